000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. EXPORTA-PAG.                                         
000300 AUTHOR. AGL.                                                     
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 08/10/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  EXPORTA-PAG                                            *  
001100*    *  EXPORTA O REGISTO DE PAGAMENTOS PARA UM FICHEIRO DE    *  
001200*    *  TEXTO DELIMITADO POR PONTO E VIRGULA, PARA CARGA EM    *  
001300*    *  FOLHA DE CALCULO OU OUTRO SISTEMA.                     *  
001400*    ***********************************************************  
001500*                                                                 
001600*    HISTORICO DE ALTERACOES                                      
001700*    DATA      PROGR.  PEDIDO      DESCRICAO                      
001800*    --------  ------  ----------  ---------------------------    
001900*    08/10/90  AGL     CR-0119     VERSAO INICIAL                 
002000*    12/05/95  LTX     CR-0164     SANITIZACAO DA OBSERVACAO      
002100*                                  LIVRE (PONTO E VIRGULA VIRA    
002200*                                  VIRGULA)                       
002300*    03/12/98  JMK     CR-0250     DATAS EM FORMATO ISO DE 4      
002400*                                  DIGITOS DE ANO NA EXPORTACAO   
002500*    21/02/2001 AGL    CR-0255     ACRESCENTADO RESUMO NO FIM DO  
002600*                                  LOTE (QUANTOS REGISTOS FORAM   
002700*                                  EXPORTADOS) PARA CONFERENCIA   
002800*                                  NA SALA DE PROCESSO            
002900*    24/06/2001 MIP    CR-0264     SANITIZACAO DA OBSERVACAO      
003000*                                  LIVRE (CR-0164) SO TROCAVA O   
003100*                                  PONTO E VIRGULA - QUEBRAS DE   
003200*                                  LINHA EMBUTIDAS FICAVAM E      
003300*                                  PARTIAM O REGISTO DO CSV EM    
003400*                                  DOIS. PASSAM A VIRAR ESPACO.   
003500*    01/07/2001 MIP    CR-0266     TROCAR-UM-CARACTER TINHA UM    
003600*                                  END-IF A MAIS, SEM IF          
003700*                                  CORRESPONDENTE, DEIXADO NA     
003800*                                  ALTERACAO DA CR-0264. RETIRADO.
003900*    03/07/2001 LTX    CR-0270     RETIRADO O SPECIAL-NAMES       
004000*                                  (C01/CLASS/UPSI-0) - NENHUMA   
004100*                                  DAS TRES CLAUSULAS CHEGOU A    
004200*                                  SER TESTADA EM PARTE ALGUMA    
004300*                                  DO PROGRAMA.                   
004400*                                                                 
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SOURCE-COMPUTER. IBM-4381.                                       
004800 OBJECT-COMPUTER. IBM-4381.                                       
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT PAYMENTS-IN ASSIGN TO PAGIN                           
005200         ORGANIZATION IS SEQUENTIAL                               
005300         FILE STATUS IS FS-PAGIN.                                 
005400     SELECT PAYMENTS-CSV ASSIGN TO PAGCSV                         
005500         ORGANIZATION IS LINE SEQUENTIAL                          
005600         FILE STATUS IS FS-PAGCSV.                                
005700*                                                                 
005800 DATA DIVISION.                                                   
005900 FILE SECTION.                                                    
006000*                                                                 
006100 FD  PAYMENTS-IN                                                  
006200     LABEL RECORD STANDARD.                                       
006300 01  REG-PAGAMENTO-IN.                                            
006400     03  PGIN-ID-PAGAMENTO       PIC 9(06).                       
006500     03  PGIN-NR-COMPROVATIVO    PIC X(12).                       
006600     03  PGIN-ID-CREDITO         PIC 9(06).                       
006700     03  PGIN-DATA-PAGAMENTO     PIC 9(08).                       
006800     03  PGIN-VALOR-DIA          PIC S9(09)V99.                   
006900     03  PGIN-FORMA-PAGAMENTO    PIC X(15).                       
007000     03  PGIN-ID-ATENDENTE       PIC 9(04).                       
007100     03  PGIN-OBSERVACAO         PIC X(30).                       
007200     03  PGIN-EMITIDO-EM         PIC 9(08).                       
007300     03  FILLER                  PIC X(10).                       
007400*                                                                 
007500 FD  PAYMENTS-CSV                                                 
007600     LABEL RECORD STANDARD.                                       
007700 01  LINHA-CSV                   PIC X(160).                      
007800*                                                                 
007900 WORKING-STORAGE SECTION.                                         
008000*                                                                 
008100 77  FS-PAGIN                    PIC X(02).                       
008200     88  OK-PAGIN                         VALUE "00".             
008300     88  EOF-PAGIN                        VALUE "10".             
008400 77  FS-PAGCSV                   PIC X(02).                       
008500     88  OK-PAGCSV                        VALUE "00".             
008600*                                                                 
008700 01  WS-CONT-EXPORTADOS           PIC 9(05)   COMP VALUE ZERO.    
008800*                                                                 
008900 01  WS-VAL-DIA                    PIC X(20)   VALUE SPACES.      
009000 01  WS-DATA-PGTO-CSV              PIC X(10)   VALUE SPACES.      
009100 01  WS-DATA-EMIT-CSV              PIC X(10)   VALUE SPACES.      
009200*                                                                 
009300*    CAMPOS DE TRABALHO PARA A EDICAO DE VALORES MONETARIOS       
009400*    SEM SEPARADOR DE MILHAR - FORMATO SIMPLES PARA O CSV.        
009500 01  WS-VALOR-ENTRADA             PIC S9(09)V99.                  
009600 01  WS-SINAL-VALOR                PIC X(01).                     
009700 01  WS-VALOR-ABS                 PIC 9(09)V99.                   
009800 01  WS-VALOR-ABS-R REDEFINES WS-VALOR-ABS.                       
009900     03  WS-VALOR-INTEIRO          PIC 9(09).                     
010000     03  WS-VALOR-DECIMAL          PIC 9(02).                     
010100     03  WS-VALOR-DECIMAL-R REDEFINES WS-VALOR-DECIMAL.           
010200         05  WS-VALOR-DECIMAL-CAR    PIC X OCCURS 2 TIMES.        
010300 01  WS-INTEIRO-ED                PIC Z(08)9.                     
010400 01  WS-INTEIRO-ED-R REDEFINES WS-INTEIRO-ED.                     
010500     03  WS-INTEIRO-ED-CAR OCCURS 9 TIMES  PIC X.                 
010600 01  WS-POS-INICIO-CSV            PIC 9(02)   COMP.               
010700 01  WS-SAIDA-CSV                 PIC X(20)   VALUE SPACES.       
010800 01  WS-SAIDA-CSV-R REDEFINES WS-SAIDA-CSV.                       
010900     03  WS-SAIDA-CSV-CAR OCCURS 20 TIMES   PIC X.                
011000 01  WS-POS-CSV                   PIC 9(02)   COMP.               
011100 01  WS-J-CSV                     PIC 9(02)   COMP.               
011200*                                                                 
011300*    CAMPOS DE TRABALHO PARA A EDICAO DE DATAS EM FORMATO         
011400*    ISO (AAAA-MM-DD); DATA A ZEROS EXPORTA EM BRANCO.            
011500 01  WS-DATA-ENTRADA               PIC 9(08).                     
011600 01  WS-DATA-ENTRADA-R REDEFINES WS-DATA-ENTRADA.                 
011700     03  WS-DE-AAAA                   PIC 9(04).                  
011800     03  WS-DE-MM                     PIC 9(02).                  
011900     03  WS-DE-DD                     PIC 9(02).                  
012000 01  WS-DATA-ISO                   PIC X(10)   VALUE SPACES.      
012100 01  WS-DATA-ISO-G.                                               
012200     03  WSDI-AAAA                    PIC 9(04).                  
012300     03  FILLER                       PIC X(01) VALUE "-".        
012400     03  WSDI-MM                      PIC 9(02).                  
012500     03  FILLER                       PIC X(01) VALUE "-".        
012600     03  WSDI-DD                      PIC 9(02).                  
012700*                                                                 
012800*    OBSERVACAO LIVRE SANITIZADA - PONTO E VIRGULA VIRA           
012900*    VIRGULA PARA NAO QUEBRAR O DELIMITADOR DO CSV.               
013000 01  WS-TEXTO-SANIT                PIC X(30)   VALUE SPACES.      
013100 01  WS-TEXTO-SANIT-R REDEFINES WS-TEXTO-SANIT.                   
013200     03  WS-TEXTO-SANIT-CAR OCCURS 30 TIMES  PIC X.               
013300 01  WS-K-SANIT                    PIC 9(02)   COMP.              
013400*                                                                 
013500 PROCEDURE DIVISION.                                              
013600*                                                                 
013700 ROTINA-PRINCIPAL.                                                
013800     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
013900     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
014000     PERFORM PROCESSAR-UM-PAGAMENTO THRU                          
014100         PROCESSAR-UM-PAGAMENTO-EXIT UNTIL EOF-PAGIN.             
014200     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
014300*    CR-0255 - RESUMO DO LOTE PARA O OPERADOR DA SALA DE PROCESSO.
014400     DISPLAY "EXPORTA-PAG - REGISTOS EXPORTADOS: "                
014500         WS-CONT-EXPORTADOS.                                      
014600     STOP RUN.                                                    
014700*                                                                 
014800 ABRIR-ARQUIVOS.                                                  
014900     OPEN INPUT PAYMENTS-IN.                                      
015000     OPEN OUTPUT PAYMENTS-CSV.                                    
015100 ABRIR-ARQUIVOS-EXIT.                                             
015200     EXIT.                                                        
015300*                                                                 
015400 FECHAR-ARQUIVOS.                                                 
015500     CLOSE PAYMENTS-IN.                                           
015600     CLOSE PAYMENTS-CSV.                                          
015700 FECHAR-ARQUIVOS-EXIT.                                            
015800     EXIT.                                                        
015900*                                                                 
016000 LER-PAGAMENTO.                                                   
016100     READ PAYMENTS-IN                                             
016200         AT END SET EOF-PAGIN TO TRUE                             
016300     END-READ.                                                    
016400 LER-PAGAMENTO-EXIT.                                              
016500     EXIT.                                                        
016600*                                                                 
016700 PROCESSAR-UM-PAGAMENTO.                                          
016800     PERFORM ESCREVER-LINHA-PAG THRU ESCREVER-LINHA-PAG-EXIT.     
016900     ADD 1 TO WS-CONT-EXPORTADOS.                                 
017000     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
017100 PROCESSAR-UM-PAGAMENTO-EXIT.                                     
017200     EXIT.                                                        
017300*                                                                 
017400*    MONTA UMA LINHA DO CSV COM OS 9 CAMPOS DO PAGAMENTO,         
017500*    NA ORDEM DO LAYOUT DO FICHEIRO DE PAGAMENTOS.                
017600 ESCREVER-LINHA-PAG.                                              
017700     MOVE PGIN-DATA-PAGAMENTO TO WS-DATA-ENTRADA.                 
017800     PERFORM EDITAR-DATA-ISO THRU EDITAR-DATA-ISO-EXIT.           
017900     MOVE WS-DATA-ISO TO WS-DATA-PGTO-CSV.                        
018000     MOVE PGIN-EMITIDO-EM TO WS-DATA-ENTRADA.                     
018100     PERFORM EDITAR-DATA-ISO THRU EDITAR-DATA-ISO-EXIT.           
018200     MOVE WS-DATA-ISO TO WS-DATA-EMIT-CSV.                        
018300     MOVE PGIN-OBSERVACAO TO WS-TEXTO-SANIT.                      
018400     PERFORM SANITIZAR-OBSERVACAO THRU                            
018500         SANITIZAR-OBSERVACAO-EXIT.                               
018600     MOVE PGIN-VALOR-DIA TO WS-VALOR-ENTRADA.                     
018700     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
018800     MOVE WS-SAIDA-CSV TO WS-VAL-DIA.                             
018900     MOVE SPACES TO LINHA-CSV.                                    
019000     STRING                                                       
019100         PGIN-ID-PAGAMENTO    DELIMITED BY SIZE                   
019200         ";"                  DELIMITED BY SIZE                   
019300         PGIN-NR-COMPROVATIVO DELIMITED BY SPACE                  
019400         ";"                  DELIMITED BY SIZE                   
019500         PGIN-ID-CREDITO      DELIMITED BY SIZE                   
019600         ";"                  DELIMITED BY SIZE                   
019700         WS-DATA-PGTO-CSV     DELIMITED BY SPACE                  
019800         ";"                  DELIMITED BY SIZE                   
019900         WS-VAL-DIA           DELIMITED BY SPACE                  
020000         ";"                  DELIMITED BY SIZE                   
020100         PGIN-FORMA-PAGAMENTO DELIMITED BY SPACE                  
020200         ";"                  DELIMITED BY SIZE                   
020300         PGIN-ID-ATENDENTE    DELIMITED BY SIZE                   
020400         ";"                  DELIMITED BY SIZE                   
020500         WS-TEXTO-SANIT       DELIMITED BY SPACE                  
020600         ";"                  DELIMITED BY SIZE                   
020700         WS-DATA-EMIT-CSV     DELIMITED BY SPACE                  
020800         INTO LINHA-CSV.                                          
020900     WRITE LINHA-CSV.                                             
021000 ESCREVER-LINHA-PAG-EXIT.                                         
021100     EXIT.                                                        
021200*                                                                 
021300 EDITAR-DATA-ISO.                                                 
021400     IF WS-DATA-ENTRADA = ZERO                                    
021500         MOVE SPACES TO WS-DATA-ISO                               
021600     ELSE                                                         
021700         MOVE WS-DE-AAAA TO WSDI-AAAA                             
021800         MOVE WS-DE-MM   TO WSDI-MM                               
021900         MOVE WS-DE-DD   TO WSDI-DD                               
022000         MOVE WS-DATA-ISO-G TO WS-DATA-ISO                        
022100     END-IF.                                                      
022200 EDITAR-DATA-ISO-EXIT.                                            
022300     EXIT.                                                        
022400*                                                                 
022500*    EDITA UM VALOR MONETARIO SEM SEPARADOR DE MILHAR, NO         
022600*    FORMATO SIMPLES "SINAL DIGITOS.DECIMAIS" PARA O CSV.         
022700 EDITAR-VALOR-CSV.                                                
022800     MOVE SPACE TO WS-SINAL-VALOR.                                
022900     IF WS-VALOR-ENTRADA < ZERO                                   
023000         MOVE "-" TO WS-SINAL-VALOR                               
023100     END-IF.                                                      
023200     MOVE WS-VALOR-ENTRADA TO WS-VALOR-ABS.                       
023300     MOVE WS-VALOR-INTEIRO TO WS-INTEIRO-ED.                      
023400     MOVE 1 TO WS-POS-INICIO-CSV.                                 
023500     PERFORM AVANCAR-POS-CSV THRU AVANCAR-POS-CSV-EXIT            
023600         UNTIL WS-POS-INICIO-CSV > 9                              
023700             OR WS-INTEIRO-ED-CAR (WS-POS-INICIO-CSV) NOT = SPACE.
023800     MOVE SPACES TO WS-SAIDA-CSV.                                 
023900     MOVE ZERO TO WS-POS-CSV.                                     
024000     IF WS-SINAL-VALOR NOT = SPACE                                
024100         ADD 1 TO WS-POS-CSV                                      
024200         MOVE WS-SINAL-VALOR TO WS-SAIDA-CSV-CAR (WS-POS-CSV)     
024300     END-IF.                                                      
024400     PERFORM COPIAR-DIGITO-CSV THRU COPIAR-DIGITO-CSV-EXIT        
024500         VARYING WS-J-CSV FROM WS-POS-INICIO-CSV BY 1             
024600         UNTIL WS-J-CSV > 9.                                      
024700     ADD 1 TO WS-POS-CSV.                                         
024800     MOVE "." TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                   
024900     ADD 1 TO WS-POS-CSV.                                         
025000     MOVE WS-VALOR-DECIMAL-CAR (1)                                
025100         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
025200     ADD 1 TO WS-POS-CSV.                                         
025300     MOVE WS-VALOR-DECIMAL-CAR (2)                                
025400         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
025500 EDITAR-VALOR-CSV-EXIT.                                           
025600     EXIT.                                                        
025700*                                                                 
025800 AVANCAR-POS-CSV.                                                 
025900     ADD 1 TO WS-POS-INICIO-CSV.                                  
026000 AVANCAR-POS-CSV-EXIT.                                            
026100     EXIT.                                                        
026200*                                                                 
026300 COPIAR-DIGITO-CSV.                                               
026400     ADD 1 TO WS-POS-CSV.                                         
026500     MOVE WS-INTEIRO-ED-CAR (WS-J-CSV)                            
026600         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
026700 COPIAR-DIGITO-CSV-EXIT.                                          
026800     EXIT.                                                        
026900*                                                                 
027000 SANITIZAR-OBSERVACAO.                                            
027100     PERFORM TROCAR-UM-CARACTER THRU TROCAR-UM-CARACTER-EXIT      
027200         VARYING WS-K-SANIT FROM 1 BY 1 UNTIL WS-K-SANIT > 30.    
027300 SANITIZAR-OBSERVACAO-EXIT.                                       
027400     EXIT.                                                        
027500*                                                                 
027600*    CR-0264 - QUEBRA DE LINHA EMBUTIDA NA OBSERVACAO VIRA        
027700*    ESPACO, TAL COMO O PONTO E VIRGULA VIRA VIRGULA - SENAO      
027800*    PARTIA A LINHA DO CSV EM DUAS.                               
027900 TROCAR-UM-CARACTER.                                              
028000     IF WS-TEXTO-SANIT-CAR (WS-K-SANIT) = ";"                     
028100         MOVE "," TO WS-TEXTO-SANIT-CAR (WS-K-SANIT)              
028200     END-IF.                                                      
028300     IF WS-TEXTO-SANIT-CAR (WS-K-SANIT) = X"0D"                   
028400         OR WS-TEXTO-SANIT-CAR (WS-K-SANIT) = X"0A"               
028500         MOVE SPACE TO WS-TEXTO-SANIT-CAR (WS-K-SANIT)            
028600     END-IF.                                                      
028700 TROCAR-UM-CARACTER-EXIT.                                         
028800     EXIT.                                                        
