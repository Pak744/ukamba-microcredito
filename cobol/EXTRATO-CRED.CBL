000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. EXTRATO-CRED.                                        
000300 AUTHOR. J. M. KIALA.                                             
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 22/10/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  EXTRATO-CRED                                           *  
001100*    *  EMITE O EXTRATO DE UM CREDITO: CABECALHO COM OS DADOS  *  
001200*    *  CONTRATUAIS E A LISTA DOS SEUS PAGAMENTOS POR ORDEM    *  
001300*    *  CRESCENTE DE DATA. O CREDITO E RECEBIDO POR CARTAO DE  *  
001400*    *  PARAMETROS. CREDITO INEXISTENTE GERA MENSAGEM DE ERRO. *  
001500*    ***********************************************************  
001600*                                                                 
001700*    HISTORICO DE ALTERACOES                                      
001800*    DATA      PROGR.  PEDIDO      DESCRICAO                      
001900*    --------  ------  ----------  ---------------------------    
002000*    22/10/90  JMK     CR-0121     VERSAO INICIAL                 
002100*    14/06/95  LTX     CR-0166     PAGAMENTOS ORDENADOS POR       
002200*                                  DATA CRESCENTE (ANTES SAIAM    
002300*                                  PELA ORDEM DO FICHEIRO)        
002400*    07/12/98  JMK     CR-0250     DATAS EM FORMATO ISO DE 4      
002500*                                  DIGITOS DE ANO NO EXTRATO      
002600*    05/09/2000 JMK    CR-0256     AMPLIADO O VETOR DE PAGAMENTOS 
002700*                                  DE 1000 PARA 2000 POSICOES -   
002800*                                  OS CREDITOS MAIS ANTIGOS JA    
002900*                                  ACUMULAM MAIS DE 1000 PARCELAS 
003000*    27/06/2001 MIP    CR-0265     A OBSERVACAO LIVRE DO          
003100*                                  PAGAMENTO (VP-OBSERVACAO) IA   
003200*                                  PARA O EXTRATO SEM QUALQUER    
003300*                                  SANITIZACAO - PONTO E VIRGULA  
003400*                                  E QUEBRAS DE LINHA EMBUTIDAS   
003500*                                  DESALINHAVAM O EXTRATO. PASSA  
003600*                                  A SER TRATADA COMO NO EXPORTA- 
003700*                                  CRED (CR-0163/CR-0263).        
003800*    03/07/2001 LTX    CR-0271     RETIRADO O SPECIAL-NAMES       
003900*                                  (C01/CLASS/UPSI-0) - NENHUMA   
004000*                                  DAS TRES CLAUSULAS CHEGOU A    
004100*                                  SER TESTADA EM PARTE ALGUMA    
004200*                                  DO PROGRAMA.                   
004300*                                                                 
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER. IBM-4381.                                       
004700 OBJECT-COMPUTER. IBM-4381.                                       
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT CREDITS-UPD ASSIGN TO CREDOUT                         
005100         ORGANIZATION IS SEQUENTIAL                               
005200         FILE STATUS IS FS-CREDOUT.                               
005300     SELECT PAYMENTS-IN ASSIGN TO PAGIN                           
005400         ORGANIZATION IS SEQUENTIAL                               
005500         FILE STATUS IS FS-PAGIN.                                 
005600     SELECT EXTRATO-OUT ASSIGN TO EXTOUT                          
005700         ORGANIZATION IS LINE SEQUENTIAL                          
005800         FILE STATUS IS FS-EXTOUT.                                
005900*                                                                 
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200*                                                                 
006300 FD  CREDITS-UPD                                                  
006400     LABEL RECORD STANDARD.                                       
006500 01  REG-CREDITO-IN.                                              
006600     03  CRED-ID-CREDITO         PIC 9(06).                       
006700     03  CRED-NOME               PIC X(30).                       
006800     03  CRED-TELEFONE           PIC X(15).                       
006900     03  CRED-PROFISSAO          PIC X(20).                       
007000     03  CRED-SALARIO-MENSAL     PIC S9(09)V99.                   
007100     03  CRED-VALOR-SOLICITADO   PIC S9(09)V99.                   
007200     03  CRED-DURACAO-MESES      PIC 9(02).                       
007300     03  CRED-TAXA-JUROS         PIC 9V9(04).                     
007400     03  CRED-VALOR-TOTAL        PIC S9(09)V99.                   
007500     03  CRED-PRESTACAO-MENSAL   PIC S9(09)V99.                   
007600     03  CRED-VALOR-PAGO         PIC S9(09)V99.                   
007700     03  CRED-SALDO-ABERTO       PIC S9(09)V99.                   
007800     03  CRED-DATA-INICIO        PIC 9(08).                       
007900     03  CRED-DATA-FIM           PIC 9(08).                       
008000     03  CRED-ESTADO             PIC X(10).                       
008100     03  CRED-COMENTARIO         PIC X(40).                       
008200     03  FILLER                  PIC X(10).                       
008300*                                                                 
008400 FD  PAYMENTS-IN                                                  
008500     LABEL RECORD STANDARD.                                       
008600 01  REG-PAGAMENTO-IN.                                            
008700     03  PGIN-ID-PAGAMENTO       PIC 9(06).                       
008800     03  PGIN-NR-COMPROVATIVO    PIC X(12).                       
008900     03  PGIN-ID-CREDITO         PIC 9(06).                       
009000     03  PGIN-DATA-PAGAMENTO     PIC 9(08).                       
009100     03  PGIN-VALOR-DIA          PIC S9(09)V99.                   
009200     03  PGIN-FORMA-PAGAMENTO    PIC X(15).                       
009300     03  PGIN-ID-ATENDENTE       PIC 9(04).                       
009400     03  PGIN-OBSERVACAO         PIC X(30).                       
009500     03  PGIN-EMITIDO-EM         PIC 9(08).                       
009600     03  FILLER                  PIC X(10).                       
009700*                                                                 
009800 FD  EXTRATO-OUT                                                  
009900     LABEL RECORD STANDARD.                                       
010000 01  LINHA-EXTRATO                PIC X(100).                     
010100*                                                                 
010200 WORKING-STORAGE SECTION.                                         
010300*                                                                 
010400 77  FS-CREDOUT                  PIC X(02).                       
010500     88  OK-CREDOUT                       VALUE "00".             
010600     88  EOF-CREDOUT                      VALUE "10".             
010700 77  FS-PAGIN                    PIC X(02).                       
010800     88  OK-PAGIN                         VALUE "00".             
010900     88  EOF-PAGIN                        VALUE "10".             
011000 77  FS-EXTOUT                   PIC X(02).                       
011100     88  OK-EXTOUT                        VALUE "00".             
011200*                                                                 
011300 01  WS-PARM-CARD.                                                
011400     03  WS-PARM-ID-CREDITO       PIC 9(06).                      
011500     03  FILLER                   PIC X(74).                      
011600*                                                                 
011700 01  WS-CRED-ACHADO-SW            PIC X(01)   VALUE "N".          
011800     88  CRED-ACHADO                       VALUE "S".             
011900*                                                                 
012000 01  WS-CONT-PGTOS-CRED            PIC 9(04)  COMP VALUE ZERO.    
012100 01  VEC-PGTO.                                                    
012200     03  VP-ELEMENTO OCCURS 2000 TIMES.                           
012300         05  VP-ID-PAGAMENTO         PIC 9(06).                   
012400         05  VP-NR-COMPROVATIVO      PIC X(12).                   
012500         05  VP-DATA-PAGAMENTO       PIC 9(08).                   
012600         05  VP-VALOR                PIC S9(09)V99.               
012700         05  VP-FORMA                PIC X(15).                   
012800         05  VP-OBSERVACAO           PIC X(30).                   
012900         05  VP-EMITIDO-EM           PIC 9(08).                   
013000         05  VP-MARCA                PIC X(01).                   
013100             88  VP-CONSUMIDO               VALUE "S".            
013200*                                                                 
013300*    CR-0265 - BUFFER PARA A SANITIZACAO DA OBSERVACAO LIVRE      
013400*    DO PAGAMENTO, ANTES DE A GRAVAR NO VETOR E NO EXTRATO.       
013500 01  WS-OBSERV-SANIT               PIC X(30)   VALUE SPACES.      
013600 01  WS-OBSERV-SANIT-R REDEFINES WS-OBSERV-SANIT.                 
013700     03  WS-OBSERV-SANIT-CAR OCCURS 30 TIMES  PIC X.              
013800 01  WS-K-SANIT                    PIC 9(02)   COMP.              
013900*                                                                 
014000 01  WS-MELHOR-IX                  PIC 9(04)   COMP.              
014100 01  WS-MELHOR-DATA                PIC 9(08).                     
014200 01  WS-I                          PIC 9(04)   COMP.              
014300*                                                                 
014400 01  WS-VAL-PRINCIPAL               PIC X(20)   VALUE SPACES.     
014500 01  WS-VAL-TOTAL                   PIC X(20)   VALUE SPACES.     
014600 01  WS-VAL-PAGO                    PIC X(20)   VALUE SPACES.     
014700 01  WS-VAL-SALDO                   PIC X(20)   VALUE SPACES.     
014800 01  WS-VAL-PGTO                    PIC X(20)   VALUE SPACES.     
014900*                                                                 
015000*    CAMPOS DE TRABALHO PARA A EDICAO DE VALORES MONETARIOS       
015100*    SEM SEPARADOR DE MILHAR, COM DUAS CASAS DECIMAIS.            
015200 01  WS-VALOR-ENTRADA             PIC S9(09)V99.                  
015300 01  WS-SINAL-VALOR                PIC X(01).                     
015400 01  WS-VALOR-ABS                 PIC 9(09)V99.                   
015500 01  WS-VALOR-ABS-R REDEFINES WS-VALOR-ABS.                       
015600     03  WS-VALOR-INTEIRO          PIC 9(09).                     
015700     03  WS-VALOR-DECIMAL          PIC 9(02).                     
015800     03  WS-VALOR-DECIMAL-R REDEFINES WS-VALOR-DECIMAL.           
015900         05  WS-VALOR-DECIMAL-CAR    PIC X OCCURS 2 TIMES.        
016000 01  WS-INTEIRO-ED                PIC Z(08)9.                     
016100 01  WS-INTEIRO-ED-R REDEFINES WS-INTEIRO-ED.                     
016200     03  WS-INTEIRO-ED-CAR OCCURS 9 TIMES  PIC X.                 
016300 01  WS-POS-INICIO-CSV            PIC 9(02)   COMP.               
016400 01  WS-SAIDA-CSV                 PIC X(20)   VALUE SPACES.       
016500 01  WS-SAIDA-CSV-R REDEFINES WS-SAIDA-CSV.                       
016600     03  WS-SAIDA-CSV-CAR OCCURS 20 TIMES   PIC X.                
016700 01  WS-POS-CSV                   PIC 9(02)   COMP.               
016800 01  WS-J-CSV                     PIC 9(02)   COMP.               
016900*                                                                 
017000*    CAMPOS DE TRABALHO PARA A EDICAO DA TAXA DE JUROS            
017100*    (9V9(4)) COM PONTO DECIMAL.                                  
017200 01  WS-TAXA-ENTRADA               PIC 9V9(04).                   
017300 01  WS-TAXA-ENTRADA-R REDEFINES WS-TAXA-ENTRADA.                 
017400     03  WS-TAXA-INT                 PIC 9(01).                   
017500     03  WS-TAXA-DEC                 PIC 9(04).                   
017600 01  WS-TAXA-ED.                                                  
017700     03  WTX-INT                     PIC 9(01).                   
017800     03  FILLER                      PIC X(01) VALUE ".".         
017900     03  WTX-DEC                     PIC 9(04).                   
018000*                                                                 
018100*    CAMPOS DE TRABALHO PARA A EDICAO DE DATAS EM FORMATO         
018200*    ISO (AAAA-MM-DD); DATA A ZEROS SAI EM BRANCO.                
018300 01  WS-DATA-ENTRADA               PIC 9(08).                     
018400 01  WS-DATA-ENTRADA-R REDEFINES WS-DATA-ENTRADA.                 
018500     03  WS-DE-AAAA                   PIC 9(04).                  
018600     03  WS-DE-MM                     PIC 9(02).                  
018700     03  WS-DE-DD                     PIC 9(02).                  
018800 01  WS-DATA-ISO                   PIC X(10)   VALUE SPACES.      
018900 01  WS-DATA-ISO-G.                                               
019000     03  WSDI-AAAA                    PIC 9(04).                  
019100     03  FILLER                       PIC X(01) VALUE "-".        
019200     03  WSDI-MM                      PIC 9(02).                  
019300     03  FILLER                       PIC X(01) VALUE "-".        
019400     03  WSDI-DD                      PIC 9(02).                  
019500 01  WS-DATA-PGTO-ISO               PIC X(10)   VALUE SPACES.     
019600 01  WS-DATA-EMIT-ISO               PIC X(10)   VALUE SPACES.     
019700*                                                                 
019800 01  WS-LINHA-BRANCO                PIC X(01).                    
019900*                                                                 
020000 PROCEDURE DIVISION.                                              
020100*                                                                 
020200 ROTINA-PRINCIPAL.                                                
020300     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
020400     ACCEPT WS-PARM-CARD.                                         
020500     PERFORM LOCALIZAR-CREDITO THRU LOCALIZAR-CREDITO-EXIT.       
020600     IF CRED-ACHADO                                               
020700         PERFORM IMPRIMIR-CABECALHO-CRED THRU                     
020800             IMPRIMIR-CABECALHO-CRED-EXIT                         
020900         PERFORM CARREGAR-PAGAMENTOS THRU                         
021000             CARREGAR-PAGAMENTOS-EXIT                             
021100         PERFORM IMPRIMIR-PAGAMENTOS THRU                         
021200             IMPRIMIR-PAGAMENTOS-EXIT                             
021300     ELSE                                                         
021400         PERFORM IMPRIMIR-NAO-ENCONTRADO THRU                     
021500             IMPRIMIR-NAO-ENCONTRADO-EXIT                         
021600     END-IF.                                                      
021700     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
021800     STOP RUN.                                                    
021900*                                                                 
022000 ABRIR-ARQUIVOS.                                                  
022100     OPEN INPUT CREDITS-UPD.                                      
022200     OPEN INPUT PAYMENTS-IN.                                      
022300     OPEN OUTPUT EXTRATO-OUT.                                     
022400 ABRIR-ARQUIVOS-EXIT.                                             
022500     EXIT.                                                        
022600*                                                                 
022700 FECHAR-ARQUIVOS.                                                 
022800     CLOSE CREDITS-UPD.                                           
022900     CLOSE PAYMENTS-IN.                                           
023000     CLOSE EXTRATO-OUT.                                           
023100 FECHAR-ARQUIVOS-EXIT.                                            
023200     EXIT.                                                        
023300*                                                                 
023400*    PERCORRE O CADASTRO DE CREDITOS ATUALIZADO ATE ACHAR O       
023500*    CREDITO PEDIDO OU ATE AO FIM DO FICHEIRO.                    
023600 LOCALIZAR-CREDITO.                                               
023700     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
023800     PERFORM TESTAR-CREDITO THRU TESTAR-CREDITO-EXIT              
023900         UNTIL EOF-CREDOUT OR CRED-ACHADO.                        
024000 LOCALIZAR-CREDITO-EXIT.                                          
024100     EXIT.                                                        
024200*                                                                 
024300 LER-CREDITO.                                                     
024400     READ CREDITS-UPD                                             
024500         AT END SET EOF-CREDOUT TO TRUE                           
024600     END-READ.                                                    
024700 LER-CREDITO-EXIT.                                                
024800     EXIT.                                                        
024900*                                                                 
025000 TESTAR-CREDITO.                                                  
025100     IF CRED-ID-CREDITO = WS-PARM-ID-CREDITO                      
025200         MOVE "S" TO WS-CRED-ACHADO-SW                            
025300     ELSE                                                         
025400         PERFORM LER-CREDITO THRU LER-CREDITO-EXIT                
025500     END-IF.                                                      
025600 TESTAR-CREDITO-EXIT.                                             
025700     EXIT.                                                        
025800*                                                                 
025900 IMPRIMIR-NAO-ENCONTRADO.                                         
026000     MOVE SPACES TO LINHA-EXTRATO.                                
026100     STRING "CREDITO " DELIMITED BY SIZE                          
026200         WS-PARM-ID-CREDITO DELIMITED BY SIZE                     
026300         " NAO ENCONTRADO" DELIMITED BY SIZE                      
026400         INTO LINHA-EXTRATO.                                      
026500     WRITE LINHA-EXTRATO.                                         
026600 IMPRIMIR-NAO-ENCONTRADO-EXIT.                                    
026700     EXIT.                                                        
026800*                                                                 
026900*    IMPRIME O CABECALHO CONTRATUAL DO CREDITO.                   
027000 IMPRIMIR-CABECALHO-CRED.                                         
027100     MOVE SPACES TO LINHA-EXTRATO.                                
027200     STRING "EXTRATO DO CREDITO " DELIMITED BY SIZE               
027300         CRED-ID-CREDITO DELIMITED BY SIZE                        
027400         INTO LINHA-EXTRATO.                                      
027500     WRITE LINHA-EXTRATO.                                         
027600     MOVE SPACES TO LINHA-EXTRATO.                                
027700     STRING "CLIENTE : " DELIMITED BY SIZE                        
027800         CRED-NOME DELIMITED BY SPACE                             
027900         INTO LINHA-EXTRATO.                                      
028000     WRITE LINHA-EXTRATO.                                         
028100     MOVE SPACES TO LINHA-EXTRATO.                                
028200     STRING "TELEFONE: " DELIMITED BY SIZE                        
028300         CRED-TELEFONE DELIMITED BY SPACE                         
028400         "   PROFISSAO: " DELIMITED BY SIZE                       
028500         CRED-PROFISSAO DELIMITED BY SPACE                        
028600         INTO LINHA-EXTRATO.                                      
028700     WRITE LINHA-EXTRATO.                                         
028800     MOVE CRED-VALOR-SOLICITADO TO WS-VALOR-ENTRADA.              
028900     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
029000     MOVE WS-SAIDA-CSV TO WS-VAL-PRINCIPAL.                       
029100     MOVE CRED-TAXA-JUROS TO WS-TAXA-ENTRADA.                     
029200     PERFORM EDITAR-TAXA THRU EDITAR-TAXA-EXIT.                   
029300     MOVE SPACES TO LINHA-EXTRATO.                                
029400     STRING "PRINCIPAL: " DELIMITED BY SIZE                       
029500         WS-VAL-PRINCIPAL DELIMITED BY SPACE                      
029600         "   TAXA: " DELIMITED BY SIZE                            
029700         WS-TAXA-ED DELIMITED BY SIZE                             
029800         INTO LINHA-EXTRATO.                                      
029900     WRITE LINHA-EXTRATO.                                         
030000     MOVE CRED-VALOR-TOTAL TO WS-VALOR-ENTRADA.                   
030100     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
030200     MOVE WS-SAIDA-CSV TO WS-VAL-TOTAL.                           
030300     MOVE CRED-VALOR-PAGO TO WS-VALOR-ENTRADA.                    
030400     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
030500     MOVE WS-SAIDA-CSV TO WS-VAL-PAGO.                            
030600     MOVE SPACES TO LINHA-EXTRATO.                                
030700     STRING "TOTAL A PAGAR: " DELIMITED BY SIZE                   
030800         WS-VAL-TOTAL DELIMITED BY SPACE                          
030900         "   PAGO: " DELIMITED BY SIZE                            
031000         WS-VAL-PAGO DELIMITED BY SPACE                           
031100         INTO LINHA-EXTRATO.                                      
031200     WRITE LINHA-EXTRATO.                                         
031300     MOVE CRED-SALDO-ABERTO TO WS-VALOR-ENTRADA.                  
031400     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
031500     MOVE WS-SAIDA-CSV TO WS-VAL-SALDO.                           
031600     MOVE SPACES TO LINHA-EXTRATO.                                
031700     STRING "SALDO EM ABERTO: " DELIMITED BY SIZE                 
031800         WS-VAL-SALDO DELIMITED BY SPACE                          
031900         "   ESTADO: " DELIMITED BY SIZE                          
032000         CRED-ESTADO DELIMITED BY SPACE                           
032100         INTO LINHA-EXTRATO.                                      
032200     WRITE LINHA-EXTRATO.                                         
032300     MOVE SPACES TO LINHA-EXTRATO.                                
032400     WRITE LINHA-EXTRATO.                                         
032500     MOVE SPACES TO LINHA-EXTRATO.                                
032600     STRING "PAGAMENTOS DO CREDITO" DELIMITED BY SIZE             
032700         INTO LINHA-EXTRATO.                                      
032800     WRITE LINHA-EXTRATO.                                         
032900 IMPRIMIR-CABECALHO-CRED-EXIT.                                    
033000     EXIT.                                                        
033100*                                                                 
033200*    CARREGA EM MEMORIA OS PAGAMENTOS QUE PERTENCEM AO            
033300*    CREDITO PEDIDO, PARA POSTERIOR ORDENACAO POR DATA.           
033400 CARREGAR-PAGAMENTOS.                                             
033500     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
033600     PERFORM SELECIONAR-PAGAMENTO THRU                            
033700         SELECIONAR-PAGAMENTO-EXIT UNTIL EOF-PAGIN.               
033800 CARREGAR-PAGAMENTOS-EXIT.                                        
033900     EXIT.                                                        
034000*                                                                 
034100 LER-PAGAMENTO.                                                   
034200     READ PAYMENTS-IN                                             
034300         AT END SET EOF-PAGIN TO TRUE                             
034400     END-READ.                                                    
034500 LER-PAGAMENTO-EXIT.                                              
034600     EXIT.                                                        
034700*                                                                 
034800 SELECIONAR-PAGAMENTO.                                            
034900     IF PGIN-ID-CREDITO = WS-PARM-ID-CREDITO                      
035000         AND WS-CONT-PGTOS-CRED < 2000                            
035100         ADD 1 TO WS-CONT-PGTOS-CRED                              
035200         MOVE PGIN-ID-PAGAMENTO TO                                
035300             VP-ID-PAGAMENTO (WS-CONT-PGTOS-CRED)                 
035400         MOVE PGIN-NR-COMPROVATIVO TO                             
035500             VP-NR-COMPROVATIVO (WS-CONT-PGTOS-CRED)              
035600         MOVE PGIN-DATA-PAGAMENTO TO                              
035700             VP-DATA-PAGAMENTO (WS-CONT-PGTOS-CRED)               
035800         MOVE PGIN-VALOR-DIA TO                                   
035900             VP-VALOR (WS-CONT-PGTOS-CRED)                        
036000         MOVE PGIN-FORMA-PAGAMENTO TO                             
036100             VP-FORMA (WS-CONT-PGTOS-CRED)                        
036200         MOVE PGIN-OBSERVACAO TO WS-OBSERV-SANIT                  
036300         PERFORM SANITIZAR-OBSERVACAO THRU                        
036400             SANITIZAR-OBSERVACAO-EXIT                            
036500         MOVE WS-OBSERV-SANIT TO                                  
036600             VP-OBSERVACAO (WS-CONT-PGTOS-CRED)                   
036700         MOVE PGIN-EMITIDO-EM TO                                  
036800             VP-EMITIDO-EM (WS-CONT-PGTOS-CRED)                   
036900         MOVE "N" TO VP-MARCA (WS-CONT-PGTOS-CRED)                
037000     END-IF.                                                      
037100     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
037200*                                                                 
037300*    CR-0265 - TROCA PONTO E VIRGULA POR VIRGULA E QUEBRA DE      
037400*    LINHA EMBUTIDA POR ESPACO NA OBSERVACAO LIVRE, TAL COMO      
037500*    JA SE FAZ NO EXPORTA-CRED (CR-0163/CR-0263), SENAO O         
037600*    TEXTO DO OPERADOR PODE PARTIR OU DESALINHAR O EXTRATO.       
037700 SANITIZAR-OBSERVACAO.                                            
037800     PERFORM TROCAR-UM-CARACTER THRU TROCAR-UM-CARACTER-EXIT      
037900         VARYING WS-K-SANIT FROM 1 BY 1 UNTIL WS-K-SANIT > 30.    
038000 SANITIZAR-OBSERVACAO-EXIT.                                       
038100     EXIT.                                                        
038200*                                                                 
038300 TROCAR-UM-CARACTER.                                              
038400     IF WS-OBSERV-SANIT-CAR (WS-K-SANIT) = ";"                    
038500         MOVE "," TO WS-OBSERV-SANIT-CAR (WS-K-SANIT)             
038600     END-IF.                                                      
038700     IF WS-OBSERV-SANIT-CAR (WS-K-SANIT) = X"0D"                  
038800         OR WS-OBSERV-SANIT-CAR (WS-K-SANIT) = X"0A"              
038900         MOVE SPACE TO WS-OBSERV-SANIT-CAR (WS-K-SANIT)           
039000     END-IF.                                                      
039100 TROCAR-UM-CARACTER-EXIT.                                         
039200     EXIT.                                                        
039300*                                                                 
039400 SELECIONAR-PAGAMENTO-EXIT.                                       
039500     EXIT.                                                        
039600*                                                                 
039700*    IMPRIME OS PAGAMENTOS DO CREDITO POR ORDEM CRESCENTE DE      
039800*    DATA, PELA TECNICA DE PROCURA REPETIDA DO MENOR RESTANTE.    
039900 IMPRIMIR-PAGAMENTOS.                                             
040000     IF WS-CONT-PGTOS-CRED = ZERO                                 
040100         MOVE SPACES TO LINHA-EXTRATO                             
040200         STRING "(SEM PAGAMENTOS REGISTADOS)" DELIMITED BY SIZE   
040300             INTO LINHA-EXTRATO                                   
040400         WRITE LINHA-EXTRATO                                      
040500     ELSE                                                         
040600         PERFORM IMPRIMIR-UM-PAGTO THRU IMPRIMIR-UM-PAGTO-EXIT    
040700             WS-CONT-PGTOS-CRED TIMES                             
040800     END-IF.                                                      
040900 IMPRIMIR-PAGAMENTOS-EXIT.                                        
041000     EXIT.                                                        
041100*                                                                 
041200 IMPRIMIR-UM-PAGTO.                                               
041300     PERFORM ACHAR-MAIS-ANTIGO THRU ACHAR-MAIS-ANTIGO-EXIT.       
041400     SET VP-CONSUMIDO (WS-MELHOR-IX) TO TRUE.                     
041500     MOVE VP-DATA-PAGAMENTO (WS-MELHOR-IX) TO WS-DATA-ENTRADA.    
041600     PERFORM EDITAR-DATA-ISO THRU EDITAR-DATA-ISO-EXIT.           
041700     MOVE WS-DATA-ISO TO WS-DATA-PGTO-ISO.                        
041800     MOVE VP-EMITIDO-EM (WS-MELHOR-IX) TO WS-DATA-ENTRADA.        
041900     PERFORM EDITAR-DATA-ISO THRU EDITAR-DATA-ISO-EXIT.           
042000     MOVE WS-DATA-ISO TO WS-DATA-EMIT-ISO.                        
042100     MOVE VP-VALOR (WS-MELHOR-IX) TO WS-VALOR-ENTRADA.            
042200     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
042300     MOVE WS-SAIDA-CSV TO WS-VAL-PGTO.                            
042400     MOVE SPACES TO LINHA-EXTRATO.                                
042500     STRING                                                       
042600         "  " DELIMITED BY SIZE                                   
042700         VP-ID-PAGAMENTO (WS-MELHOR-IX) DELIMITED BY SIZE         
042800         "  " DELIMITED BY SIZE                                   
042900         VP-NR-COMPROVATIVO (WS-MELHOR-IX) DELIMITED BY SPACE     
043000         "  " DELIMITED BY SIZE                                   
043100         WS-DATA-PGTO-ISO DELIMITED BY SPACE                      
043200         "  " DELIMITED BY SIZE                                   
043300         WS-VAL-PGTO DELIMITED BY SPACE                           
043400         "  " DELIMITED BY SIZE                                   
043500         VP-FORMA (WS-MELHOR-IX) DELIMITED BY SPACE               
043600         "  " DELIMITED BY SIZE                                   
043700         VP-OBSERVACAO (WS-MELHOR-IX) DELIMITED BY SPACE          
043800         "  " DELIMITED BY SIZE                                   
043900         WS-DATA-EMIT-ISO DELIMITED BY SPACE                      
044000         INTO LINHA-EXTRATO.                                      
044100     WRITE LINHA-EXTRATO.                                         
044200 IMPRIMIR-UM-PAGTO-EXIT.                                          
044300     EXIT.                                                        
044400*                                                                 
044500 ACHAR-MAIS-ANTIGO.                                               
044600     MOVE ZERO TO WS-MELHOR-IX.                                   
044700     MOVE 99999999 TO WS-MELHOR-DATA.                             
044800     PERFORM COMPARAR-DATA-PGTO THRU COMPARAR-DATA-PGTO-EXIT      
044900         VARYING WS-I FROM 1 BY 1                                 
045000         UNTIL WS-I > WS-CONT-PGTOS-CRED.                         
045100 ACHAR-MAIS-ANTIGO-EXIT.                                          
045200     EXIT.                                                        
045300*                                                                 
045400 COMPARAR-DATA-PGTO.                                              
045500     IF NOT VP-CONSUMIDO (WS-I)                                   
045600         AND VP-DATA-PAGAMENTO (WS-I) < WS-MELHOR-DATA            
045700         MOVE WS-I TO WS-MELHOR-IX                                
045800         MOVE VP-DATA-PAGAMENTO (WS-I) TO WS-MELHOR-DATA          
045900     END-IF.                                                      
046000 COMPARAR-DATA-PGTO-EXIT.                                         
046100     EXIT.                                                        
046200*                                                                 
046300 EDITAR-TAXA.                                                     
046400     MOVE WS-TAXA-INT TO WTX-INT.                                 
046500     MOVE WS-TAXA-DEC TO WTX-DEC.                                 
046600 EDITAR-TAXA-EXIT.                                                
046700     EXIT.                                                        
046800*                                                                 
046900 EDITAR-DATA-ISO.                                                 
047000     IF WS-DATA-ENTRADA = ZERO                                    
047100         MOVE SPACES TO WS-DATA-ISO                               
047200     ELSE                                                         
047300         MOVE WS-DE-AAAA TO WSDI-AAAA                             
047400         MOVE WS-DE-MM   TO WSDI-MM                               
047500         MOVE WS-DE-DD   TO WSDI-DD                               
047600         MOVE WS-DATA-ISO-G TO WS-DATA-ISO                        
047700     END-IF.                                                      
047800 EDITAR-DATA-ISO-EXIT.                                            
047900     EXIT.                                                        
048000*                                                                 
048100*    EDITA UM VALOR MONETARIO SEM SEPARADOR DE MILHAR, NO         
048200*    FORMATO SIMPLES "SINAL DIGITOS.DECIMAIS".                    
048300 EDITAR-VALOR-CSV.                                                
048400     MOVE SPACE TO WS-SINAL-VALOR.                                
048500     IF WS-VALOR-ENTRADA < ZERO                                   
048600         MOVE "-" TO WS-SINAL-VALOR                               
048700     END-IF.                                                      
048800     MOVE WS-VALOR-ENTRADA TO WS-VALOR-ABS.                       
048900     MOVE WS-VALOR-INTEIRO TO WS-INTEIRO-ED.                      
049000     MOVE 1 TO WS-POS-INICIO-CSV.                                 
049100     PERFORM AVANCAR-POS-CSV THRU AVANCAR-POS-CSV-EXIT            
049200         UNTIL WS-POS-INICIO-CSV > 9                              
049300             OR WS-INTEIRO-ED-CAR (WS-POS-INICIO-CSV) NOT = SPACE.
049400     MOVE SPACES TO WS-SAIDA-CSV.                                 
049500     MOVE ZERO TO WS-POS-CSV.                                     
049600     IF WS-SINAL-VALOR NOT = SPACE                                
049700         ADD 1 TO WS-POS-CSV                                      
049800         MOVE WS-SINAL-VALOR TO WS-SAIDA-CSV-CAR (WS-POS-CSV)     
049900     END-IF.                                                      
050000     PERFORM COPIAR-DIGITO-CSV THRU COPIAR-DIGITO-CSV-EXIT        
050100         VARYING WS-J-CSV FROM WS-POS-INICIO-CSV BY 1             
050200         UNTIL WS-J-CSV > 9.                                      
050300     ADD 1 TO WS-POS-CSV.                                         
050400     MOVE "." TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                   
050500     ADD 1 TO WS-POS-CSV.                                         
050600     MOVE WS-VALOR-DECIMAL-CAR (1)                                
050700         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
050800     ADD 1 TO WS-POS-CSV.                                         
050900     MOVE WS-VALOR-DECIMAL-CAR (2)                                
051000         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
051100 EDITAR-VALOR-CSV-EXIT.                                           
051200     EXIT.                                                        
051300*                                                                 
051400 AVANCAR-POS-CSV.                                                 
051500     ADD 1 TO WS-POS-INICIO-CSV.                                  
051600 AVANCAR-POS-CSV-EXIT.                                            
051700     EXIT.                                                        
051800*                                                                 
051900 COPIAR-DIGITO-CSV.                                               
052000     ADD 1 TO WS-POS-CSV.                                         
052100     MOVE WS-INTEIRO-ED-CAR (WS-J-CSV)                            
052200         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
052300 COPIAR-DIGITO-CSV-EXIT.                                          
052400     EXIT.                                                        
