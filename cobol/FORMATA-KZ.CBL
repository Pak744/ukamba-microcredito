000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. FORMATA-KZ.                                          
000300 AUTHOR. L. T. XAVIER.                                            
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 11/06/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  FORMATA-KZ                                             *  
001100*    *  SUBROTINA DE FORMATACAO DE VALORES MONETARIOS PARA A   *  
001200*    *  APRESENTACAO EM RECIBOS E LISTAGENS: SEPARADOR DE      *  
001300*    *  MILHAR POR ESPACO, VIRGULA DECIMAL, SUFIXO "Kz".       *  
001400*    *  CHAMADA POR RECIBO-PAG.                                *  
001500*    ***********************************************************  
001600*                                                                 
001700*    HISTORICO DE ALTERACOES                                      
001800*    DATA      PROGR.  PEDIDO      DESCRICAO                      
001900*    --------  ------  ----------  ---------------------------    
002000*    11/06/90  LTX     CR-0091     VERSAO INICIAL                 
002100*    30/08/95  AGL     CR-0180     CORRIGIDO O CASO DE VALOR      
002200*                                  IGUAL A ZERO (SAIA SEM O       
002300*                                  DIGITO DAS UNIDADES)           
002400*    17/11/98  JMK     CR-0247     REVISTO PARA VALORES ATE       
002500*                                  13 DIGITOS INTEIROS (TOTAIS    
002600*                                  DA CARTEIRA)                   
002700*    22/03/2001 LTX    CR-0261     CORRIGIDO O TESTE DO SEPARADOR 
002800*                                  DE MILHAR (SAIA A CADA 3 CASAS 
002900*                                  EM VEZ DE A CADA 3 GRUPOS - UM 
003000*                                  RECIBO DE KZ 1.234.567,50 SAIA 
003100*                                  "123 456 7,50 Kz")             
003200*    03/07/2001 LTX    CR-0272     RETIRADO O SPECIAL-NAMES       
003300*                                  (C01/CLASS/UPSI-0) - NENHUMA   
003400*                                  DAS TRES CLAUSULAS CHEGOU A    
003500*                                  SER TESTADA EM PARTE ALGUMA    
003600*                                  DO PROGRAMA.                   
003700*                                                                 
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER. IBM-4381.                                       
004100 OBJECT-COMPUTER. IBM-4381.                                       
004200*                                                                 
004300 DATA DIVISION.                                                   
004400 WORKING-STORAGE SECTION.                                         
004500*                                                                 
004600 01  WS-SINAL                    PIC X(01)   VALUE SPACE.         
004700*                                                                 
004800 01  WS-VALOR-ABS                PIC 9(13)V99.                    
004900 01  WS-VALOR-ABS-R REDEFINES WS-VALOR-ABS.                       
005000     03  WS-PARTE-INTEIRA          PIC 9(13).                     
005100     03  WS-PARTE-DECIMAL          PIC 9(02).                     
005200     03  WS-PARTE-DECIMAL-R REDEFINES WS-PARTE-DECIMAL.           
005300         05  WS-PARTE-DECIMAL-CAR    PIC X OCCURS 2 TIMES.        
005400*                                                                 
005500 01  WS-INTEIRO-ED                PIC Z(12)9.                     
005600 01  WS-INTEIRO-ED-R REDEFINES WS-INTEIRO-ED.                     
005700     03  WS-INTEIRO-ED-CAR OCCURS 13 TIMES  PIC X.                
005800*                                                                 
005900 01  WS-SAIDA-INT                 PIC X(20)   VALUE SPACES.       
006000 01  WS-SAIDA-INT-R REDEFINES WS-SAIDA-INT.                       
006100     03  WS-SAIDA-INT-CAR OCCURS 20 TIMES    PIC X.               
006200*                                                                 
006300 01  WS-POS-INICIO                PIC 9(02)   COMP.               
006400 01  WS-POS-SAIDA                 PIC 9(02)   COMP VALUE ZERO.    
006500 01  WS-POS-OUT                   PIC 9(02)   COMP VALUE ZERO.    
006600 01  WS-DIST                      PIC 9(02)   COMP.               
006700 01  WS-DIV-AUX2                  PIC 9(02)   COMP.               
006800 01  WS-REM3                      PIC 9(02)   COMP.               
006900 01  WS-J                         PIC 9(02)   COMP.               
007000 01  WS-K                         PIC 9(02)   COMP.               
007100*                                                                 
007200 LINKAGE SECTION.                                                 
007300*                                                                 
007400 01  IN-VALOR                    PIC S9(13)V99.                   
007500 01  OUT-VALOR-KZ                PIC X(24).                       
007600 01  OUT-VALOR-KZ-R REDEFINES OUT-VALOR-KZ.                       
007700     03  OUT-VALOR-KZ-CAR OCCURS 24 TIMES    PIC X.               
007800*                                                                 
007900 PROCEDURE DIVISION USING IN-VALOR, OUT-VALOR-KZ.                 
008000*                                                                 
008100 ROTINA-PRINCIPAL.                                                
008200     MOVE SPACE TO WS-SINAL.                                      
008300     IF IN-VALOR < ZERO                                           
008400         MOVE "-" TO WS-SINAL                                     
008500     END-IF.                                                      
008600     MOVE IN-VALOR TO WS-VALOR-ABS.                               
008700     MOVE WS-PARTE-INTEIRA TO WS-INTEIRO-ED.                      
008800     MOVE SPACES TO WS-SAIDA-INT.                                 
008900     MOVE ZERO TO WS-POS-SAIDA.                                   
009000     PERFORM ACHAR-INICIO THRU ACHAR-INICIO-EXIT.                 
009100     PERFORM COPIAR-UM-DIGITO THRU COPIAR-UM-DIGITO-EXIT          
009200         VARYING WS-J FROM WS-POS-INICIO BY 1 UNTIL WS-J > 13.    
009300     PERFORM MONTAR-SAIDA THRU MONTAR-SAIDA-EXIT.                 
009400     GOBACK.                                                      
009500*                                                                 
009600*    LOCALIZA A PRIMEIRA POSICAO NAO BRANCO DO CAMPO EDITADO -    
009700*    E ONDE COMECAM OS ALGARISMOS SIGNIFICATIVOS.                 
009800 ACHAR-INICIO.                                                    
009900     MOVE 1 TO WS-POS-INICIO.                                     
010000     PERFORM AVANCAR-POS-INICIO THRU AVANCAR-POS-INICIO-EXIT      
010100         UNTIL WS-POS-INICIO > 13                                 
010200             OR WS-INTEIRO-ED-CAR (WS-POS-INICIO) NOT = SPACE.    
010300 ACHAR-INICIO-EXIT.                                               
010400     EXIT.                                                        
010500*                                                                 
010600 AVANCAR-POS-INICIO.                                              
010700     ADD 1 TO WS-POS-INICIO.                                      
010800 AVANCAR-POS-INICIO-EXIT.                                         
010900     EXIT.                                                        
011000*                                                                 
011100*    COPIA OS ALGARISMOS SIGNIFICATIVOS PARA WS-SAIDA-INT,        
011200*    INSERINDO UM ESPACO A CADA GRUPO DE 3 ALGARISMOS CONTADOS    
011300*    A PARTIR DA DIREITA (SEPARADOR DE MILHAR DO KZ).             
011400 COPIAR-UM-DIGITO.                                                
011500     COMPUTE WS-DIST = 13 - WS-J.                                 
011600     IF WS-J > WS-POS-INICIO                                      
011700         DIVIDE WS-DIST BY 3 GIVING WS-DIV-AUX2 REMAINDER WS-REM3 
011800         IF WS-REM3 = 2                                           
011900             ADD 1 TO WS-POS-SAIDA                                
012000             MOVE SPACE TO WS-SAIDA-INT-CAR (WS-POS-SAIDA)        
012100         END-IF                                                   
012200     END-IF.                                                      
012300     ADD 1 TO WS-POS-SAIDA.                                       
012400     MOVE WS-INTEIRO-ED-CAR (WS-J)                                
012500         TO WS-SAIDA-INT-CAR (WS-POS-SAIDA).                      
012600 COPIAR-UM-DIGITO-EXIT.                                           
012700     EXIT.                                                        
012800*                                                                 
012900*    MONTA A SAIDA FINAL: SINAL (SE HOUVER), PARTE INTEIRA COM    
013000*    SEPARADORES, VIRGULA, PARTE DECIMAL E O SUFIXO "Kz".         
013100 MONTAR-SAIDA.                                                    
013200     MOVE SPACES TO OUT-VALOR-KZ.                                 
013300     MOVE ZERO TO WS-POS-OUT.                                     
013400     IF WS-SINAL NOT = SPACE                                      
013500         ADD 1 TO WS-POS-OUT                                      
013600         MOVE WS-SINAL TO OUT-VALOR-KZ-CAR (WS-POS-OUT)           
013700     END-IF.                                                      
013800     PERFORM COPIAR-SAIDA-INT THRU COPIAR-SAIDA-INT-EXIT          
013900         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-POS-SAIDA.      
014000     ADD 1 TO WS-POS-OUT.                                         
014100     MOVE "," TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                   
014200     ADD 1 TO WS-POS-OUT.                                         
014300     MOVE WS-PARTE-DECIMAL-CAR (1)                                
014400         TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                        
014500     ADD 1 TO WS-POS-OUT.                                         
014600     MOVE WS-PARTE-DECIMAL-CAR (2)                                
014700         TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                        
014800     ADD 1 TO WS-POS-OUT.                                         
014900     MOVE SPACE TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                 
015000     ADD 1 TO WS-POS-OUT.                                         
015100     MOVE "K" TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                   
015200     ADD 1 TO WS-POS-OUT.                                         
015300     MOVE "z" TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                   
015400 MONTAR-SAIDA-EXIT.                                               
015500     EXIT.                                                        
015600*                                                                 
015700 COPIAR-SAIDA-INT.                                                
015800     ADD 1 TO WS-POS-OUT.                                         
015900     MOVE WS-SAIDA-INT-CAR (WS-K)                                 
016000         TO OUT-VALOR-KZ-CAR (WS-POS-OUT).                        
016100 COPIAR-SAIDA-INT-EXIT.                                           
016200     EXIT.                                                        
