000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. RECIBO-PAG.                                          
000300 AUTHOR. M. I. PARNISARI.                                         
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 09/11/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  RECIBO-PAG                                             *  
001100*    *  EMITE O RECIBO DE UM PAGAMENTO: NUMERO DO RECIBO,      *  
001200*    *  DATA, ATENDENTE, DADOS DO CLIENTE E TOTAIS DO CREDITO, *  
001300*    *  TUDO EM VALORES FORMATADOS EM KZ. O PAGAMENTO E        *  
001400*    *  RECEBIDO POR CARTAO DE PARAMETROS.                     *  
001500*    ***********************************************************  
001600*                                                                 
001700*    HISTORICO DE ALTERACOES                                      
001800*    DATA      PROGR.  PEDIDO      DESCRICAO                      
001900*    --------  ------  ----------  ---------------------------    
002000*    09/11/90  MIP     CR-0129     VERSAO INICIAL                 
002100*    27/07/95  AGL     CR-0175     INCLUIDO O NOME DO ATENDENTE   
002200*                                  (CHAMADA A BUSCA-ATEND)        
002300*    15/12/98  JMK     CR-0250     DATA DE EMISSAO DO RECIBO      
002400*                                  COM ANO DE 4 DIGITOS           
002500*    11/04/2001 MIP    CR-0257     ACRESCENTADA CONFIRMACAO NA    
002600*                                  CONSOLE DO NUMERO DO           
002700*                                  COMPROVATIVO APOS A EMISSAO    
002800*                                  DO RECIBO                      
002900*    03/07/2001 LTX    CR-0274     RETIRADO O SPECIAL-NAMES       
003000*                                  (C01/CLASS/UPSI-0) - NENHUMA   
003100*                                  DAS TRES CLAUSULAS CHEGOU A    
003200*                                  SER TESTADA EM PARTE ALGUMA    
003300*                                  DO PROGRAMA.                   
003400*                                                                 
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SOURCE-COMPUTER. IBM-4381.                                       
003800 OBJECT-COMPUTER. IBM-4381.                                       
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100     SELECT PAYMENTS-IN ASSIGN TO PAGIN                           
004200         ORGANIZATION IS SEQUENTIAL                               
004300         FILE STATUS IS FS-PAGIN.                                 
004400     SELECT CREDITS-UPD ASSIGN TO CREDOUT                         
004500         ORGANIZATION IS SEQUENTIAL                               
004600         FILE STATUS IS FS-CREDOUT.                               
004700     SELECT RECIBO-OUT ASSIGN TO RECOUT                           
004800         ORGANIZATION IS LINE SEQUENTIAL                          
004900         FILE STATUS IS FS-RECOUT.                                
005000*                                                                 
005100 DATA DIVISION.                                                   
005200 FILE SECTION.                                                    
005300*                                                                 
005400 FD  PAYMENTS-IN                                                  
005500     LABEL RECORD STANDARD.                                       
005600 01  REG-PAGAMENTO-IN.                                            
005700     03  PGIN-ID-PAGAMENTO       PIC 9(06).                       
005800     03  PGIN-NR-COMPROVATIVO    PIC X(12).                       
005900     03  PGIN-ID-CREDITO         PIC 9(06).                       
006000     03  PGIN-DATA-PAGAMENTO     PIC 9(08).                       
006100     03  PGIN-VALOR-DIA          PIC S9(09)V99.                   
006200     03  PGIN-FORMA-PAGAMENTO    PIC X(15).                       
006300     03  PGIN-ID-ATENDENTE       PIC 9(04).                       
006400     03  PGIN-OBSERVACAO         PIC X(30).                       
006500     03  PGIN-EMITIDO-EM         PIC 9(08).                       
006600     03  FILLER                  PIC X(10).                       
006700*                                                                 
006800 FD  CREDITS-UPD                                                  
006900     LABEL RECORD STANDARD.                                       
007000 01  REG-CREDITO-IN.                                              
007100     03  CRED-ID-CREDITO         PIC 9(06).                       
007200     03  CRED-NOME               PIC X(30).                       
007300     03  CRED-TELEFONE           PIC X(15).                       
007400     03  CRED-PROFISSAO          PIC X(20).                       
007500     03  CRED-SALARIO-MENSAL     PIC S9(09)V99.                   
007600     03  CRED-VALOR-SOLICITADO   PIC S9(09)V99.                   
007700     03  CRED-DURACAO-MESES      PIC 9(02).                       
007800     03  CRED-TAXA-JUROS         PIC 9V9(04).                     
007900     03  CRED-VALOR-TOTAL        PIC S9(09)V99.                   
008000     03  CRED-PRESTACAO-MENSAL   PIC S9(09)V99.                   
008100     03  CRED-VALOR-PAGO         PIC S9(09)V99.                   
008200     03  CRED-SALDO-ABERTO       PIC S9(09)V99.                   
008300     03  CRED-DATA-INICIO        PIC 9(08).                       
008400     03  CRED-DATA-FIM           PIC 9(08).                       
008500     03  CRED-ESTADO             PIC X(10).                       
008600     03  CRED-COMENTARIO         PIC X(40).                       
008700     03  FILLER                  PIC X(10).                       
008800*                                                                 
008900 FD  RECIBO-OUT                                                   
009000     LABEL RECORD STANDARD.                                       
009100 01  LINHA-RECIBO                 PIC X(100).                     
009200*                                                                 
009300 WORKING-STORAGE SECTION.                                         
009400*                                                                 
009500 77  FS-PAGIN                    PIC X(02).                       
009600     88  OK-PAGIN                         VALUE "00".             
009700     88  EOF-PAGIN                        VALUE "10".             
009800 77  FS-CREDOUT                  PIC X(02).                       
009900     88  OK-CREDOUT                       VALUE "00".             
010000     88  EOF-CREDOUT                      VALUE "10".             
010100 77  FS-RECOUT                   PIC X(02).                       
010200     88  OK-RECOUT                        VALUE "00".             
010300*                                                                 
010400*    CONTADORES DE LEITURA, PARA CONFERENCIA NO FIM DO TURNO.     
010500 77  WS-CONT-LEITURAS-PAG        PIC 9(06) COMP.                  
010600 77  WS-CONT-LEITURAS-CRED       PIC 9(06) COMP.                  
010700 01  WS-PARM-CARD.                                                
010800     03  WS-PARM-ID-PAGAMENTO     PIC 9(06).                      
010900     03  FILLER                   PIC X(74).                      
011000*                                                                 
011100 01  WS-PGTO-ACHADO-SW            PIC X(01)   VALUE "N".          
011200     88  PGTO-ACHADO                       VALUE "S".             
011300 01  WS-CRED-ACHADO-SW            PIC X(01)   VALUE "N".          
011400     88  CRED-ACHADO                       VALUE "S".             
011500*                                                                 
011600*    CAMPOS DE TRABALHO GUARDADOS DO PAGAMENTO ENCONTRADO,        
011700*    PARA USO APOS O FECHO DE PAYMENTS-IN.                        
011800 01  WS-PG-NR-COMPROVATIVO        PIC X(12).                      
011900 01  WS-PG-NR-COMPROV-R REDEFINES WS-PG-NR-COMPROVATIVO.          
012000     03  WS-PGNR-PREFIXO              PIC X(04).                  
012100     03  WS-PGNR-SEQUENCIA            PIC X(08).                  
012200 01  WS-PG-ID-CREDITO             PIC 9(06).                      
012300 01  WS-PG-DATA-PAGAMENTO         PIC 9(08).                      
012400 01  WS-PG-VALOR-DIA              PIC S9(13)V99.                  
012500 01  WS-PG-FORMA-PAGAMENTO        PIC X(15).                      
012600 01  WS-PG-ID-ATENDENTE           PIC 9(04).                      
012700 01  WS-PG-EMITIDO-EM             PIC 9(08).                      
012800*                                                                 
012900 01  WS-COD-ATEND                 PIC X(02).                      
013000 01  WS-NOME-ATEND                PIC X(30).                      
013100 01  WS-NOME-ATEND-R REDEFINES WS-NOME-ATEND.                     
013200     03  WS-NA-PRIMEIRO-NOME          PIC X(15).                  
013300     03  WS-NA-RESTO-NOME             PIC X(15).                  
013400 01  WS-ID-ATEND-NULO             PIC 9(04) VALUE ZERO.           
013500*                                                                 
013600 01  WS-VALOR-CALL                PIC S9(13)V99.                  
013700 01  WS-VALOR-KZ-DIA              PIC X(24).                      
013800 01  WS-VALOR-KZ-PAGO             PIC X(24).                      
013900 01  WS-VALOR-KZ-TOTAL            PIC X(24).                      
014000 01  WS-VALOR-KZ-SALDO            PIC X(24).                      
014100*                                                                 
014200*    CAMPOS DE TRABALHO PARA A EDICAO DA DATA DE EMISSAO EM       
014300*    FORMATO DD/MM/AAAA (COMO NOS OUTROS IMPRESSOS DO SISTEMA).   
014400 01  WS-DATA-ENTRADA               PIC 9(08).                     
014500 01  WS-DATA-ENTRADA-R REDEFINES WS-DATA-ENTRADA.                 
014600     03  WS-DE-AAAA                   PIC 9(04).                  
014700     03  WS-DE-MM                     PIC 9(02).                  
014800     03  WS-DE-DD                     PIC 9(02).                  
014900 01  WS-DATA-EDITADA.                                             
015000     03  WDE-DD                       PIC 9(02).                  
015100     03  FILLER                       PIC X(01) VALUE "/".        
015200     03  WDE-MM                       PIC 9(02).                  
015300     03  FILLER                       PIC X(01) VALUE "/".        
015400     03  WDE-AAAA                     PIC 9(04).                  
015500 01  WS-DATA-PGTO-ED                PIC X(10)   VALUE SPACES.     
015600 01  WS-DATA-EMIT-ED                PIC X(10)   VALUE SPACES.     
015700*                                                                 
015800 PROCEDURE DIVISION.                                              
015900*                                                                 
016000 ROTINA-PRINCIPAL.                                                
016100     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
016200     ACCEPT WS-PARM-CARD.                                         
016300     PERFORM LOCALIZAR-PAGAMENTO THRU LOCALIZAR-PAGAMENTO-EXIT.   
016400     IF PGTO-ACHADO                                               
016500         PERFORM LOCALIZAR-CREDITO THRU LOCALIZAR-CREDITO-EXIT    
016600         IF CRED-ACHADO                                           
016700             PERFORM IMPRIMIR-RECIBO THRU IMPRIMIR-RECIBO-EXIT    
016800         ELSE                                                     
016900             PERFORM IMPRIMIR-ERRO-CREDITO THRU                   
017000                 IMPRIMIR-ERRO-CREDITO-EXIT                       
017100         END-IF                                                   
017200     ELSE                                                         
017300         PERFORM IMPRIMIR-ERRO-PAGTO THRU                         
017400             IMPRIMIR-ERRO-PAGTO-EXIT                             
017500     END-IF.                                                      
017600     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
017700     STOP RUN.                                                    
017800*                                                                 
017900 ABRIR-ARQUIVOS.                                                  
018000     OPEN INPUT PAYMENTS-IN.                                      
018100     OPEN INPUT CREDITS-UPD.                                      
018200     OPEN OUTPUT RECIBO-OUT.                                      
018300     CALL "BUSCA-ATEND" USING "A" WS-ID-ATEND-NULO WS-COD-ATEND   
018400         WS-NOME-ATEND.                                           
018500 ABRIR-ARQUIVOS-EXIT.                                             
018600     EXIT.                                                        
018700*                                                                 
018800 FECHAR-ARQUIVOS.                                                 
018900     CALL "BUSCA-ATEND" USING "C" WS-ID-ATEND-NULO WS-COD-ATEND   
019000         WS-NOME-ATEND.                                           
019100     CLOSE PAYMENTS-IN.                                           
019200     CLOSE CREDITS-UPD.                                           
019300     CLOSE RECIBO-OUT.                                            
019400 FECHAR-ARQUIVOS-EXIT.                                            
019500     EXIT.                                                        
019600*                                                                 
019700*    PERCORRE O FICHEIRO DE PAGAMENTOS ATE ACHAR O PAGAMENTO      
019800*    PEDIDO OU ATE AO FIM DO FICHEIRO.                            
019900 LOCALIZAR-PAGAMENTO.                                             
020000     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
020100     PERFORM TESTAR-PAGAMENTO THRU TESTAR-PAGAMENTO-EXIT          
020200         UNTIL EOF-PAGIN OR PGTO-ACHADO.                          
020300 LOCALIZAR-PAGAMENTO-EXIT.                                        
020400     EXIT.                                                        
020500*                                                                 
020600 LER-PAGAMENTO.                                                   
020700     READ PAYMENTS-IN                                             
020800         AT END SET EOF-PAGIN TO TRUE                             
020900     END-READ.                                                    
021000     IF NOT EOF-PAGIN                                             
021100         ADD 1 TO WS-CONT-LEITURAS-PAG                            
021200     END-IF.                                                      
021300 LER-PAGAMENTO-EXIT.                                              
021400     EXIT.                                                        
021500*                                                                 
021600 TESTAR-PAGAMENTO.                                                
021700     IF PGIN-ID-PAGAMENTO = WS-PARM-ID-PAGAMENTO                  
021800         MOVE "S" TO WS-PGTO-ACHADO-SW                            
021900         MOVE PGIN-NR-COMPROVATIVO TO WS-PG-NR-COMPROVATIVO       
022000         MOVE PGIN-ID-CREDITO TO WS-PG-ID-CREDITO                 
022100         MOVE PGIN-DATA-PAGAMENTO TO WS-PG-DATA-PAGAMENTO         
022200         MOVE PGIN-VALOR-DIA TO WS-PG-VALOR-DIA                   
022300         MOVE PGIN-FORMA-PAGAMENTO TO WS-PG-FORMA-PAGAMENTO       
022400         MOVE PGIN-ID-ATENDENTE TO WS-PG-ID-ATENDENTE             
022500         MOVE PGIN-EMITIDO-EM TO WS-PG-EMITIDO-EM                 
022600     ELSE                                                         
022700         PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT            
022800     END-IF.                                                      
022900 TESTAR-PAGAMENTO-EXIT.                                           
023000     EXIT.                                                        
023100*                                                                 
023200*    PERCORRE O CADASTRO DE CREDITOS ATUALIZADO ATE ACHAR O       
023300*    CREDITO A QUE PERTENCE O PAGAMENTO.                          
023400 LOCALIZAR-CREDITO.                                               
023500     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
023600     PERFORM TESTAR-CREDITO THRU TESTAR-CREDITO-EXIT              
023700         UNTIL EOF-CREDOUT OR CRED-ACHADO.                        
023800 LOCALIZAR-CREDITO-EXIT.                                          
023900     EXIT.                                                        
024000*                                                                 
024100 LER-CREDITO.                                                     
024200     READ CREDITS-UPD                                             
024300         AT END SET EOF-CREDOUT TO TRUE                           
024400     END-READ.                                                    
024500     IF NOT EOF-CREDOUT                                           
024600         ADD 1 TO WS-CONT-LEITURAS-CRED                           
024700     END-IF.                                                      
024800 LER-CREDITO-EXIT.                                                
024900     EXIT.                                                        
025000*                                                                 
025100 TESTAR-CREDITO.                                                  
025200     IF CRED-ID-CREDITO = WS-PG-ID-CREDITO                        
025300         MOVE "S" TO WS-CRED-ACHADO-SW                            
025400     ELSE                                                         
025500         PERFORM LER-CREDITO THRU LER-CREDITO-EXIT                
025600     END-IF.                                                      
025700 TESTAR-CREDITO-EXIT.                                             
025800     EXIT.                                                        
025900*                                                                 
026000 IMPRIMIR-ERRO-PAGTO.                                             
026100     MOVE SPACES TO LINHA-RECIBO.                                 
026200     STRING "PAGAMENTO " DELIMITED BY SIZE                        
026300         WS-PARM-ID-PAGAMENTO DELIMITED BY SIZE                   
026400         " NAO ENCONTRADO" DELIMITED BY SIZE                      
026500         INTO LINHA-RECIBO.                                       
026600     WRITE LINHA-RECIBO.                                          
026700 IMPRIMIR-ERRO-PAGTO-EXIT.                                        
026800     EXIT.                                                        
026900*                                                                 
027000 IMPRIMIR-ERRO-CREDITO.                                           
027100     MOVE SPACES TO LINHA-RECIBO.                                 
027200     STRING "CREDITO " DELIMITED BY SIZE                          
027300         WS-PG-ID-CREDITO DELIMITED BY SIZE                       
027400         " DO PAGAMENTO NAO ENCONTRADO" DELIMITED BY SIZE         
027500         INTO LINHA-RECIBO.                                       
027600     WRITE LINHA-RECIBO.                                          
027700 IMPRIMIR-ERRO-CREDITO-EXIT.                                      
027800     EXIT.                                                        
027900*                                                                 
028000*    MONTA O RECIBO COM O NUMERO, DATA, ATENDENTE, DADOS DO       
028100*    CLIENTE E OS TOTAIS DO CREDITO, TUDO EM KZ.                  
028200 IMPRIMIR-RECIBO.                                                 
028300     CALL "BUSCA-ATEND" USING "P" WS-PG-ID-ATENDENTE              
028400         WS-COD-ATEND WS-NOME-ATEND.                              
028500     MOVE WS-PG-DATA-PAGAMENTO TO WS-DATA-ENTRADA.                
028600     PERFORM EDITAR-DATA THRU EDITAR-DATA-EXIT.                   
028700     MOVE WS-DATA-EDITADA TO WS-DATA-PGTO-ED.                     
028800     MOVE WS-PG-EMITIDO-EM TO WS-DATA-ENTRADA.                    
028900     PERFORM EDITAR-DATA THRU EDITAR-DATA-EXIT.                   
029000     MOVE WS-DATA-EDITADA TO WS-DATA-EMIT-ED.                     
029100     CALL "FORMATA-KZ" USING WS-PG-VALOR-DIA WS-VALOR-KZ-DIA.     
029200     MOVE CRED-VALOR-PAGO TO WS-VALOR-CALL.                       
029300     CALL "FORMATA-KZ" USING WS-VALOR-CALL WS-VALOR-KZ-PAGO.      
029400     MOVE CRED-VALOR-TOTAL TO WS-VALOR-CALL.                      
029500     CALL "FORMATA-KZ" USING WS-VALOR-CALL WS-VALOR-KZ-TOTAL.     
029600     MOVE CRED-SALDO-ABERTO TO WS-VALOR-CALL.                     
029700     CALL "FORMATA-KZ" USING WS-VALOR-CALL WS-VALOR-KZ-SALDO.     
029800     MOVE SPACES TO LINHA-RECIBO.                                 
029900     STRING "RECIBO " DELIMITED BY SIZE                           
030000         WS-PG-NR-COMPROVATIVO DELIMITED BY SPACE                 
030100         "   DATA: " DELIMITED BY SIZE                            
030200         WS-DATA-PGTO-ED DELIMITED BY SIZE                        
030300         INTO LINHA-RECIBO.                                       
030400     WRITE LINHA-RECIBO.                                          
030500     MOVE SPACES TO LINHA-RECIBO.                                 
030600     STRING "ATENDENTE: " DELIMITED BY SIZE                       
030700         WS-NOME-ATEND DELIMITED BY SPACE                         
030800         INTO LINHA-RECIBO.                                       
030900     WRITE LINHA-RECIBO.                                          
031000     MOVE SPACES TO LINHA-RECIBO.                                 
031100     STRING "CREDITO " DELIMITED BY SIZE                          
031200         WS-PG-ID-CREDITO DELIMITED BY SIZE                       
031300         "   CLIENTE: " DELIMITED BY SIZE                         
031400         CRED-NOME DELIMITED BY SPACE                             
031500         INTO LINHA-RECIBO.                                       
031600     WRITE LINHA-RECIBO.                                          
031700     MOVE SPACES TO LINHA-RECIBO.                                 
031800     STRING "TELEFONE: " DELIMITED BY SIZE                        
031900         CRED-TELEFONE DELIMITED BY SPACE                         
032000         "   PROFISSAO: " DELIMITED BY SIZE                       
032100         CRED-PROFISSAO DELIMITED BY SPACE                        
032200         INTO LINHA-RECIBO.                                       
032300     WRITE LINHA-RECIBO.                                          
032400     MOVE SPACES TO LINHA-RECIBO.                                 
032500     STRING "VALOR PAGO HOJE: " DELIMITED BY SIZE                 
032600         WS-VALOR-KZ-DIA DELIMITED BY SPACE                       
032700         "   FORMA: " DELIMITED BY SIZE                           
032800         WS-PG-FORMA-PAGAMENTO DELIMITED BY SPACE                 
032900         INTO LINHA-RECIBO.                                       
033000     WRITE LINHA-RECIBO.                                          
033100     MOVE SPACES TO LINHA-RECIBO.                                 
033200     STRING "TOTAL PAGO ATE HOJE: " DELIMITED BY SIZE             
033300         WS-VALOR-KZ-PAGO DELIMITED BY SPACE                      
033400         INTO LINHA-RECIBO.                                       
033500     WRITE LINHA-RECIBO.                                          
033600     MOVE SPACES TO LINHA-RECIBO.                                 
033700     STRING "TOTAL A REEMBOLSAR: " DELIMITED BY SIZE              
033800         WS-VALOR-KZ-TOTAL DELIMITED BY SPACE                     
033900         "   SALDO EM ABERTO: " DELIMITED BY SIZE                 
034000         WS-VALOR-KZ-SALDO DELIMITED BY SPACE                     
034100         INTO LINHA-RECIBO.                                       
034200     WRITE LINHA-RECIBO.                                          
034300     MOVE SPACES TO LINHA-RECIBO.                                 
034400     STRING "EMITIDO EM: " DELIMITED BY SIZE                      
034500         WS-DATA-EMIT-ED DELIMITED BY SIZE                        
034600         INTO LINHA-RECIBO.                                       
034700     WRITE LINHA-RECIBO.                                          
034800*    CR-0257 - CONFIRMACAO NA CONSOLE PARA O CAIXA SABER QUE O    
034900*    RECIBO SAIU SEM TER DE FOLHEAR O PAPEL DA IMPRESSORA.        
035000     DISPLAY "RECIBO-PAG - RECIBO EMITIDO - COMPROVATIVO "        
035100         WS-PG-NR-COMPROVATIVO.                                   
035200 IMPRIMIR-RECIBO-EXIT.                                            
035300     EXIT.                                                        
035400*                                                                 
035500 EDITAR-DATA.                                                     
035600     MOVE WS-DE-DD   TO WDE-DD.                                   
035700     MOVE WS-DE-MM   TO WDE-MM.                                   
035800     MOVE WS-DE-AAAA TO WDE-AAAA.                                 
035900 EDITAR-DATA-EXIT.                                                
036000     EXIT.                                                        
