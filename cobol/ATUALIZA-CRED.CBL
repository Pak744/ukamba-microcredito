000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. ATUALIZA-CRED.                                       
000300 AUTHOR. J. M. KIALA.                                             
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 17/03/1989.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  ATUALIZA-CRED                                          *  
001100*    *  APURA OS DADOS CONTRATUAIS DE CADA CREDITO (TAXA,      *  
001200*    *  VALOR TOTAL, PRESTACAO, DATA FIM) E LANCA OS            * 
001300*    *  PAGAMENTOS DO PERIODO NO SALDO DE CADA CREDITO.         * 
001400*    *  GRAVA O CADASTRO ATUALIZADO E O RESUMO DE CONTROLE.     * 
001500*    ***********************************************************  
001600*                                                                 
001700*    HISTORICO DE ALTERACOES                                      
001800*    DATA      PROGR.  PEDIDO      DESCRICAO                      
001900*    --------  ------  ----------  ---------------------------    
002000*    17/03/89  JMK     CR-0001     VERSAO INICIAL - APURACAO E    
002100*                                  LANCAMENTO DE PAGAMENTOS       
002200*    02/05/89  JMK     CR-0014     CORRIGIDA TABELA DE TAXAS      
002300*                                  PARA PRAZOS DE 1 A 6 MESES     
002400*    21/09/89  LTX     CR-0031     PAGAMENTO DE CREDITO           
002500*                                  INEXISTENTE - REJEITADO E      
002600*                                  CONTADO EM VEZ DE ABORTAR      
002700*    14/02/90  JMK     CR-0055     AJUSTE NO CALCULO DA DATA      
002800*                                  FIM PARA MESES COM MENOS DE    
002900*                                  31 DIAS                        
003000*    30/11/90  LTX     CR-0080     INCLUIDOS OS TOTAIS DE         
003100*                                  CONTROLE NO FIM DO PROCESSO    
003200*    09/06/92  JMK     CR-0102     REVISTO ARREDONDAMENTO         
003300*                                  (ROUNDED) NAS CONTAS DE        
003400*                                  VALOR                          
003500*    03/03/93  AGL     CR-0140     CORRIGIDO ANO BISSEXTO NO      
003600*                                  CALCULO DA DATA FIM            
003700*    18/08/94  JMK     CR-0163     CLASSIFICACAO DE ESTADO        
003800*                                  REVISTA - SALDO <= 0 PASSA     
003900*                                  A CONCLUIDO                    
004000*    05/01/96  LTX     CR-0201     PAGTO A MAIS NAO IMPEDE A      
004100*                                  CONCLUSAO DO CREDITO           
004200*    22/07/97  AGL     CR-0224     REVISTA MENSAGEM DE            
004300*                                  REJEICAO DE PAGAMENTO SEM      
004400*                                  CREDITO CORRESPONDENTE         
004500*    11/12/98  JMK     CR-0250     JANELA DE SECULO NA DATA DE    
004600*                                  PROCESSAMENTO (ACCEPT FROM     
004700*                                  DATE) - PREPARACAO ANO 2000    
004800*    04/02/99  JMK     CR-0251     TESTES COM DATAS DO ANO        
004900*                                  2000 - SEM OCORRENCIAS         
005000*    18/09/2000 LTX    CR-0252     CORRIGIDO CALCULO DA DATA FIM  
005100*                                  PARA CREDITOS CONTRATADOS EM   
005200*                                  29/02/2000 (ANO BISSEXTO DO    
005300*                                  SECULO)                        
005400*    03/07/2001 LTX    CR-0267     RETIRADO O SPECIAL-NAMES       
005500*                                  (C01/CLASS/UPSI-0) - NENHUMA   
005600*                                  DAS TRES CLAUSULAS CHEGOU A    
005700*                                  SER TESTADA EM PARTE ALGUMA    
005800*                                  DO PROGRAMA.                   
005900*                                                                 
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SOURCE-COMPUTER. IBM-4381.                                       
006300 OBJECT-COMPUTER. IBM-4381.                                       
006400 INPUT-OUTPUT SECTION.                                            
006500 FILE-CONTROL.                                                    
006600     SELECT CREDITS-IN ASSIGN TO CREDIN                           
006700         ORGANIZATION IS SEQUENTIAL                               
006800         FILE STATUS IS FS-CREDIN.                                
006900     SELECT PAYMENTS-IN ASSIGN TO PAGIN                           
007000         ORGANIZATION IS SEQUENTIAL                               
007100         FILE STATUS IS FS-PAGIN.                                 
007200     SELECT CREDITS-OUT ASSIGN TO CREDOUT                         
007300         ORGANIZATION IS SEQUENTIAL                               
007400         FILE STATUS IS FS-CREDOUT.                               
007500*                                                                 
007600 DATA DIVISION.                                                   
007700 FILE SECTION.                                                    
007800*                                                                 
007900 FD  CREDITS-IN                                                   
008000     LABEL RECORD STANDARD.                                       
008100 01  REG-CREDITO-IN.                                              
008200     03  CRIN-ID-CREDITO         PIC 9(06).                       
008300     03  CRIN-NOME               PIC X(30).                       
008400     03  CRIN-TELEFONE           PIC X(15).                       
008500     03  CRIN-PROFISSAO          PIC X(20).                       
008600     03  CRIN-SALARIO-MENSAL     PIC S9(09)V99.                   
008700     03  CRIN-VALOR-SOLICITADO   PIC S9(09)V99.                   
008800     03  CRIN-DURACAO-MESES      PIC 9(02).                       
008900     03  CRIN-TAXA-JUROS         PIC 9V9(04).                     
009000     03  CRIN-VALOR-TOTAL        PIC S9(09)V99.                   
009100     03  CRIN-PRESTACAO-MENSAL   PIC S9(09)V99.                   
009200     03  CRIN-VALOR-PAGO         PIC S9(09)V99.                   
009300     03  CRIN-SALDO-ABERTO       PIC S9(09)V99.                   
009400     03  CRIN-DATA-INICIO        PIC 9(08).                       
009500     03  CRIN-DATA-FIM           PIC 9(08).                       
009600     03  CRIN-ESTADO             PIC X(10).                       
009700     03  CRIN-COMENTARIO         PIC X(40).                       
009800     03  FILLER                  PIC X(10).                       
009900*                                                                 
010000 FD  PAYMENTS-IN                                                  
010100     LABEL RECORD STANDARD.                                       
010200 01  REG-PAGAMENTO-IN.                                            
010300     03  PGIN-ID-PAGAMENTO       PIC 9(06).                       
010400     03  PGIN-NR-COMPROVATIVO    PIC X(12).                       
010500     03  PGIN-ID-CREDITO         PIC 9(06).                       
010600     03  PGIN-DATA-PAGAMENTO     PIC 9(08).                       
010700     03  PGIN-VALOR-DIA          PIC S9(09)V99.                   
010800     03  PGIN-FORMA-PAGAMENTO    PIC X(15).                       
010900     03  PGIN-ID-ATENDENTE       PIC 9(04).                       
011000     03  PGIN-OBSERVACAO         PIC X(30).                       
011100     03  PGIN-EMITIDO-EM         PIC 9(08).                       
011200     03  FILLER                  PIC X(10).                       
011300*                                                                 
011400 FD  CREDITS-OUT                                                  
011500     LABEL RECORD STANDARD.                                       
011600 01  REG-CREDITO-OUT.                                             
011700     03  CROUT-ID-CREDITO        PIC 9(06).                       
011800     03  CROUT-NOME              PIC X(30).                       
011900     03  CROUT-TELEFONE          PIC X(15).                       
012000     03  CROUT-PROFISSAO         PIC X(20).                       
012100     03  CROUT-SALARIO-MENSAL    PIC S9(09)V99.                   
012200     03  CROUT-VALOR-SOLICITADO  PIC S9(09)V99.                   
012300     03  CROUT-DURACAO-MESES     PIC 9(02).                       
012400     03  CROUT-TAXA-JUROS        PIC 9V9(04).                     
012500     03  CROUT-VALOR-TOTAL       PIC S9(09)V99.                   
012600     03  CROUT-PRESTACAO-MENSAL  PIC S9(09)V99.                   
012700     03  CROUT-VALOR-PAGO        PIC S9(09)V99.                   
012800     03  CROUT-SALDO-ABERTO      PIC S9(09)V99.                   
012900     03  CROUT-DATA-INICIO       PIC 9(08).                       
013000     03  CROUT-DATA-FIM          PIC 9(08).                       
013100     03  CROUT-ESTADO            PIC X(10).                       
013200     03  CROUT-COMENTARIO        PIC X(40).                       
013300     03  FILLER                  PIC X(10).                       
013400*                                                                 
013500 WORKING-STORAGE SECTION.                                         
013600*                                                                 
013700 77  FS-CREDIN                   PIC X(02).                       
013800     88  OK-CREDIN                       VALUE "00".              
013900     88  EOF-CREDIN                      VALUE "10".              
014000 77  FS-PAGIN                    PIC X(02).                       
014100     88  OK-PAGIN                        VALUE "00".              
014200     88  EOF-PAGIN                       VALUE "10".              
014300 77  FS-CREDOUT                  PIC X(02).                       
014400     88  OK-CREDOUT                      VALUE "00".              
014500*                                                                 
014600*    TABELA DE TAXAS FIXAS POR PRAZO (1 A 6 MESES) - CARREGADA    
014700*    POR REDEFINES A PARTIR DE UMA AREA COM VALORES LITERAIS.     
014800 01  TABELA-JUROS-INIC.                                           
014900     03  FILLER                  PIC 9V9(04) VALUE 0.0900.        
015000     03  FILLER                  PIC 9V9(04) VALUE 0.1900.        
015100     03  FILLER                  PIC 9V9(04) VALUE 0.3000.        
015200     03  FILLER                  PIC 9V9(04) VALUE 0.4100.        
015300     03  FILLER                  PIC 9V9(04) VALUE 0.5400.        
015400     03  FILLER                  PIC 9V9(04) VALUE 0.6800.        
015500 01  TABELA-JUROS REDEFINES TABELA-JUROS-INIC.                    
015600     03  TJ-TAXA OCCURS 6 TIMES  PIC 9V9(04).                     
015700*                                                                 
015800*    VETOR DE CREDITOS EM MEMORIA - O CADASTRO E PEQUENO O        
015900*    BASTANTE PARA CABER INTEIRO NA TABELA (NOTA DO ANALISTA).    
016000 01  VEC-CREDITOS.                                                
016100     03  VC-ELEMENTO OCCURS 5000 TIMES                            
016200         ASCENDING KEY IS VC-ID-CREDITO                           
016300         INDEXED BY IX-CRED IX-CRED2.                             
016400         05  VC-ID-CREDITO         PIC 9(06).                     
016500         05  VC-NOME               PIC X(30).                     
016600         05  VC-TELEFONE           PIC X(15).                     
016700         05  VC-PROFISSAO          PIC X(20).                     
016800         05  VC-SALARIO-MENSAL     PIC S9(09)V99.                 
016900         05  VC-VALOR-SOLICITADO   PIC S9(09)V99.                 
017000         05  VC-DURACAO-MESES      PIC 9(02).                     
017100         05  VC-TAXA-JUROS         PIC 9V9(04).                   
017200         05  VC-VALOR-TOTAL        PIC S9(09)V99.                 
017300         05  VC-PRESTACAO-MENSAL   PIC S9(09)V99.                 
017400         05  VC-VALOR-PAGO         PIC S9(09)V99.                 
017500         05  VC-SALDO-ABERTO       PIC S9(09)V99.                 
017600         05  VC-DATA-INICIO        PIC 9(08).                     
017700         05  VC-DATA-FIM           PIC 9(08).                     
017800         05  VC-ESTADO             PIC X(10).                     
017900         05  VC-COMENTARIO         PIC X(40).                     
018000*                                                                 
018100 01  WS-QTD-CREDITOS             PIC 9(05)   COMP VALUE ZERO.     
018200 01  WS-CONT-CRED-LIDOS          PIC 9(05)   COMP VALUE ZERO.     
018300 01  WS-CONT-PAG-LIDOS           PIC 9(05)   COMP VALUE ZERO.     
018400 01  WS-CONT-PAG-POSTADOS        PIC 9(05)   COMP VALUE ZERO.     
018500 01  WS-CONT-PAG-REJEITADOS      PIC 9(05)   COMP VALUE ZERO.     
018600 01  WS-CONT-ATIVOS              PIC 9(05)   COMP VALUE ZERO.     
018700 01  WS-CONT-DEVEDORES           PIC 9(05)   COMP VALUE ZERO.     
018800 01  WS-CONT-CONCLUIDOS          PIC 9(05)   COMP VALUE ZERO.     
018900*                                                                 
019000 01  WS-TOT-CONCEDIDO            PIC S9(13)V99 VALUE ZERO.        
019100 01  WS-TOT-A-RECEBER            PIC S9(13)V99 VALUE ZERO.        
019200 01  WS-TOT-PAGO                 PIC S9(13)V99 VALUE ZERO.        
019300 01  WS-TOT-EM-ABERTO            PIC S9(13)V99 VALUE ZERO.        
019400*                                                                 
019500 01  WS-DATA-PROC-6              PIC 9(06).                       
019600 01  WS-DATA-PROC-6R REDEFINES WS-DATA-PROC-6.                    
019700     03  WS-DP6-AA               PIC 9(02).                       
019800     03  WS-DP6-MM               PIC 9(02).                       
019900     03  WS-DP6-DD               PIC 9(02).                       
020000 01  WS-DATA-PROCESSAMENTO       PIC 9(08).                       
020100 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROCESSAMENTO.              
020200     03  WS-DP-AAAA               PIC 9(04).                      
020300     03  WS-DP-MM                 PIC 9(02).                      
020400     03  WS-DP-DD                 PIC 9(02).                      
020500*                                                                 
020600 01  WS-DATA-TRABALHO            PIC 9(08).                       
020700 01  WS-DATA-TRABALHO-R REDEFINES WS-DATA-TRABALHO.               
020800     03  WS-DT-ANO                PIC 9(04).                      
020900     03  WS-DT-MES                PIC 9(02).                      
021000     03  WS-DT-DIA                PIC 9(02).                      
021100*                                                                 
021200 01  WS-MES-CALC                 PIC 9(04)   COMP.                
021300 01  WS-DIA-MAX                  PIC 9(02)   COMP.                
021400 01  WS-DIV-AUX                  PIC 9(06)   COMP.                
021500 01  WS-REM-4                    PIC 9(04)   COMP.                
021600 01  WS-REM-100                  PIC 9(04)   COMP.                
021700 01  WS-REM-400                  PIC 9(04)   COMP.                
021800 01  WS-ANO-BISSEXTO             PIC X(01)   VALUE "N".           
021900     88  ANO-E-BISSEXTO                    VALUE "S".             
022000*                                                                 
022100 01  WS-CREDITO-VALIDO           PIC X(01)   VALUE "S".           
022200     88  CREDITO-INVALIDO                  VALUE "N".             
022300*                                                                 
022400 PROCEDURE DIVISION.                                              
022500*                                                                 
022600 ROTINA-PRINCIPAL.                                                
022700     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
022800     PERFORM OBTER-DATA-PROCESSAMENTO THRU OBTER-DATA-PROC-EXIT.  
022900     PERFORM CARREGAR-CREDITOS THRU CARREGAR-CREDITOS-EXIT.       
023000     PERFORM LANCAR-PAGAMENTOS THRU LANCAR-PAGAMENTOS-EXIT.       
023100     PERFORM RECLASSIF-CREDITOS THRU RECLASSIF-CREDITOS-EXIT.     
023200     PERFORM GRAVAR-CADASTRO THRU GRAVAR-CADASTRO-EXIT.           
023300     PERFORM IMPRIMIR-RESUMO THRU IMPRIMIR-RESUMO-EXIT.           
023400     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
023500     STOP RUN.                                                    
023600*                                                                 
023700 ABRIR-ARQUIVOS.                                                  
023800     OPEN INPUT CREDITS-IN.                                       
023900     IF NOT OK-CREDIN                                             
024000         DISPLAY "ATUALIZA-CRED - ERRO ABRIR CREDITS-IN FS: "     
024100             FS-CREDIN                                            
024200         STOP RUN                                                 
024300     END-IF.                                                      
024400     OPEN INPUT PAYMENTS-IN.                                      
024500     IF NOT OK-PAGIN                                              
024600         DISPLAY "ATUALIZA-CRED - ERRO ABRIR PAYMENTS-IN FS: "    
024700             FS-PAGIN                                             
024800         STOP RUN                                                 
024900     END-IF.                                                      
025000     OPEN OUTPUT CREDITS-OUT.                                     
025100     IF NOT OK-CREDOUT                                            
025200         DISPLAY "ATUALIZA-CRED - ERRO ABRIR CREDITS-OUT FS: "    
025300             FS-CREDOUT                                           
025400         STOP RUN                                                 
025500     END-IF.                                                      
025600 ABRIR-ARQUIVOS-EXIT.                                             
025700     EXIT.                                                        
025800*                                                                 
025900 FECHAR-ARQUIVOS.                                                 
026000     CLOSE CREDITS-IN.                                            
026100     CLOSE PAYMENTS-IN.                                           
026200     CLOSE CREDITS-OUT.                                           
026300 FECHAR-ARQUIVOS-EXIT.                                            
026400     EXIT.                                                        
026500*                                                                 
026600*    A DATA DE PROCESSAMENTO VEM DO RELOGIO DO SISTEMA (ACCEPT    
026700*    FROM DATE, 2 DIGITOS DE ANO) E E JANELADA PARA 4 DIGITOS -   
026800*    VER ALTERACAO CR-0250 NO HISTORICO ACIMA.                    
026900 OBTER-DATA-PROCESSAMENTO.                                        
027000     ACCEPT WS-DATA-PROC-6 FROM DATE.                             
027100     IF WS-DP6-AA < 50                                            
027200         COMPUTE WS-DP-AAAA = 2000 + WS-DP6-AA                    
027300     ELSE                                                         
027400         COMPUTE WS-DP-AAAA = 1900 + WS-DP6-AA                    
027500     END-IF.                                                      
027600     MOVE WS-DP6-MM TO WS-DP-MM.                                  
027700     MOVE WS-DP6-DD TO WS-DP-DD.                                  
027800 OBTER-DATA-PROC-EXIT.                                            
027900     EXIT.                                                        
028000*                                                                 
028100*    LEITURA DO CADASTRO DE CREDITOS PARA A TABELA EM MEMORIA,    
028200*    COM APURACAO DOS DADOS CONTRATUAIS DE CADA UM (U1).          
028300 CARREGAR-CREDITOS.                                               
028400     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
028500     PERFORM CARREGAR-UM-CREDITO THRU CARREGAR-UM-CREDITO-EXIT    
028600         UNTIL EOF-CREDIN OR WS-QTD-CREDITOS > 4999.              
028700 CARREGAR-CREDITOS-EXIT.                                          
028800     EXIT.                                                        
028900*                                                                 
029000 LER-CREDITO.                                                     
029100     READ CREDITS-IN                                              
029200         AT END SET EOF-CREDIN TO TRUE                            
029300     END-READ.                                                    
029400     IF NOT OK-CREDIN AND NOT EOF-CREDIN                          
029500         DISPLAY "ATUALIZA-CRED - ERRO LER CREDITS-IN FS: "       
029600             FS-CREDIN                                            
029700     END-IF.                                                      
029800 LER-CREDITO-EXIT.                                                
029900     EXIT.                                                        
030000*                                                                 
030100 CARREGAR-UM-CREDITO.                                             
030200     ADD 1 TO WS-QTD-CREDITOS.                                    
030300     ADD 1 TO WS-CONT-CRED-LIDOS.                                 
030400     SET IX-CRED TO WS-QTD-CREDITOS.                              
030500     MOVE CRIN-ID-CREDITO       TO VC-ID-CREDITO (IX-CRED).       
030600     MOVE CRIN-NOME             TO VC-NOME (IX-CRED).             
030700     MOVE CRIN-TELEFONE         TO VC-TELEFONE (IX-CRED).         
030800     MOVE CRIN-PROFISSAO        TO VC-PROFISSAO (IX-CRED).        
030900     MOVE CRIN-SALARIO-MENSAL   TO VC-SALARIO-MENSAL (IX-CRED).   
031000     MOVE CRIN-VALOR-SOLICITADO TO VC-VALOR-SOLICITADO (IX-CRED). 
031100     MOVE CRIN-DURACAO-MESES    TO VC-DURACAO-MESES (IX-CRED).    
031200     MOVE CRIN-DATA-INICIO      TO VC-DATA-INICIO (IX-CRED).      
031300     MOVE CRIN-COMENTARIO       TO VC-COMENTARIO (IX-CRED).       
031400     PERFORM CALCULA-CONTRATO THRU CALCULA-CONTRATO-EXIT.         
031500     ADD VC-VALOR-SOLICITADO (IX-CRED) TO WS-TOT-CONCEDIDO.       
031600     ADD VC-VALOR-TOTAL (IX-CRED)      TO WS-TOT-A-RECEBER.       
031700     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
031800 CARREGAR-UM-CREDITO-EXIT.                                        
031900     EXIT.                                                        
032000*                                                                 
032100*    U1 - APURACAO DAS FIGURAS CONTRATUAIS DE UM CREDITO: TAXA    
032200*    PELA TABELA FIXA, VALOR TOTAL A REEMBOLSAR, PRESTACAO        
032300*    MENSAL E DATA FIM.  PRAZO FORA DE 1-6 MESES E TRATADO        
032400*    COMO CREDITO INVALIDO - VER CR-0014.                         
032500 CALCULA-CONTRATO.                                                
032600     SET CREDITO-INVALIDO TO FALSE.                               
032700     IF VC-DURACAO-MESES (IX-CRED) < 1                            
032800             OR VC-DURACAO-MESES (IX-CRED) > 6                    
032900         DISPLAY "ATUALIZA-CRED - CREDITO "                       
033000             VC-ID-CREDITO (IX-CRED)                              
033100         DISPLAY "   PRAZO INVALIDO: "                            
033200             VC-DURACAO-MESES (IX-CRED)                           
033300         SET CREDITO-INVALIDO TO TRUE                             
033400         MOVE ZERO TO VC-TAXA-JUROS (IX-CRED)                     
033500         MOVE ZERO TO VC-VALOR-TOTAL (IX-CRED)                    
033600         MOVE ZERO TO VC-PRESTACAO-MENSAL (IX-CRED)               
033700         MOVE VC-DATA-INICIO (IX-CRED) TO VC-DATA-FIM (IX-CRED)   
033800         GO TO CALCULA-CONTRATO-EXIT                              
033900     END-IF.                                                      
034000     MOVE TJ-TAXA (VC-DURACAO-MESES (IX-CRED))                    
034100         TO VC-TAXA-JUROS (IX-CRED).                              
034200     COMPUTE VC-VALOR-TOTAL (IX-CRED) ROUNDED =                   
034300         VC-VALOR-SOLICITADO (IX-CRED) *                          
034400         (1 + VC-TAXA-JUROS (IX-CRED)).                           
034500     COMPUTE VC-PRESTACAO-MENSAL (IX-CRED) ROUNDED =              
034600         VC-VALOR-TOTAL (IX-CRED) / VC-DURACAO-MESES (IX-CRED).   
034700     MOVE VC-DATA-INICIO (IX-CRED) TO WS-DATA-TRABALHO.           
034800     PERFORM SOMA-MESES-DATA THRU SOMA-MESES-DATA-EXIT.           
034900     MOVE WS-DATA-TRABALHO TO VC-DATA-FIM (IX-CRED).              
035000 CALCULA-CONTRATO-EXIT.                                           
035100     EXIT.                                                        
035200*                                                                 
035300*    SOMA VC-DURACAO-MESES(IX-CRED) MESES DE CALENDARIO A         
035400*    WS-DATA-TRABALHO, TRANSPORTANDO O ANO E AJUSTANDO O DIA      
035500*    QUANDO O MES DE DESTINO TIVER MENOS DIAS (EX: 31/JAN + 1     
035600*    MES) - VER CR-0055 E CR-0140 (ANO BISSEXTO) NO HISTORICO.    
035700 SOMA-MESES-DATA.                                                 
035800     COMPUTE WS-MES-CALC =                                        
035900         WS-DT-MES + VC-DURACAO-MESES (IX-CRED).                  
036000     PERFORM AJUSTAR-ANO-MES THRU AJUSTAR-ANO-MES-EXIT            
036100         UNTIL WS-MES-CALC NOT > 12.                              
036200     MOVE WS-MES-CALC TO WS-DT-MES.                               
036300     PERFORM CALCULA-BISSEXTO THRU CALCULA-BISSEXTO-EXIT.         
036400     PERFORM DETERMINAR-ULT-DIA THRU DETERMINAR-ULT-DIA-EXIT.     
036500     IF WS-DT-DIA > WS-DIA-MAX                                    
036600         MOVE WS-DIA-MAX TO WS-DT-DIA                             
036700     END-IF.                                                      
036800 SOMA-MESES-DATA-EXIT.                                            
036900     EXIT.                                                        
037000*                                                                 
037100 AJUSTAR-ANO-MES.                                                 
037200     COMPUTE WS-MES-CALC = WS-MES-CALC - 12.                      
037300     ADD 1 TO WS-DT-ANO.                                          
037400 AJUSTAR-ANO-MES-EXIT.                                            
037500     EXIT.                                                        
037600*                                                                 
037700 CALCULA-BISSEXTO.                                                
037800     MOVE "N" TO WS-ANO-BISSEXTO.                                 
037900     DIVIDE WS-DT-ANO BY 4                                        
038000         GIVING WS-DIV-AUX REMAINDER WS-REM-4.                    
038100     DIVIDE WS-DT-ANO BY 100                                      
038200         GIVING WS-DIV-AUX REMAINDER WS-REM-100.                  
038300     DIVIDE WS-DT-ANO BY 400                                      
038400         GIVING WS-DIV-AUX REMAINDER WS-REM-400.                  
038500     IF WS-REM-4 = 0 AND WS-REM-100 NOT = 0                       
038600         SET ANO-E-BISSEXTO TO TRUE                               
038700     ELSE                                                         
038800         IF WS-REM-400 = 0                                        
038900             SET ANO-E-BISSEXTO TO TRUE                           
039000         END-IF                                                   
039100     END-IF.                                                      
039200 CALCULA-BISSEXTO-EXIT.                                           
039300     EXIT.                                                        
039400*                                                                 
039500 DETERMINAR-ULT-DIA.                                              
039600     MOVE 31 TO WS-DIA-MAX.                                       
039700     IF WS-DT-MES = 4 OR WS-DT-MES = 6 OR WS-DT-MES = 9           
039800             OR WS-DT-MES = 11                                    
039900         MOVE 30 TO WS-DIA-MAX                                    
040000     ELSE                                                         
040100         IF WS-DT-MES = 2                                         
040200             IF ANO-E-BISSEXTO                                    
040300                 MOVE 29 TO WS-DIA-MAX                            
040400             ELSE                                                 
040500                 MOVE 28 TO WS-DIA-MAX                            
040600             END-IF                                               
040700         END-IF                                                   
040800     END-IF.                                                      
040900 DETERMINAR-ULT-DIA-EXIT.                                         
041000     EXIT.                                                        
041100*                                                                 
041200*    LEITURA SEQUENCIAL DO FICHEIRO DE PAGAMENTOS E LANCAMENTO    
041300*    NO SALDO DO CREDITO CORRESPONDENTE (U2).  A TABELA DE        
041400*    CREDITOS ESTA EM ORDEM ASCENDENTE DE ID_CREDITO, IGUAL AO    
041500*    CADASTRO - A PESQUISA E FEITA POR SEARCH ALL.                
041600 LANCAR-PAGAMENTOS.                                               
041700     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
041800     PERFORM PROCESSAR-UM-PAGTO THRU PROCESSAR-UM-PAGTO-EXIT      
041900         UNTIL EOF-PAGIN.                                         
042000 LANCAR-PAGAMENTOS-EXIT.                                          
042100     EXIT.                                                        
042200*                                                                 
042300 LER-PAGAMENTO.                                                   
042400     READ PAYMENTS-IN                                             
042500         AT END SET EOF-PAGIN TO TRUE                             
042600     END-READ.                                                    
042700     IF NOT OK-PAGIN AND NOT EOF-PAGIN                            
042800         DISPLAY "ATUALIZA-CRED - ERRO LER PAYMENTS-IN FS: "      
042900             FS-PAGIN                                             
043000     END-IF.                                                      
043100 LER-PAGAMENTO-EXIT.                                              
043200     EXIT.                                                        
043300*                                                                 
043400 PROCESSAR-UM-PAGTO.                                              
043500     ADD 1 TO WS-CONT-PAG-LIDOS.                                  
043600     PERFORM LOCALIZAR-CRED-VEC THRU LOCALIZAR-CRED-VEC-EXIT.     
043700     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
043800 PROCESSAR-UM-PAGTO-EXIT.                                         
043900     EXIT.                                                        
044000*                                                                 
044100 LOCALIZAR-CRED-VEC.                                              
044200     SET IX-CRED2 TO 1.                                           
044300     SEARCH ALL VC-ELEMENTO                                       
044400         AT END PERFORM CREDITO-NAO-ENCONTRADO                    
044500                 THRU CREDITO-NAO-ENCONTRADO-EXIT                 
044600         WHEN VC-ID-CREDITO (IX-CRED2) = PGIN-ID-CREDITO          
044700             PERFORM POSTAR-PAGAMENTO THRU POSTAR-PAGAMENTO-EXIT  
044800     END-SEARCH.                                                  
044900 LOCALIZAR-CRED-VEC-EXIT.                                         
045000     EXIT.                                                        
045100*                                                                 
045200 CREDITO-NAO-ENCONTRADO.                                          
045300     ADD 1 TO WS-CONT-PAG-REJEITADOS.                             
045400     DISPLAY "ATUALIZA-CRED - PAGAMENTO REJEITADO "               
045500         PGIN-ID-PAGAMENTO.                                       
045600     DISPLAY "   CREDITO " PGIN-ID-CREDITO " INEXISTENTE".        
045700 CREDITO-NAO-ENCONTRADO-EXIT.                                     
045800     EXIT.                                                        
045900*                                                                 
046000 POSTAR-PAGAMENTO.                                                
046100     ADD PGIN-VALOR-DIA TO VC-VALOR-PAGO (IX-CRED2).              
046200     ADD 1 TO WS-CONT-PAG-POSTADOS.                               
046300 POSTAR-PAGAMENTO-EXIT.                                           
046400     EXIT.                                                        
046500*                                                                 
046600*    RECALCULA O SALDO E O ESTADO DE CADA CREDITO DA TABELA       
046700*    APOS O LANCAMENTO DE TODOS OS PAGAMENTOS (U1/U2).            
046800 RECLASSIF-CREDITOS.                                              
046900     SET IX-CRED TO 1.                                            
047000     PERFORM RECLASSIF-UM THRU RECLASSIF-UM-EXIT                  
047100         VARYING IX-CRED FROM 1 BY 1                              
047200         UNTIL IX-CRED > WS-QTD-CREDITOS.                         
047300 RECLASSIF-CREDITOS-EXIT.                                         
047400     EXIT.                                                        
047500*                                                                 
047600 RECLASSIF-UM.                                                    
047700     COMPUTE VC-SALDO-ABERTO (IX-CRED) =                          
047800         VC-VALOR-TOTAL (IX-CRED) - VC-VALOR-PAGO (IX-CRED).      
047900     PERFORM CLASSIFICA-ESTADO THRU CLASSIFICA-ESTADO-EXIT.       
048000     ADD VC-VALOR-PAGO (IX-CRED)    TO WS-TOT-PAGO.               
048100     ADD VC-SALDO-ABERTO (IX-CRED)  TO WS-TOT-EM-ABERTO.          
048200     IF VC-ESTADO (IX-CRED) = "ATIVO"                             
048300         ADD 1 TO WS-CONT-ATIVOS                                  
048400     ELSE                                                         
048500         IF VC-ESTADO (IX-CRED) = "DEVEDOR"                       
048600             ADD 1 TO WS-CONT-DEVEDORES                           
048700         ELSE                                                     
048800             ADD 1 TO WS-CONT-CONCLUIDOS                          
048900         END-IF                                                   
049000     END-IF.                                                      
049100 RECLASSIF-UM-EXIT.                                               
049200     EXIT.                                                        
049300*                                                                 
049400*    CLASSIFICACAO DO ESTADO DO CREDITO - VER CR-0163 E CR-0201   
049500*    NO HISTORICO: SALDO <= 0 GANHA SEMPRE, DEPOIS COMPARA-SE     
049600*    A DATA FIM COM A DATA DE PROCESSAMENTO.                      
049700 CLASSIFICA-ESTADO.                                               
049800     IF VC-SALDO-ABERTO (IX-CRED) NOT > ZERO                      
049900         MOVE "CONCLUIDO" TO VC-ESTADO (IX-CRED)                  
050000     ELSE                                                         
050100         IF WS-DATA-PROCESSAMENTO NOT > VC-DATA-FIM (IX-CRED)     
050200             MOVE "ATIVO" TO VC-ESTADO (IX-CRED)                  
050300         ELSE                                                     
050400             MOVE "DEVEDOR" TO VC-ESTADO (IX-CRED)                
050500         END-IF                                                   
050600     END-IF.                                                      
050700 CLASSIFICA-ESTADO-EXIT.                                          
050800     EXIT.                                                        
050900*                                                                 
051000 GRAVAR-CADASTRO.                                                 
051100     SET IX-CRED TO 1.                                            
051200     PERFORM GRAVAR-UM-CREDITO THRU GRAVAR-UM-CREDITO-EXIT        
051300         VARYING IX-CRED FROM 1 BY 1                              
051400         UNTIL IX-CRED > WS-QTD-CREDITOS.                         
051500 GRAVAR-CADASTRO-EXIT.                                            
051600     EXIT.                                                        
051700*                                                                 
051800 GRAVAR-UM-CREDITO.                                               
051900     MOVE VC-ID-CREDITO (IX-CRED)       TO CROUT-ID-CREDITO.      
052000     MOVE VC-NOME (IX-CRED)             TO CROUT-NOME.            
052100     MOVE VC-TELEFONE (IX-CRED)         TO CROUT-TELEFONE.        
052200     MOVE VC-PROFISSAO (IX-CRED)        TO CROUT-PROFISSAO.       
052300     MOVE VC-SALARIO-MENSAL (IX-CRED)   TO CROUT-SALARIO-MENSAL.  
052400     MOVE VC-VALOR-SOLICITADO (IX-CRED)                           
052500         TO CROUT-VALOR-SOLICITADO.                               
052600     MOVE VC-DURACAO-MESES (IX-CRED)    TO CROUT-DURACAO-MESES.   
052700     MOVE VC-TAXA-JUROS (IX-CRED)       TO CROUT-TAXA-JUROS.      
052800     MOVE VC-VALOR-TOTAL (IX-CRED)      TO CROUT-VALOR-TOTAL.     
052900     MOVE VC-PRESTACAO-MENSAL (IX-CRED)                           
053000         TO CROUT-PRESTACAO-MENSAL.                               
053100     MOVE VC-VALOR-PAGO (IX-CRED)       TO CROUT-VALOR-PAGO.      
053200     MOVE VC-SALDO-ABERTO (IX-CRED)     TO CROUT-SALDO-ABERTO.    
053300     MOVE VC-DATA-INICIO (IX-CRED)      TO CROUT-DATA-INICIO.     
053400     MOVE VC-DATA-FIM (IX-CRED)         TO CROUT-DATA-FIM.        
053500     MOVE VC-ESTADO (IX-CRED)           TO CROUT-ESTADO.          
053600     MOVE VC-COMENTARIO (IX-CRED)       TO CROUT-COMENTARIO.      
053700     MOVE SPACES TO FILLER OF REG-CREDITO-OUT.                    
053800     WRITE REG-CREDITO-OUT.                                       
053900 GRAVAR-UM-CREDITO-EXIT.                                          
054000     EXIT.                                                        
054100*                                                                 
054200*    RESUMO DE CONTROLE DO PROCESSAMENTO - CR-0080 NO HISTORICO.  
054300 IMPRIMIR-RESUMO.                                                 
054400     DISPLAY "ATUALIZA-CRED - RESUMO DO PROCESSAMENTO".           
054500     DISPLAY "CREDITOS LIDOS .......... " WS-CONT-CRED-LIDOS.     
054600     DISPLAY "PAGAMENTOS LIDOS ........ " WS-CONT-PAG-LIDOS.      
054700     DISPLAY "PAGAMENTOS POSTADOS ..... " WS-CONT-PAG-POSTADOS.   
054800     DISPLAY "PAGAMENTOS REJEITADOS ... " WS-CONT-PAG-REJEITADOS. 
054900     DISPLAY "CREDITOS ATIVOS ......... " WS-CONT-ATIVOS.         
055000     DISPLAY "CREDITOS DEVEDORES ...... " WS-CONT-DEVEDORES.      
055100     DISPLAY "CREDITOS CONCLUIDOS ..... " WS-CONT-CONCLUIDOS.     
055200     DISPLAY "TOTAL CONCEDIDO ......... " WS-TOT-CONCEDIDO.       
055300     DISPLAY "TOTAL A RECEBER ......... " WS-TOT-A-RECEBER.       
055400     DISPLAY "TOTAL PAGO .............. " WS-TOT-PAGO.            
055500     DISPLAY "TOTAL EM ABERTO ......... " WS-TOT-EM-ABERTO.       
055600 IMPRIMIR-RESUMO-EXIT.                                            
055700     EXIT.                                                        
