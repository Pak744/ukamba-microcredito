000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. PAINEL-CART.                                         
000300 AUTHOR. M. I. PARNISARI.                                         
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 22/08/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  PAINEL-CART                                            *  
001100*    *  MONTA O PAINEL DE CONTROLO DA CARTEIRA DE CREDITOS:    *  
001200*    *  CARTOES DE TOTAIS, OS 10 PAGAMENTOS MAIS RECENTES, OS  *  
001300*    *  10 MAIORES DEVEDORES E OS TOTAIS POR FORMA DE          *  
001400*    *  PAGAMENTO.  RELATORIO DE UMA SO PASSADA PELOS DOIS     *  
001500*    *  FICHEIROS DE ENTRADA.                                  *  
001600*    ***********************************************************  
001700*                                                                 
001800*    HISTORICO DE ALTERACOES                                      
001900*    DATA      PROGR.  PEDIDO      DESCRICAO                      
002000*    --------  ------  ----------  ---------------------------    
002100*    22/08/90  MIP     CR-0110     VERSAO INICIAL - CARTOES E     
002200*                                  TOTAIS POR FORMA               
002300*    04/03/92  LTX     CR-0128     INCLUIDOS OS 10 MAIORES        
002400*                                  DEVEDORES                      
002500*    19/07/93  AGL     CR-0142     INCLUIDOS OS 10 PAGAMENTOS     
002600*                                  MAIS RECENTES, COM O NOME DO   
002700*                                  ATENDENTE (CALL BUSCA-ATEND)   
002800*    26/01/97  JMK     CR-0210     CORRIGIDO DESEMPATE POR        
002900*                                  ID_PAGAMENTO NOS RECENTES      
003000*    14/10/98  AGL     CR-0246     LINHA "(SEM FORMA)" PARA       
003100*                                  PAGAMENTOS SEM FORMA INDICADA  
003200*    18/05/2001 LTX    CR-0258     CORRIGIDAS AS PICTURES DOS     
003300*                                  VALORES EM KZ DO PAINEL (DOIS  
003400*                                  PONTOS E UMA VIRGULA NAO E     
003500*                                  IMAGEM VALIDA SEM DECIMAL-POINT
003600*                                  IS COMMA - PASSARAM A PONTO    
003700*                                  DECIMAL E VIRGULA DE MILHAR)   
003800*    01/06/2001 LTX    CR-0260     A CR-0258 FICOU INCOMPLETA -   
003900*                                  WLF-QTD (CONTADOR DA COLUNA    
004000*                                  "QTD" DOS TOTAIS POR FORMA)    
004100*                                  TINHA FICADO COM PIC ZZ.ZZ9 -  
004200*                                  O CAMPO FONTE VF-QTD E INTEIRO 
004300*                                  SEM CASAS DECIMAIS, POR ISSO O 
004400*                                  ALINHAMENTO PELO PONTO TRUNCAVA
004500*                                  O CONTADOR ACIMA DE 99 - PASSOU
004600*                                  A PIC ZZ,ZZ9 (COMO WLC-CONT-ED)
004700*    03/07/2001 LTX    CR-0273     RETIRADO O SPECIAL-NAMES       
004800*                                  (C01/CLASS/UPSI-0) - NENHUMA   
004900*                                  DAS TRES CLAUSULAS CHEGOU A    
005000*                                  SER TESTADA EM PARTE ALGUMA    
005100*                                  DO PROGRAMA.                   
005200*                                                                 
005300 ENVIRONMENT DIVISION.                                            
005400 CONFIGURATION SECTION.                                           
005500 SOURCE-COMPUTER. IBM-4381.                                       
005600 OBJECT-COMPUTER. IBM-4381.                                       
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900     SELECT CREDITS-IN ASSIGN TO CREDIN                           
006000         ORGANIZATION IS SEQUENTIAL                               
006100         FILE STATUS IS FS-CREDIN.                                
006200     SELECT PAYMENTS-IN ASSIGN TO PAGIN                           
006300         ORGANIZATION IS SEQUENTIAL                               
006400         FILE STATUS IS FS-PAGIN.                                 
006500     SELECT DASHBOARD-RPT ASSIGN TO PAINEL                        
006600         ORGANIZATION IS LINE SEQUENTIAL                          
006700         FILE STATUS IS FS-PAINEL.                                
006800*                                                                 
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100*                                                                 
007200 FD  CREDITS-IN                                                   
007300     LABEL RECORD STANDARD.                                       
007400 01  REG-CREDITO-IN.                                              
007500     03  CRED-ID-CREDITO         PIC 9(06).                       
007600     03  CRED-NOME               PIC X(30).                       
007700     03  CRED-TELEFONE           PIC X(15).                       
007800     03  CRED-PROFISSAO          PIC X(20).                       
007900     03  CRED-SALARIO-MENSAL     PIC S9(09)V99.                   
008000     03  CRED-VALOR-SOLICITADO   PIC S9(09)V99.                   
008100     03  CRED-DURACAO-MESES      PIC 9(02).                       
008200     03  CRED-TAXA-JUROS         PIC 9V9(04).                     
008300     03  CRED-VALOR-TOTAL        PIC S9(09)V99.                   
008400     03  CRED-PRESTACAO-MENSAL   PIC S9(09)V99.                   
008500     03  CRED-VALOR-PAGO         PIC S9(09)V99.                   
008600     03  CRED-SALDO-ABERTO       PIC S9(09)V99.                   
008700     03  CRED-DATA-INICIO        PIC 9(08).                       
008800     03  CRED-DATA-FIM           PIC 9(08).                       
008900     03  CRED-ESTADO             PIC X(10).                       
009000     03  CRED-COMENTARIO         PIC X(40).                       
009100     03  FILLER                  PIC X(10).                       
009200*                                                                 
009300 FD  PAYMENTS-IN                                                  
009400     LABEL RECORD STANDARD.                                       
009500 01  REG-PAGAMENTO-IN.                                            
009600     03  PAG-ID-PAGAMENTO        PIC 9(06).                       
009700     03  PAG-NR-COMPROVATIVO     PIC X(12).                       
009800     03  PAG-ID-CREDITO          PIC 9(06).                       
009900     03  PAG-DATA-PAGAMENTO      PIC 9(08).                       
010000     03  PAG-VALOR-DIA           PIC S9(09)V99.                   
010100     03  PAG-FORMA-PAGAMENTO     PIC X(15).                       
010200     03  PAG-ID-ATENDENTE        PIC 9(04).                       
010300     03  PAG-OBSERVACAO          PIC X(30).                       
010400     03  PAG-EMITIDO-EM          PIC 9(08).                       
010500     03  FILLER                  PIC X(10).                       
010600*                                                                 
010700 FD  DASHBOARD-RPT                                                
010800     LABEL RECORD STANDARD.                                       
010900 01  LINHA-PAINEL                PIC X(80).                       
011000*                                                                 
011100 WORKING-STORAGE SECTION.                                         
011200*                                                                 
011300 77  FS-CREDIN                   PIC X(02).                       
011400     88  OK-CREDIN                       VALUE "00".              
011500     88  EOF-CREDIN                      VALUE "10".              
011600 77  FS-PAGIN                    PIC X(02).                       
011700     88  OK-PAGIN                        VALUE "00".              
011800     88  EOF-PAGIN                       VALUE "10".              
011900 77  FS-PAINEL                   PIC X(02).                       
012000     88  OK-PAINEL                       VALUE "00".              
012100*                                                                 
012200 01  WS-HOJE-6                   PIC 9(06).                       
012300 01  WS-HOJE-6R REDEFINES WS-HOJE-6.                              
012400     03  WS-H6-AA                 PIC 9(02).                      
012500     03  WS-H6-MM                 PIC 9(02).                      
012600     03  WS-H6-DD                 PIC 9(02).                      
012700 01  WS-DATA-GERACAO             PIC 9(08).                       
012800 01  WS-DATA-GERACAO-R REDEFINES WS-DATA-GERACAO.                 
012900     03  WS-DG-AAAA                PIC 9(04).                     
013000     03  WS-DG-MM                  PIC 9(02).                     
013100     03  WS-DG-DD                  PIC 9(02).                     
013200*                                                                 
013300 01  WS-CONT-ATIVOS               PIC 9(05)   COMP VALUE ZERO.    
013400 01  WS-CONT-DEVEDORES            PIC 9(05)   COMP VALUE ZERO.    
013500 01  WS-CONT-CONCLUIDOS           PIC 9(05)   COMP VALUE ZERO.    
013600 01  WS-CONT-CREDITOS             PIC 9(05)   COMP VALUE ZERO.    
013700*                                                                 
013800 01  WS-TOT-CONCEDIDO             PIC S9(13)V99 VALUE ZERO.       
013900 01  WS-TOT-A-RECEBER             PIC S9(13)V99 VALUE ZERO.       
014000 01  WS-TOT-PAGO                  PIC S9(13)V99 VALUE ZERO.       
014100 01  WS-TOT-EM-ABERTO             PIC S9(13)V99 VALUE ZERO.       
014200*                                                                 
014300*    LISTA DE DEVEDORES CARREGADA DURANTE A LEITURA DO            
014400*    CADASTRO - USADA DEPOIS PARA APURAR OS 10 MAIORES.           
014500 01  WS-QTD-DEVEDOR                PIC 9(05)   COMP VALUE ZERO.   
014600 01  VEC-DEVEDOR.                                                 
014700     03  VD-ELEMENTO OCCURS 5000 TIMES.                           
014800         05  VD-ID-CREDITO           PIC 9(06).                   
014900         05  VD-NOME                 PIC X(30).                   
015000         05  VD-SALDO                PIC S9(09)V99.               
015100         05  VD-JA-IMPRESSO          PIC X(01)   VALUE "N".       
015200             88  VD-CONSUMIDO                VALUE "S".           
015300*                                                                 
015400*    TODOS OS PAGAMENTOS DO PERIODO - USADOS DEPOIS PARA          
015500*    APURAR OS 10 MAIS RECENTES POR DATA E ID DECRESCENTES.       
015600 01  WS-QTD-PAGTO                  PIC 9(05)   COMP VALUE ZERO.   
015700 01  VEC-PAGTO.                                                   
015800     03  VP-ELEMENTO OCCURS 20000 TIMES.                          
015900         05  VP-ID-PAGAMENTO         PIC 9(06).                   
016000         05  VP-ID-CREDITO           PIC 9(06).                   
016100         05  VP-DATA                 PIC 9(08).                   
016200         05  VP-VALOR                PIC S9(09)V99.               
016300         05  VP-FORMA                PIC X(15).                   
016400         05  VP-ID-ATENDENTE         PIC 9(04).                   
016500         05  VP-JA-IMPRESSO          PIC X(01)   VALUE "N".       
016600             88  VP-CONSUMIDO                VALUE "S".           
016700*                                                                 
016800*    TOTAIS POR FORMA DE PAGAMENTO - VETOR ORDENADO POR           
016900*    PESQUISA, NO ESTILO DO ACUMULADOR DE MARCAS.                 
017000 01  WS-QTD-FORMAS                 PIC 9(03)   COMP VALUE ZERO.   
017100 01  VEC-FORMAS.                                                  
017200     03  VF-ELEMENTO OCCURS 60 TIMES                              
017300         INDEXED BY IX-FORMA.                                     
017400         05  VF-FORMA                PIC X(15).                   
017500         05  VF-QTD                  PIC 9(05)   COMP.            
017600         05  VF-TOTAL                PIC S9(11)V99.               
017700*                                                                 
017800 01  WS-GRAND-TOTAL-FORMA          PIC S9(11)V99 VALUE ZERO.      
017900 01  WS-GRAND-QTD-FORMA            PIC 9(05)   COMP VALUE ZERO.   
018000*                                                                 
018100 01  WS-FORMA-BUSCADA              PIC X(15).                     
018200 01  WS-ACHOU-FORMA                PIC X(01).                     
018300     88  FORMA-ACHADA                        VALUE "S".           
018400*                                                                 
018500 01  WS-COD-ATEND                  PIC X(02).                     
018600 01  WS-NOME-ATEND                 PIC X(30).                     
018700 01  WS-ID-ATEND-NULO              PIC 9(04)   VALUE ZERO.        
018800*                                                                 
018900 01  WS-MELHOR-IX                  PIC 9(05)   COMP.              
019000 01  WS-MELHOR-SALDO               PIC S9(09)V99.                 
019100 01  WS-CONT-TOP                   PIC 9(02)   COMP.              
019200 01  WS-I                          PIC 9(05)   COMP.              
019300*                                                                 
019400 01  WS-CAB1.                                                     
019500     03  FILLER                    PIC X(20) VALUE                
019600         "UKAMBA MICROCREDITO ".                                  
019700     03  FILLER                    PIC X(30) VALUE                
019800         "- PAINEL DE CONTROLO DA CARTE".                         
019900     03  FILLER                    PIC X(30) VALUE ALL SPACES.    
020000*                                                                 
020100 01  WS-CAB2.                                                     
020200     03  FILLER                    PIC X(10) VALUE "GERADO EM ".  
020300     03  WSC2-DD                   PIC 9(02).                     
020400     03  FILLER                    PIC X(01) VALUE "/".           
020500     03  WSC2-MM                   PIC 9(02).                     
020600     03  FILLER                    PIC X(01) VALUE "/".           
020700     03  WSC2-AAAA                 PIC 9(04).                     
020800     03  FILLER                    PIC X(50) VALUE SPACES.        
020900*                                                                 
021000 01  WLC-ROTULO                    PIC X(26).                     
021100 01  WLC-VALOR                     PIC S9(13)V99.                 
021200 01  WLC-CONTADOR                  PIC 9(05).                     
021300 01  WS-LINHA-CARTAO.                                             
021400     03  WLC-R2                    PIC X(26).                     
021500     03  FILLER                    PIC X(01) VALUE SPACE.         
021600     03  WLC-CONT-ED               PIC ZZZ,ZZ9.                   
021700     03  FILLER                    PIC X(40) VALUE SPACES.        
021800 01  WS-LINHA-CARTAO-V REDEFINES WS-LINHA-CARTAO.                 
021900     03  FILLER                    PIC X(27).                     
022000     03  WLC-VALOR-ED                                             
022100         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                               
022200     03  FILLER                    PIC X(30).                     
022300*                                                                 
022400 01  WS-LINHA-RECENTE.                                            
022500     03  WLR-DATA                  PIC X(10).                     
022600     03  FILLER                    PIC X(01) VALUE SPACE.         
022700     03  WLR-ID-CREDITO             PIC X(08).                    
022800     03  FILLER                    PIC X(01) VALUE SPACE.         
022900     03  WLR-VALOR                 PIC ZZZ,ZZZ,ZZ9.99.            
023000     03  FILLER                    PIC X(01) VALUE SPACE.         
023100     03  WLR-FORMA                 PIC X(15).                     
023200     03  FILLER                    PIC X(01) VALUE SPACE.         
023300     03  WLR-ATENDENTE             PIC X(20).                     
023400*                                                                 
023500 01  WS-LINHA-DEVEDOR.                                            
023600     03  WLD-ID-CREDITO             PIC X(08).                    
023700     03  FILLER                    PIC X(01) VALUE SPACE.         
023800     03  WLD-NOME                  PIC X(30).                     
023900     03  FILLER                    PIC X(01) VALUE SPACE.         
024000     03  WLD-SALDO                 PIC ZZZ,ZZZ,ZZ9.99.            
024100     03  FILLER                    PIC X(30) VALUE SPACES.        
024200*                                                                 
024300 01  WS-LINHA-FORMA.                                              
024400     03  WLF-FORMA                 PIC X(15).                     
024500     03  FILLER                    PIC X(01) VALUE SPACE.         
024600     03  WLF-QTD                   PIC ZZ,ZZ9.                    
024700     03  FILLER                    PIC X(01) VALUE SPACE.         
024800     03  WLF-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99.            
024900     03  FILLER                    PIC X(40) VALUE SPACES.        
025000*                                                                 
025100 PROCEDURE DIVISION.                                              
025200*                                                                 
025300 ROTINA-PRINCIPAL.                                                
025400     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
025500     PERFORM OBTER-DATA-GERACAO THRU OBTER-DATA-GERACAO-EXIT.     
025600     PERFORM LER-CREDITOS THRU LER-CREDITOS-EXIT.                 
025700     PERFORM LER-PAGAMENTOS THRU LER-PAGAMENTOS-EXIT.             
025800     PERFORM IMPRIMIR-CABECALHO THRU IMPRIMIR-CABECALHO-EXIT.     
025900     PERFORM IMPRIMIR-CARTOES THRU IMPRIMIR-CARTOES-EXIT.         
026000     PERFORM IMPRIMIR-RECENTES THRU IMPRIMIR-RECENTES-EXIT.       
026100     PERFORM IMPRIMIR-DEVEDORES THRU IMPRIMIR-DEVEDORES-EXIT.     
026200     PERFORM IMPRIMIR-FORMAS THRU IMPRIMIR-FORMAS-EXIT.           
026300     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
026400     STOP RUN.                                                    
026500*                                                                 
026600 ABRIR-ARQUIVOS.                                                  
026700     OPEN INPUT CREDITS-IN.                                       
026800     OPEN INPUT PAYMENTS-IN.                                      
026900     OPEN OUTPUT DASHBOARD-RPT.                                   
027000     CALL "BUSCA-ATEND" USING "A" WS-ID-ATEND-NULO WS-COD-ATEND   
027100         WS-NOME-ATEND.                                           
027200 ABRIR-ARQUIVOS-EXIT.                                             
027300     EXIT.                                                        
027400*                                                                 
027500 FECHAR-ARQUIVOS.                                                 
027600     CALL "BUSCA-ATEND" USING "C" WS-ID-ATEND-NULO WS-COD-ATEND   
027700         WS-NOME-ATEND.                                           
027800     CLOSE CREDITS-IN.                                            
027900     CLOSE PAYMENTS-IN.                                           
028000     CLOSE DASHBOARD-RPT.                                         
028100 FECHAR-ARQUIVOS-EXIT.                                            
028200     EXIT.                                                        
028300*                                                                 
028400 OBTER-DATA-GERACAO.                                              
028500     ACCEPT WS-HOJE-6 FROM DATE.                                  
028600     IF WS-H6-AA < 50                                             
028700         COMPUTE WS-DG-AAAA = 2000 + WS-H6-AA                     
028800     ELSE                                                         
028900         COMPUTE WS-DG-AAAA = 1900 + WS-H6-AA                     
029000     END-IF.                                                      
029100     MOVE WS-H6-MM TO WS-DG-MM.                                   
029200     MOVE WS-H6-DD TO WS-DG-DD.                                   
029300 OBTER-DATA-GERACAO-EXIT.                                         
029400     EXIT.                                                        
029500*                                                                 
029600*    LEITURA DO CADASTRO EM UMA UNICA PASSADA: ACUMULA OS         
029700*    CARTOES E CARREGA O VETOR DE DEVEDORES (U6).                 
029800 LER-CREDITOS.                                                    
029900     PERFORM LER-UM-CREDITO THRU LER-UM-CREDITO-EXIT.             
030000     PERFORM PROCESSAR-UM-CREDITO THRU PROCESSAR-UM-CREDITO-EXIT  
030100         UNTIL EOF-CREDIN.                                        
030200 LER-CREDITOS-EXIT.                                               
030300     EXIT.                                                        
030400*                                                                 
030500 LER-UM-CREDITO.                                                  
030600     READ CREDITS-IN                                              
030700         AT END SET EOF-CREDIN TO TRUE                            
030800     END-READ.                                                    
030900 LER-UM-CREDITO-EXIT.                                             
031000     EXIT.                                                        
031100*                                                                 
031200 PROCESSAR-UM-CREDITO.                                            
031300     ADD 1 TO WS-CONT-CREDITOS.                                   
031400     ADD CRED-VALOR-SOLICITADO TO WS-TOT-CONCEDIDO.               
031500     ADD CRED-VALOR-TOTAL      TO WS-TOT-A-RECEBER.               
031600     ADD CRED-VALOR-PAGO       TO WS-TOT-PAGO.                    
031700     ADD CRED-SALDO-ABERTO     TO WS-TOT-EM-ABERTO.               
031800     IF CRED-ESTADO = "ATIVO"                                     
031900         ADD 1 TO WS-CONT-ATIVOS                                  
032000     ELSE                                                         
032100         IF CRED-ESTADO = "DEVEDOR"                               
032200             ADD 1 TO WS-CONT-DEVEDORES                           
032300             PERFORM GUARDAR-DEVEDOR THRU GUARDAR-DEVEDOR-EXIT    
032400         ELSE                                                     
032500             ADD 1 TO WS-CONT-CONCLUIDOS                          
032600         END-IF                                                   
032700     END-IF.                                                      
032800     PERFORM LER-UM-CREDITO THRU LER-UM-CREDITO-EXIT.             
032900 PROCESSAR-UM-CREDITO-EXIT.                                       
033000     EXIT.                                                        
033100*                                                                 
033200 GUARDAR-DEVEDOR.                                                 
033300     IF WS-QTD-DEVEDOR < 5000                                     
033400         ADD 1 TO WS-QTD-DEVEDOR                                  
033500         MOVE CRED-ID-CREDITO TO VD-ID-CREDITO (WS-QTD-DEVEDOR)   
033600         MOVE CRED-NOME       TO VD-NOME (WS-QTD-DEVEDOR)         
033700         MOVE CRED-SALDO-ABERTO TO VD-SALDO (WS-QTD-DEVEDOR)      
033800     END-IF.                                                      
033900 GUARDAR-DEVEDOR-EXIT.                                            
034000     EXIT.                                                        
034100*                                                                 
034200*    LEITURA DOS PAGAMENTOS: GUARDA CADA UM NO VETOR E            
034300*    ACUMULA O TOTAL POR FORMA DE PAGAMENTO (U6).                 
034400 LER-PAGAMENTOS.                                                  
034500     PERFORM LER-UM-PAGAMENTO THRU LER-UM-PAGAMENTO-EXIT.         
034600     PERFORM PROCESSAR-UM-PAGTO THRU PROCESSAR-UM-PAGTO-EXIT      
034700         UNTIL EOF-PAGIN.                                         
034800 LER-PAGAMENTOS-EXIT.                                             
034900     EXIT.                                                        
035000*                                                                 
035100 LER-UM-PAGAMENTO.                                                
035200     READ PAYMENTS-IN                                             
035300         AT END SET EOF-PAGIN TO TRUE                             
035400     END-READ.                                                    
035500 LER-UM-PAGAMENTO-EXIT.                                           
035600     EXIT.                                                        
035700*                                                                 
035800 PROCESSAR-UM-PAGTO.                                              
035900     IF WS-QTD-PAGTO < 20000                                      
036000         ADD 1 TO WS-QTD-PAGTO                                    
036100         MOVE PAG-ID-PAGAMENTO TO VP-ID-PAGAMENTO (WS-QTD-PAGTO)  
036200         MOVE PAG-ID-CREDITO   TO VP-ID-CREDITO (WS-QTD-PAGTO)    
036300         MOVE PAG-DATA-PAGAMENTO TO VP-DATA (WS-QTD-PAGTO)        
036400         MOVE PAG-VALOR-DIA    TO VP-VALOR (WS-QTD-PAGTO)         
036500         MOVE PAG-ID-ATENDENTE TO VP-ID-ATENDENTE (WS-QTD-PAGTO)  
036600         IF PAG-FORMA-PAGAMENTO = SPACES                          
036700             MOVE "(SEM FORMA)" TO VP-FORMA (WS-QTD-PAGTO)        
036800         ELSE                                                     
036900             MOVE PAG-FORMA-PAGAMENTO TO VP-FORMA (WS-QTD-PAGTO)  
037000         END-IF                                                   
037100         PERFORM ACUMULAR-FORMA THRU ACUMULAR-FORMA-EXIT          
037200     END-IF.                                                      
037300     PERFORM LER-UM-PAGAMENTO THRU LER-UM-PAGAMENTO-EXIT.         
037400 PROCESSAR-UM-PAGTO-EXIT.                                         
037500     EXIT.                                                        
037600*                                                                 
037700*    ACUMULA O PAGAMENTO NO VETOR DE FORMAS, MANTIDO EM ORDEM     
037800*    ASCENDENTE - PESQUISA BINARIA E, SE NAO ACHAR, INSERCAO      
037900*    NO FIM (O VOLUME DE FORMAS DISTINTAS E PEQUENO).             
038000 ACUMULAR-FORMA.                                                  
038100     MOVE VP-FORMA (WS-QTD-PAGTO) TO WS-FORMA-BUSCADA.            
038200     MOVE "N" TO WS-ACHOU-FORMA.                                  
038300     SET IX-FORMA TO 1.                                           
038400     PERFORM COMPARAR-UMA-FORMA THRU COMPARAR-UMA-FORMA-EXIT      
038500         VARYING IX-FORMA FROM 1 BY 1                             
038600             UNTIL IX-FORMA > WS-QTD-FORMAS.                      
038700 ACUMULAR-FORMA-EXIT.                                             
038800     EXIT.                                                        
038900*                                                                 
039000*    COMPARA UMA POSICAO DO VETOR DE FORMAS COM A FORMA           
039100*    PROCURADA - CHAMADA REPETIDA PELO PERFORM VARYING ACIMA.     
039200 COMPARAR-UMA-FORMA.                                              
039300     IF VF-FORMA (IX-FORMA) = WS-FORMA-BUSCADA                    
039400         MOVE "S" TO WS-ACHOU-FORMA                               
039500     END-IF.                                                      
039600 COMPARAR-UMA-FORMA-EXIT.                                         
039700     EXIT.                                                        
039800*                                                                 
039900 IMPRIMIR-CABECALHO.                                              
040000     MOVE SPACES TO LINHA-PAINEL.                                 
040100     MOVE WS-CAB1 TO LINHA-PAINEL.                                
040200     WRITE LINHA-PAINEL.                                          
040300     DISPLAY LINHA-PAINEL.                                        
040400     MOVE WS-DG-DD   TO WSC2-DD.                                  
040500     MOVE WS-DG-MM   TO WSC2-MM.                                  
040600     MOVE WS-DG-AAAA TO WSC2-AAAA.                                
040700     MOVE SPACES TO LINHA-PAINEL.                                 
040800     MOVE WS-CAB2 TO LINHA-PAINEL.                                
040900     WRITE LINHA-PAINEL.                                          
041000     DISPLAY LINHA-PAINEL.                                        
041100     MOVE ALL "-" TO LINHA-PAINEL.                                
041200     WRITE LINHA-PAINEL.                                          
041300 IMPRIMIR-CABECALHO-EXIT.                                         
041400     EXIT.                                                        
041500*                                                                 
041600 IMPRIMIR-CARTOES.                                                
041700     MOVE WS-TOT-CONCEDIDO TO WLC-VALOR.                          
041800     MOVE "TOTAL CONCEDIDO ........." TO WLC-ROTULO.              
041900     PERFORM ESCREVER-CARTAO THRU ESCREVER-CARTAO-EXIT.           
042000     MOVE WS-TOT-A-RECEBER TO WLC-VALOR.                          
042100     MOVE "TOTAL A RECEBER ........." TO WLC-ROTULO.              
042200     PERFORM ESCREVER-CARTAO THRU ESCREVER-CARTAO-EXIT.           
042300     MOVE WS-TOT-PAGO TO WLC-VALOR.                               
042400     MOVE "TOTAL PAGO ..............." TO WLC-ROTULO.             
042500     PERFORM ESCREVER-CARTAO THRU ESCREVER-CARTAO-EXIT.           
042600     MOVE WS-TOT-EM-ABERTO TO WLC-VALOR.                          
042700     MOVE "TOTAL EM ABERTO .........." TO WLC-ROTULO.             
042800     PERFORM ESCREVER-CARTAO THRU ESCREVER-CARTAO-EXIT.           
042900     MOVE WS-CONT-CREDITOS TO WLC-CONTADOR.                       
043000     MOVE "CREDITOS ................." TO WLC-ROTULO.             
043100     PERFORM ESCREVER-CARTAO-CONT THRU ESCREVER-CARTAO-CONT-EXIT. 
043200     MOVE WS-CONT-ATIVOS TO WLC-CONTADOR.                         
043300     MOVE "ATIVOS ...................." TO WLC-ROTULO.            
043400     PERFORM ESCREVER-CARTAO-CONT THRU ESCREVER-CARTAO-CONT-EXIT. 
043500     MOVE WS-CONT-DEVEDORES TO WLC-CONTADOR.                      
043600     MOVE "DEVEDORES ................." TO WLC-ROTULO.            
043700     PERFORM ESCREVER-CARTAO-CONT THRU ESCREVER-CARTAO-CONT-EXIT. 
043800     MOVE WS-CONT-CONCLUIDOS TO WLC-CONTADOR.                     
043900     MOVE "CONCLUIDOS ................" TO WLC-ROTULO.            
044000     PERFORM ESCREVER-CARTAO-CONT THRU ESCREVER-CARTAO-CONT-EXIT. 
044100     MOVE ALL "-" TO LINHA-PAINEL.                                
044200     WRITE LINHA-PAINEL.                                          
044300 IMPRIMIR-CARTOES-EXIT.                                           
044400     EXIT.                                                        
044500*                                                                 
044600 ESCREVER-CARTAO.                                                 
044700     MOVE SPACES TO WS-LINHA-CARTAO.                              
044800     MOVE WLC-ROTULO TO WLC-R2.                                   
044900     MOVE WLC-VALOR TO WLC-VALOR-ED.                              
045000     MOVE SPACES TO LINHA-PAINEL.                                 
045100     MOVE WS-LINHA-CARTAO-V TO LINHA-PAINEL.                      
045200     WRITE LINHA-PAINEL.                                          
045300 ESCREVER-CARTAO-EXIT.                                            
045400     EXIT.                                                        
045500*                                                                 
045600 ESCREVER-CARTAO-CONT.                                            
045700     MOVE SPACES TO WS-LINHA-CARTAO.                              
045800     MOVE WLC-ROTULO TO WLC-R2.                                   
045900     MOVE WLC-CONTADOR TO WLC-CONT-ED.                            
046000     MOVE SPACES TO LINHA-PAINEL.                                 
046100     MOVE WS-LINHA-CARTAO TO LINHA-PAINEL.                        
046200     WRITE LINHA-PAINEL.                                          
046300 ESCREVER-CARTAO-CONT-EXIT.                                       
046400     EXIT.                                                        
046500*                                                                 
046600*    OS 10 PAGAMENTOS MAIS RECENTES - SELECAO DO MAXIMO           
046700*    REPETIDA 10 VEZES (DATA DESC, ID_PAGAMENTO DESC), SEM        
046800*    ORDENAR O VETOR INTEIRO - O VOLUME NAO JUSTIFICA.            
046900 IMPRIMIR-RECENTES.                                               
047000     MOVE SPACES TO LINHA-PAINEL.                                 
047100     MOVE "PAGAMENTOS RECENTES" TO LINHA-PAINEL.                  
047200     WRITE LINHA-PAINEL.                                          
047300     IF WS-QTD-PAGTO = ZERO                                       
047400         MOVE "  (SEM PAGAMENTOS)" TO LINHA-PAINEL                
047500         WRITE LINHA-PAINEL                                       
047600     ELSE                                                         
047700         MOVE ZERO TO WS-CONT-TOP                                 
047800         PERFORM IMPRIMIR-UM-RECENTE THRU IMPRIMIR-UM-RECENTE-EXIT
047900             VARYING WS-CONT-TOP FROM 1 BY 1                      
048000             UNTIL WS-CONT-TOP > 10                               
048100     END-IF.                                                      
048200     MOVE ALL "-" TO LINHA-PAINEL.                                
048300     WRITE LINHA-PAINEL.                                          
048400 IMPRIMIR-RECENTES-EXIT.                                          
048500     EXIT.                                                        
048600*                                                                 
048700 IMPRIMIR-UM-RECENTE.                                             
048800     PERFORM ACHAR-RECENTE THRU ACHAR-RECENTE-EXIT.               
048900     IF WS-MELHOR-IX = ZERO                                       
049000         GO TO IMPRIMIR-UM-RECENTE-EXIT                           
049100     END-IF.                                                      
049200     SET VP-CONSUMIDO (WS-MELHOR-IX) TO TRUE.                     
049300     CALL "BUSCA-ATEND" USING "P" VP-ID-ATENDENTE (WS-MELHOR-IX)  
049400         WS-COD-ATEND WS-NOME-ATEND.                              
049500     MOVE SPACES TO WS-LINHA-RECENTE.                             
049600     MOVE VP-DATA (WS-MELHOR-IX)     TO WLR-DATA.                 
049700     MOVE VP-ID-CREDITO (WS-MELHOR-IX) TO WLR-ID-CREDITO.         
049800     MOVE VP-VALOR (WS-MELHOR-IX)    TO WLR-VALOR.                
049900     MOVE VP-FORMA (WS-MELHOR-IX)    TO WLR-FORMA.                
050000     MOVE WS-NOME-ATEND              TO WLR-ATENDENTE.            
050100     MOVE SPACES TO LINHA-PAINEL.                                 
050200     MOVE WS-LINHA-RECENTE TO LINHA-PAINEL.                       
050300     WRITE LINHA-PAINEL.                                          
050400 IMPRIMIR-UM-RECENTE-EXIT.                                        
050500     EXIT.                                                        
050600*                                                                 
050700 ACHAR-RECENTE.                                                   
050800     MOVE ZERO TO WS-MELHOR-IX.                                   
050900     PERFORM COMPARAR-RECENTE THRU COMPARAR-RECENTE-EXIT          
051000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-PAGTO.      
051100 ACHAR-RECENTE-EXIT.                                              
051200     EXIT.                                                        
051300*                                                                 
051400 COMPARAR-RECENTE.                                                
051500     IF NOT VP-CONSUMIDO (WS-I)                                   
051600         IF WS-MELHOR-IX = ZERO                                   
051700             MOVE WS-I TO WS-MELHOR-IX                            
051800         ELSE                                                     
051900             IF VP-DATA (WS-I) > VP-DATA (WS-MELHOR-IX)           
052000                 MOVE WS-I TO WS-MELHOR-IX                        
052100             ELSE                                                 
052200                 IF VP-DATA (WS-I) = VP-DATA (WS-MELHOR-IX)       
052300                     AND VP-ID-PAGAMENTO (WS-I) >                 
052400                         VP-ID-PAGAMENTO (WS-MELHOR-IX)           
052500                     MOVE WS-I TO WS-MELHOR-IX                    
052600                 END-IF                                           
052700             END-IF                                               
052800         END-IF                                                   
052900     END-IF.                                                      
053000 COMPARAR-RECENTE-EXIT.                                           
053100     EXIT.                                                        
053200*                                                                 
053300*    OS 10 MAIORES DEVEDORES - MESMA TECNICA DE SELECAO DO        
053400*    MAXIMO, APLICADA AO VETOR DE DEVEDORES (U6).                 
053500 IMPRIMIR-DEVEDORES.                                              
053600     MOVE SPACES TO LINHA-PAINEL.                                 
053700     MOVE "TOP DEVEDORES" TO LINHA-PAINEL.                        
053800     WRITE LINHA-PAINEL.                                          
053900     IF WS-QTD-DEVEDOR = ZERO                                     
054000         MOVE "  (SEM DEVEDORES)" TO LINHA-PAINEL                 
054100         WRITE LINHA-PAINEL                                       
054200     ELSE                                                         
054300         MOVE ZERO TO WS-CONT-TOP                                 
054400         PERFORM IMPRIMIR-UM-DEVEDOR THRU IMPRIMIR-UM-DEVEDOR-EXIT
054500             VARYING WS-CONT-TOP FROM 1 BY 1                      
054600             UNTIL WS-CONT-TOP > 10                               
054700     END-IF.                                                      
054800     MOVE ALL "-" TO LINHA-PAINEL.                                
054900     WRITE LINHA-PAINEL.                                          
055000 IMPRIMIR-DEVEDORES-EXIT.                                         
055100     EXIT.                                                        
055200*                                                                 
055300 IMPRIMIR-UM-DEVEDOR.                                             
055400     MOVE ZERO TO WS-MELHOR-IX.                                   
055500     MOVE ZERO TO WS-MELHOR-SALDO.                                
055600     PERFORM COMPARAR-DEVEDOR THRU COMPARAR-DEVEDOR-EXIT          
055700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-DEVEDOR.    
055800     IF WS-MELHOR-IX = ZERO                                       
055900         GO TO IMPRIMIR-UM-DEVEDOR-EXIT                           
056000     END-IF.                                                      
056100     SET VD-CONSUMIDO (WS-MELHOR-IX) TO TRUE.                     
056200     MOVE SPACES TO WS-LINHA-DEVEDOR.                             
056300     MOVE VD-ID-CREDITO (WS-MELHOR-IX) TO WLD-ID-CREDITO.         
056400     MOVE VD-NOME (WS-MELHOR-IX)       TO WLD-NOME.               
056500     MOVE VD-SALDO (WS-MELHOR-IX)      TO WLD-SALDO.              
056600     MOVE SPACES TO LINHA-PAINEL.                                 
056700     MOVE WS-LINHA-DEVEDOR TO LINHA-PAINEL.                       
056800     WRITE LINHA-PAINEL.                                          
056900 IMPRIMIR-UM-DEVEDOR-EXIT.                                        
057000     EXIT.                                                        
057100*                                                                 
057200 COMPARAR-DEVEDOR.                                                
057300     IF NOT VD-CONSUMIDO (WS-I)                                   
057400         IF WS-MELHOR-IX = ZERO                                   
057500             MOVE WS-I TO WS-MELHOR-IX                            
057600             MOVE VD-SALDO (WS-I) TO WS-MELHOR-SALDO              
057700         ELSE                                                     
057800             IF VD-SALDO (WS-I) > WS-MELHOR-SALDO                 
057900                 MOVE WS-I TO WS-MELHOR-IX                        
058000                 MOVE VD-SALDO (WS-I) TO WS-MELHOR-SALDO          
058100             END-IF                                               
058200         END-IF                                                   
058300     END-IF.                                                      
058400 COMPARAR-DEVEDOR-EXIT.                                           
058500     EXIT.                                                        
058600*                                                                 
058700*    TOTAIS POR FORMA DE PAGAMENTO - PERCORRE OS PAGAMENTOS E     
058800*    ACUMULA NO VETOR VEC-FORMAS, DEPOIS IMPRIME O RESUMO.        
058900 IMPRIMIR-FORMAS.                                                 
059000     MOVE SPACES TO LINHA-PAINEL.                                 
059100     MOVE "TOTAIS POR FORMA DE PAGAMENTO" TO LINHA-PAINEL.        
059200     WRITE LINHA-PAINEL.                                          
059300     MOVE ZERO TO WS-GRAND-TOTAL-FORMA.                           
059400     MOVE ZERO TO WS-GRAND-QTD-FORMA.                             
059500     PERFORM ACUMULAR-TODAS-FORMAS THRU ACUMULAR-TODAS-FORMAS-EXIT
059600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-PAGTO.      
059700     PERFORM IMPRIMIR-UMA-FORMA THRU IMPRIMIR-UMA-FORMA-EXIT      
059800         VARYING IX-FORMA FROM 1 BY 1                             
059900         UNTIL IX-FORMA > WS-QTD-FORMAS.                          
060000     MOVE SPACES TO LINHA-PAINEL.                                 
060100     STRING "TOTAL GERAL ............ " DELIMITED BY SIZE         
060200         WS-GRAND-QTD-FORMA DELIMITED BY SIZE                     
060300         " " DELIMITED BY SIZE                                    
060400         WS-GRAND-TOTAL-FORMA DELIMITED BY SIZE                   
060500         INTO LINHA-PAINEL.                                       
060600     WRITE LINHA-PAINEL.                                          
060700 IMPRIMIR-FORMAS-EXIT.                                            
060800     EXIT.                                                        
060900*                                                                 
061000*    ACUMULA CADA PAGAMENTO NO VETOR DE FORMAS, EM ORDEM          
061100*    ASCENDENTE, PELO MESMO METODO DE PESQUISA E ACUMULACAO       
061200*    JA USADO EM ACUMULAR-FORMA (SEARCH NO VETOR INDEXADO).       
061300 ACUMULAR-TODAS-FORMAS.                                           
061400     SET IX-FORMA TO 1.                                           
061500     SEARCH VF-ELEMENTO                                           
061600         AT END PERFORM NOVA-FORMA THRU NOVA-FORMA-EXIT           
061700         WHEN VF-FORMA (IX-FORMA) = VP-FORMA (WS-I)               
061800             ADD 1 TO VF-QTD (IX-FORMA)                           
061900             ADD VP-VALOR (WS-I) TO VF-TOTAL (IX-FORMA)           
062000     END-SEARCH.                                                  
062100 ACUMULAR-TODAS-FORMAS-EXIT.                                      
062200     EXIT.                                                        
062300*                                                                 
062400 NOVA-FORMA.                                                      
062500     IF WS-QTD-FORMAS < 60                                        
062600         ADD 1 TO WS-QTD-FORMAS                                   
062700         MOVE VP-FORMA (WS-I) TO VF-FORMA (WS-QTD-FORMAS)         
062800         MOVE 1                TO VF-QTD (WS-QTD-FORMAS)          
062900         MOVE VP-VALOR (WS-I)  TO VF-TOTAL (WS-QTD-FORMAS)        
063000     END-IF.                                                      
063100 NOVA-FORMA-EXIT.                                                 
063200     EXIT.                                                        
063300*                                                                 
063400 IMPRIMIR-UMA-FORMA.                                              
063500     MOVE SPACES TO WS-LINHA-FORMA.                               
063600     MOVE VF-FORMA (IX-FORMA) TO WLF-FORMA.                       
063700     MOVE VF-QTD (IX-FORMA)   TO WLF-QTD.                         
063800     MOVE VF-TOTAL (IX-FORMA) TO WLF-TOTAL.                       
063900     ADD VF-QTD (IX-FORMA)    TO WS-GRAND-QTD-FORMA.              
064000     ADD VF-TOTAL (IX-FORMA)  TO WS-GRAND-TOTAL-FORMA.            
064100     MOVE SPACES TO LINHA-PAINEL.                                 
064200     MOVE WS-LINHA-FORMA TO LINHA-PAINEL.                         
064300     WRITE LINHA-PAINEL.                                          
064400 IMPRIMIR-UMA-FORMA-EXIT.                                         
064500     EXIT.                                                        
