000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. RELAT-MENSAL.                                        
000300 AUTHOR. J. M. KIALA.                                             
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 14/09/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  RELAT-MENSAL                                           *  
001100*    *  RELATORIO MENSAL DA CARTEIRA: CREDITOS ABERTOS NO MES, *  
001200*    *  PAGAMENTOS DO MES, TOP DEVEDORES POR SALDO E OS         * 
001300*    *  VENCIMENTOS PROXIMOS DENTRO DA JANELA DE ALERTA.        * 
001400*    *  PARAMETROS (ANO, MES, DIAS_ALERTA, LIMITE_TOP) VEM      * 
001500*    *  NUM CARTAO LIDO DO SYSIN.                                *
001600*    ***********************************************************  
001700*                                                                 
001800*    HISTORICO DE ALTERACOES                                      
001900*    DATA      PROGR.  PEDIDO      DESCRICAO                      
002000*    --------  ------  ----------  ---------------------------    
002100*    14/09/90  JMK     CR-0115     VERSAO INICIAL - SECOES 1 E 2  
002200*    02/12/91  LTX     CR-0130     INCLUIDA A SECAO DE TOP        
002300*                                  DEVEDORES POR SALDO            
002400*    27/05/94  AGL     CR-0158     INCLUIDA A SECAO DE            
002500*                                  VENCIMENTOS PROXIMOS           
002600*    11/02/97  JMK     CR-0212     MES FORA DO INTERVALO 1-12     
002700*                                  PASSA A GERAR PAGINA DE ERRO   
002800*                                  EM VEZ DE ABEND                
002900*    23/10/98  AGL     CR-0249     ANO DO CARTAO DE PARAMETROS    
003000*                                  AMPLIADO PARA 4 DIGITOS        
003100*    25/05/2001 AGL    CR-0259     CORRIGIDAS AS PICTURES DOS     
003200*                                  VALORES EM KZ DO RELATORIO     
003300*                                  (DOIS PONTOS E UMA VIRGULA NAO 
003400*                                  E IMAGEM VALIDA SEM DECIMAL-   
003500*                                  POINT IS COMMA - PASSARAM A    
003600*                                  PONTO DECIMAL E VIRGULA DE     
003700*                                  MILHAR)                        
003800*    03/07/2001 LTX    CR-0275     RETIRADO O SPECIAL-NAMES       
003900*                                  (C01/CLASS/UPSI-0) - NENHUMA   
004000*                                  DAS TRES CLAUSULAS CHEGOU A    
004100*                                  SER TESTADA EM PARTE ALGUMA    
004200*                                  DO PROGRAMA.                   
004300*                                                                 
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER. IBM-4381.                                       
004700 OBJECT-COMPUTER. IBM-4381.                                       
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT CREDITS-IN ASSIGN TO CREDIN                           
005100         ORGANIZATION IS SEQUENTIAL                               
005200         FILE STATUS IS FS-CREDIN.                                
005300     SELECT PAYMENTS-IN ASSIGN TO PAGIN                           
005400         ORGANIZATION IS SEQUENTIAL                               
005500         FILE STATUS IS FS-PAGIN.                                 
005600     SELECT MENSAL-RPT ASSIGN TO MENSAL                           
005700         ORGANIZATION IS LINE SEQUENTIAL                          
005800         FILE STATUS IS FS-MENSAL.                                
005900*                                                                 
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200*                                                                 
006300 FD  CREDITS-IN                                                   
006400     LABEL RECORD STANDARD.                                       
006500 01  REG-CREDITO-IN.                                              
006600     03  CRED-ID-CREDITO         PIC 9(06).                       
006700     03  CRED-NOME               PIC X(30).                       
006800     03  CRED-TELEFONE           PIC X(15).                       
006900     03  CRED-PROFISSAO          PIC X(20).                       
007000     03  CRED-SALARIO-MENSAL     PIC S9(09)V99.                   
007100     03  CRED-VALOR-SOLICITADO   PIC S9(09)V99.                   
007200     03  CRED-DURACAO-MESES      PIC 9(02).                       
007300     03  CRED-TAXA-JUROS         PIC 9V9(04).                     
007400     03  CRED-VALOR-TOTAL        PIC S9(09)V99.                   
007500     03  CRED-PRESTACAO-MENSAL   PIC S9(09)V99.                   
007600     03  CRED-VALOR-PAGO         PIC S9(09)V99.                   
007700     03  CRED-SALDO-ABERTO       PIC S9(09)V99.                   
007800     03  CRED-DATA-INICIO        PIC 9(08).                       
007900     03  CRED-DATA-FIM           PIC 9(08).                       
008000     03  CRED-ESTADO             PIC X(10).                       
008100     03  CRED-COMENTARIO         PIC X(40).                       
008200     03  FILLER                  PIC X(10).                       
008300*                                                                 
008400 FD  PAYMENTS-IN                                                  
008500     LABEL RECORD STANDARD.                                       
008600 01  REG-PAGAMENTO-IN.                                            
008700     03  PAG-ID-PAGAMENTO        PIC 9(06).                       
008800     03  PAG-NR-COMPROVATIVO     PIC X(12).                       
008900     03  PAG-ID-CREDITO          PIC 9(06).                       
009000     03  PAG-DATA-PAGAMENTO      PIC 9(08).                       
009100     03  PAG-VALOR-DIA           PIC S9(09)V99.                   
009200     03  PAG-FORMA-PAGAMENTO     PIC X(15).                       
009300     03  PAG-ID-ATENDENTE        PIC 9(04).                       
009400     03  PAG-OBSERVACAO          PIC X(30).                       
009500     03  PAG-EMITIDO-EM          PIC 9(08).                       
009600     03  FILLER                  PIC X(10).                       
009700*                                                                 
009800 FD  MENSAL-RPT                                                   
009900     LABEL RECORD STANDARD.                                       
010000 01  LINHA-MENSAL                PIC X(80).                       
010100*                                                                 
010200 WORKING-STORAGE SECTION.                                         
010300*                                                                 
010400 77  FS-CREDIN                   PIC X(02).                       
010500     88  OK-CREDIN                       VALUE "00".              
010600     88  EOF-CREDIN                      VALUE "10".              
010700 77  FS-PAGIN                    PIC X(02).                       
010800     88  OK-PAGIN                        VALUE "00".              
010900     88  EOF-PAGIN                       VALUE "10".              
011000 77  FS-MENSAL                   PIC X(02).                       
011100     88  OK-MENSAL                       VALUE "00".              
011200*                                                                 
011300*    CARTAO DE PARAMETROS LIDO DO SYSIN NO INICIO DO PASSO -      
011400*    ANO/MES DO RELATORIO, JANELA DE ALERTA E LIMITE DO TOP.      
011500 01  WS-PARM-CARD.                                                
011600     03  WS-PARM-ANO               PIC 9(04).                     
011700     03  WS-PARM-MES               PIC 9(02).                     
011800     03  WS-PARM-DIAS-ALERTA       PIC 9(03).                     
011900     03  WS-PARM-LIMITE-TOP        PIC 9(03).                     
012000*                                                                 
012100 01  WS-HOJE-6                   PIC 9(06).                       
012200 01  WS-HOJE-6R REDEFINES WS-HOJE-6.                              
012300     03  WS-H6-AA                 PIC 9(02).                      
012400     03  WS-H6-MM                 PIC 9(02).                      
012500     03  WS-H6-DD                 PIC 9(02).                      
012600 01  WS-HOJE-8                   PIC 9(08).                       
012700 01  WS-HOJE-8R REDEFINES WS-HOJE-8.                              
012800     03  WS-H8-AAAA                PIC 9(04).                     
012900     03  WS-H8-MM                  PIC 9(02).                     
013000     03  WS-H8-DD                  PIC 9(02).                     
013100*                                                                 
013200 01  WS-DATA-MONTADA.                                             
013300     03  WS-DM-AAAA                PIC 9(04).                     
013400     03  WS-DM-MM                  PIC 9(02).                     
013500     03  WS-DM-DD                  PIC 9(02).                     
013600 01  WS-DATA-MONTADA-N REDEFINES WS-DATA-MONTADA PIC 9(08).       
013700*                                                                 
013800 01  WS-MES-INICIO                PIC 9(08).                      
013900 01  WS-MES-FIM                   PIC 9(08).                      
014000*                                                                 
014100 01  WS-DATA-ALERTA               PIC 9(08)   VALUE ZERO.         
014200 01  WS-DATA-ALERTA-R REDEFINES WS-DATA-ALERTA.                   
014300     03  WS-DA-AAAA                PIC 9(04).                     
014400     03  WS-DA-MM                  PIC 9(02).                     
014500     03  WS-DA-DD                  PIC 9(02).                     
014600*                                                                 
014700*    AREA DE TRABALHO PARTILHADA PELA ARITMETICA DE DATAS -       
014800*    CALCULO DE BISSEXTO E ULTIMO DIA DO MES.                     
014900 01  WS-DT-ANO                    PIC 9(04)   COMP.               
015000 01  WS-DT-MES                    PIC 9(02)   COMP.               
015100 01  WS-DIA-MAX                   PIC 9(02)   COMP.               
015200 01  WS-DIV-AUX                   PIC 9(04)   COMP.               
015300 01  WS-REM-4                     PIC 9(04)   COMP.               
015400 01  WS-REM-100                   PIC 9(04)   COMP.               
015500 01  WS-REM-400                   PIC 9(04)   COMP.               
015600 01  WS-ANO-BISSEXTO              PIC X(01)   VALUE "N".          
015700     88  ANO-E-BISSEXTO                     VALUE "S".            
015800*                                                                 
015900 01  WS-MES-INVALIDO-SW           PIC X(01)   VALUE "N".          
016000     88  MES-FORA-DO-INTERVALO              VALUE "S".            
016100*                                                                 
016200*    TABELA DE CREDITOS CARREGADA NUMA UNICA PASSADA -            
016300*    SERVE AS SECOES 1, 3 E 4 DO RELATORIO.                       
016400 01  WS-QTD-CRED                  PIC 9(05)   COMP VALUE ZERO.    
016500 01  VEC-CRED.                                                    
016600     03  VC-ELEMENTO OCCURS 5000 TIMES.                           
016700         05  VC-ID-CREDITO           PIC 9(06).                   
016800         05  VC-NOME                 PIC X(30).                   
016900         05  VC-DATA-INICIO          PIC 9(08).                   
017000         05  VC-DATA-FIM             PIC 9(08).                   
017100         05  VC-VALOR-SOLIC          PIC S9(09)V99.               
017200         05  VC-SALDO                PIC S9(09)V99.               
017300         05  VC-ESTADO               PIC X(10).                   
017400         05  VC-MARCA                PIC X(01)   VALUE "N".       
017500*                                                                 
017600*    TABELA DE PAGAMENTOS - SERVE A SECAO 2.                      
017700 01  WS-QTD-PAGTO                 PIC 9(05)   COMP VALUE ZERO.    
017800 01  VEC-PAGTO.                                                   
017900     03  VP-ELEMENTO OCCURS 20000 TIMES.                          
018000         05  VP-ID-CREDITO           PIC 9(06).                   
018100         05  VP-DATA-PAGAMENTO       PIC 9(08).                   
018200         05  VP-VALOR                PIC S9(09)V99.               
018300         05  VP-FORMA                PIC X(15).                   
018400         05  VP-MARCA                PIC X(01)   VALUE "N".       
018500*                                                                 
018600 01  WS-MELHOR-IX                 PIC 9(05)   COMP.               
018700 01  WS-MELHOR-DATA               PIC 9(08).                      
018800 01  WS-MELHOR-SALDO              PIC S9(09)V99.                  
018900 01  WS-I                         PIC 9(05)   COMP.               
019000 01  WS-FIM-SECAO                 PIC X(01).                      
019100 01  WS-CONT-SECAO1                PIC 9(05)   COMP VALUE ZERO.   
019200 01  WS-CONT-SECAO2                PIC 9(05)   COMP VALUE ZERO.   
019300 01  WS-CONT-SECAO3                PIC 9(03)   COMP VALUE ZERO.   
019400 01  WS-CONT-SECAO4                PIC 9(05)   COMP VALUE ZERO.   
019500*                                                                 
019600 01  WS-CAB1.                                                     
019700     03  FILLER                    PIC X(20) VALUE                
019800         "UKAMBA MICROCREDITO ".                                  
019900     03  FILLER                    PIC X(30) VALUE                
020000         "- RELATORIO MENSAL DA CARTEIR".                         
020100     03  FILLER                    PIC X(30) VALUE ALL SPACES.    
020200*                                                                 
020300 01  WS-CAB2.                                                     
020400     03  FILLER                    PIC X(08) VALUE "PERIODO ".    
020500     03  WSC2-MM                   PIC 9(02).                     
020600     03  FILLER                    PIC X(01) VALUE "/".           
020700     03  WSC2-AAAA                 PIC 9(04).                     
020800     03  FILLER                    PIC X(10) VALUE " GERADO EM".  
020900     03  WSC2-DD                   PIC 9(02).                     
021000     03  FILLER                    PIC X(01) VALUE "/".           
021100     03  WSC2-GMM                  PIC 9(02).                     
021200     03  FILLER                    PIC X(01) VALUE "/".           
021300     03  WSC2-GAAAA                PIC 9(04).                     
021400     03  FILLER                    PIC X(30) VALUE SPACES.        
021500*                                                                 
021600 01  WS-LINHA-SECAO1.                                             
021700     03  WL1-ID                    PIC X(08).                     
021800     03  FILLER                    PIC X(01) VALUE SPACE.         
021900     03  WL1-NOME                  PIC X(26).                     
022000     03  FILLER                    PIC X(01) VALUE SPACE.         
022100     03  WL1-DATA                  PIC X(10).                     
022200     03  FILLER                    PIC X(01) VALUE SPACE.         
022300     03  WL1-VALOR                 PIC ZZZ,ZZZ,ZZ9.99.            
022400     03  FILLER                    PIC X(01) VALUE SPACE.         
022500     03  WL1-ESTADO                PIC X(10).                     
022600*                                                                 
022700 01  WS-LINHA-SECAO2.                                             
022800     03  WL2-DATA                  PIC X(10).                     
022900     03  FILLER                    PIC X(01) VALUE SPACE.         
023000     03  WL2-ID                    PIC X(08).                     
023100     03  FILLER                    PIC X(01) VALUE SPACE.         
023200     03  WL2-VALOR                 PIC ZZZ,ZZZ,ZZ9.99.            
023300     03  FILLER                    PIC X(01) VALUE SPACE.         
023400     03  WL2-FORMA                 PIC X(25).                     
023500*                                                                 
023600 01  WS-LINHA-SECAO3.                                             
023700     03  WL3-ID                    PIC X(08).                     
023800     03  FILLER                    PIC X(01) VALUE SPACE.         
023900     03  WL3-NOME                  PIC X(30).                     
024000     03  FILLER                    PIC X(01) VALUE SPACE.         
024100     03  WL3-SALDO                 PIC ZZZ,ZZZ,ZZ9.99.            
024200*                                                                 
024300 01  WS-LINHA-SECAO4.                                             
024400     03  WL4-ID                    PIC X(08).                     
024500     03  FILLER                    PIC X(01) VALUE SPACE.         
024600     03  WL4-NOME                  PIC X(30).                     
024700     03  FILLER                    PIC X(01) VALUE SPACE.         
024800     03  WL4-DATA                  PIC X(10).                     
024900     03  FILLER                    PIC X(01) VALUE SPACE.         
025000     03  WL4-SALDO                 PIC ZZZ,ZZZ,ZZ9.99.            
025100*                                                                 
025200 01  WS-DATA-EDITADA.                                             
025300     03  WDE-DD                    PIC 9(02).                     
025400     03  FILLER                    PIC X(01) VALUE "/".           
025500     03  WDE-MM                    PIC 9(02).                     
025600     03  FILLER                    PIC X(01) VALUE "/".           
025700     03  WDE-AAAA                  PIC 9(04).                     
025800*                                                                 
025900 PROCEDURE DIVISION.                                              
026000*                                                                 
026100 ROTINA-PRINCIPAL.                                                
026200     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
026300     PERFORM OBTER-DATA-HOJE THRU OBTER-DATA-HOJE-EXIT.           
026400     PERFORM VALIDAR-PARAMETROS THRU VALIDAR-PARAMETROS-EXIT.     
026500     IF MES-FORA-DO-INTERVALO                                     
026600         PERFORM IMPRIMIR-ERRO-MES THRU IMPRIMIR-ERRO-MES-EXIT    
026700     ELSE                                                         
026800         PERFORM CALCULAR-LIMITES-MES                             
026900             THRU CALCULAR-LIMITES-MES-EXIT                       
027000         PERFORM CALCULAR-DATA-ALERTA                             
027100             THRU CALCULAR-DATA-ALERTA-EXIT                       
027200         PERFORM CARREGAR-CREDITOS THRU CARREGAR-CREDITOS-EXIT    
027300         PERFORM CARREGAR-PAGAMENTOS THRU CARREGAR-PAGAMENTOS-EXIT
027400         PERFORM IMPRIMIR-CABECALHO THRU IMPRIMIR-CABECALHO-EXIT  
027500         PERFORM SECAO1-CREDITOS-MES THRU SECAO1-CREDITOS-MES-EXIT
027600         PERFORM SECAO2-PAGAMENTOS-MES                            
027700             THRU SECAO2-PAGAMENTOS-MES-EXIT                      
027800         PERFORM SECAO3-TOP-DEVEDORES                             
027900             THRU SECAO3-TOP-DEVEDORES-EXIT                       
028000         PERFORM SECAO4-VENCIMENTOS THRU SECAO4-VENCIMENTOS-EXIT  
028100     END-IF.                                                      
028200     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
028300     STOP RUN.                                                    
028400*                                                                 
028500 ABRIR-ARQUIVOS.                                                  
028600     OPEN INPUT CREDITS-IN.                                       
028700     OPEN INPUT PAYMENTS-IN.                                      
028800     OPEN OUTPUT MENSAL-RPT.                                      
028900 ABRIR-ARQUIVOS-EXIT.                                             
029000     EXIT.                                                        
029100*                                                                 
029200 FECHAR-ARQUIVOS.                                                 
029300     CLOSE CREDITS-IN.                                            
029400     CLOSE PAYMENTS-IN.                                           
029500     CLOSE MENSAL-RPT.                                            
029600 FECHAR-ARQUIVOS-EXIT.                                            
029700     EXIT.                                                        
029800*                                                                 
029900 OBTER-DATA-HOJE.                                                 
030000     ACCEPT WS-HOJE-6 FROM DATE.                                  
030100     IF WS-H6-AA < 50                                             
030200         COMPUTE WS-H8-AAAA = 2000 + WS-H6-AA                     
030300     ELSE                                                         
030400         COMPUTE WS-H8-AAAA = 1900 + WS-H6-AA                     
030500     END-IF.                                                      
030600     MOVE WS-H6-MM TO WS-H8-MM.                                   
030700     MOVE WS-H6-DD TO WS-H8-DD.                                   
030800 OBTER-DATA-HOJE-EXIT.                                            
030900     EXIT.                                                        
031000*                                                                 
031100*    LE O CARTAO DE PARAMETROS DO SYSIN E APLICA OS VALORES       
031200*    PREDEFINIDOS QUANDO OS CAMPOS OPCIONAIS VEM A ZEROS.         
031300 VALIDAR-PARAMETROS.                                              
031400     ACCEPT WS-PARM-CARD.                                         
031500     IF WS-PARM-DIAS-ALERTA = ZERO                                
031600         MOVE 7 TO WS-PARM-DIAS-ALERTA                            
031700     END-IF.                                                      
031800     IF WS-PARM-LIMITE-TOP = ZERO                                 
031900         MOVE 10 TO WS-PARM-LIMITE-TOP                            
032000     END-IF.                                                      
032100     MOVE "N" TO WS-MES-INVALIDO-SW.                              
032200     IF WS-PARM-MES < 1 OR WS-PARM-MES > 12                       
032300         SET MES-FORA-DO-INTERVALO TO TRUE                        
032400     END-IF.                                                      
032500 VALIDAR-PARAMETROS-EXIT.                                         
032600     EXIT.                                                        
032700*                                                                 
032800 IMPRIMIR-ERRO-MES.                                               
032900     MOVE SPACES TO LINHA-MENSAL.                                 
033000     MOVE WS-CAB1 TO LINHA-MENSAL.                                
033100     WRITE LINHA-MENSAL.                                          
033200     MOVE ALL "-" TO LINHA-MENSAL.                                
033300     WRITE LINHA-MENSAL.                                          
033400     MOVE SPACES TO LINHA-MENSAL.                                 
033500     STRING "MES INVALIDO (" DELIMITED BY SIZE                    
033600         WS-PARM-MES DELIMITED BY SIZE                            
033700         ") - DEVE ESTAR ENTRE 01 E 12"                           
033800         DELIMITED BY SIZE                                        
033900         INTO LINHA-MENSAL.                                       
034000     WRITE LINHA-MENSAL.                                          
034100 IMPRIMIR-ERRO-MES-EXIT.                                          
034200     EXIT.                                                        
034300*                                                                 
034400*    PRIMEIRO E ULTIMO DIA DO MES DO RELATORIO - REUTILIZA A      
034500*    MESMA ROTINA DE BISSEXTO/ULTIMO-DIA USADA MAIS ABAIXO NO     
034600*    AVANCO DIA A DIA DA DATA DE ALERTA.                          
034700 CALCULAR-LIMITES-MES.                                            
034800     MOVE WS-PARM-ANO TO WS-DM-AAAA.                              
034900     MOVE WS-PARM-MES TO WS-DM-MM.                                
035000     MOVE 1            TO WS-DM-DD.                               
035100     MOVE WS-DATA-MONTADA-N TO WS-MES-INICIO.                     
035200     MOVE WS-PARM-ANO TO WS-DT-ANO.                               
035300     MOVE WS-PARM-MES TO WS-DT-MES.                               
035400     PERFORM CALCULA-BISSEXTO THRU CALCULA-BISSEXTO-EXIT.         
035500     PERFORM DETERMINAR-ULT-DIA THRU DETERMINAR-ULT-DIA-EXIT.     
035600     MOVE WS-DIA-MAX TO WS-DM-DD.                                 
035700     MOVE WS-DATA-MONTADA-N TO WS-MES-FIM.                        
035800 CALCULAR-LIMITES-MES-EXIT.                                       
035900     EXIT.                                                        
036000*                                                                 
036100 CALCULA-BISSEXTO.                                                
036200     MOVE "N" TO WS-ANO-BISSEXTO.                                 
036300     DIVIDE WS-DT-ANO BY 4                                        
036400         GIVING WS-DIV-AUX REMAINDER WS-REM-4.                    
036500     DIVIDE WS-DT-ANO BY 100                                      
036600         GIVING WS-DIV-AUX REMAINDER WS-REM-100.                  
036700     DIVIDE WS-DT-ANO BY 400                                      
036800         GIVING WS-DIV-AUX REMAINDER WS-REM-400.                  
036900     IF WS-REM-4 = 0 AND WS-REM-100 NOT = 0                       
037000         SET ANO-E-BISSEXTO TO TRUE                               
037100     ELSE                                                         
037200         IF WS-REM-400 = 0                                        
037300             SET ANO-E-BISSEXTO TO TRUE                           
037400         END-IF                                                   
037500     END-IF.                                                      
037600 CALCULA-BISSEXTO-EXIT.                                           
037700     EXIT.                                                        
037800*                                                                 
037900 DETERMINAR-ULT-DIA.                                              
038000     MOVE 31 TO WS-DIA-MAX.                                       
038100     IF WS-DT-MES = 4 OR WS-DT-MES = 6 OR WS-DT-MES = 9           
038200             OR WS-DT-MES = 11                                    
038300         MOVE 30 TO WS-DIA-MAX                                    
038400     ELSE                                                         
038500         IF WS-DT-MES = 2                                         
038600             IF ANO-E-BISSEXTO                                    
038700                 MOVE 29 TO WS-DIA-MAX                            
038800             ELSE                                                 
038900                 MOVE 28 TO WS-DIA-MAX                            
039000             END-IF                                               
039100         END-IF                                                   
039200     END-IF.                                                      
039300 DETERMINAR-ULT-DIA-EXIT.                                         
039400     EXIT.                                                        
039500*                                                                 
039600*    DATA-LIMITE DA JANELA DE ALERTA: HOJE + DIAS_ALERTA, UM      
039700*    DIA DE CADA VEZ (O VOLUME DA JANELA E PEQUENO).              
039800 CALCULAR-DATA-ALERTA.                                            
039900     MOVE WS-HOJE-8 TO WS-DATA-ALERTA.                            
040000     PERFORM AVANCAR-UM-DIA THRU AVANCAR-UM-DIA-EXIT              
040100         WS-PARM-DIAS-ALERTA TIMES.                               
040200 CALCULAR-DATA-ALERTA-EXIT.                                       
040300     EXIT.                                                        
040400*                                                                 
040500 AVANCAR-UM-DIA.                                                  
040600     MOVE WS-DA-AAAA TO WS-DT-ANO.                                
040700     MOVE WS-DA-MM   TO WS-DT-MES.                                
040800     PERFORM CALCULA-BISSEXTO THRU CALCULA-BISSEXTO-EXIT.         
040900     PERFORM DETERMINAR-ULT-DIA THRU DETERMINAR-ULT-DIA-EXIT.     
041000     IF WS-DA-DD >= WS-DIA-MAX                                    
041100         MOVE 1 TO WS-DA-DD                                       
041200         IF WS-DA-MM = 12                                         
041300             MOVE 1 TO WS-DA-MM                                   
041400             ADD 1 TO WS-DA-AAAA                                  
041500         ELSE                                                     
041600             ADD 1 TO WS-DA-MM                                    
041700         END-IF                                                   
041800     ELSE                                                         
041900         ADD 1 TO WS-DA-DD                                        
042000     END-IF.                                                      
042100 AVANCAR-UM-DIA-EXIT.                                             
042200     EXIT.                                                        
042300*                                                                 
042400 CARREGAR-CREDITOS.                                               
042500     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
042600     PERFORM CARREGAR-UM-CREDITO THRU CARREGAR-UM-CREDITO-EXIT    
042700         UNTIL EOF-CREDIN.                                        
042800 CARREGAR-CREDITOS-EXIT.                                          
042900     EXIT.                                                        
043000*                                                                 
043100 LER-CREDITO.                                                     
043200     READ CREDITS-IN                                              
043300         AT END SET EOF-CREDIN TO TRUE                            
043400     END-READ.                                                    
043500 LER-CREDITO-EXIT.                                                
043600     EXIT.                                                        
043700*                                                                 
043800 CARREGAR-UM-CREDITO.                                             
043900     IF WS-QTD-CRED < 5000                                        
044000         ADD 1 TO WS-QTD-CRED                                     
044100         MOVE CRED-ID-CREDITO TO VC-ID-CREDITO (WS-QTD-CRED)      
044200         MOVE CRED-NOME       TO VC-NOME (WS-QTD-CRED)            
044300         MOVE CRED-DATA-INICIO TO VC-DATA-INICIO (WS-QTD-CRED)    
044400         MOVE CRED-DATA-FIM   TO VC-DATA-FIM (WS-QTD-CRED)        
044500         MOVE CRED-VALOR-SOLICITADO                               
044600             TO VC-VALOR-SOLIC (WS-QTD-CRED)                      
044700         MOVE CRED-SALDO-ABERTO TO VC-SALDO (WS-QTD-CRED)         
044800         MOVE CRED-ESTADO     TO VC-ESTADO (WS-QTD-CRED)          
044900     END-IF.                                                      
045000     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
045100 CARREGAR-UM-CREDITO-EXIT.                                        
045200     EXIT.                                                        
045300*                                                                 
045400 CARREGAR-PAGAMENTOS.                                             
045500     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
045600     PERFORM CARREGAR-UM-PAGAMENTO THRU CARREGAR-UM-PAGTO-EXIT    
045700         UNTIL EOF-PAGIN.                                         
045800 CARREGAR-PAGAMENTOS-EXIT.                                        
045900     EXIT.                                                        
046000*                                                                 
046100 LER-PAGAMENTO.                                                   
046200     READ PAYMENTS-IN                                             
046300         AT END SET EOF-PAGIN TO TRUE                             
046400     END-READ.                                                    
046500 LER-PAGAMENTO-EXIT.                                              
046600     EXIT.                                                        
046700*                                                                 
046800 CARREGAR-UM-PAGAMENTO.                                           
046900     IF WS-QTD-PAGTO < 20000                                      
047000         ADD 1 TO WS-QTD-PAGTO                                    
047100         MOVE PAG-ID-CREDITO TO VP-ID-CREDITO (WS-QTD-PAGTO)      
047200         MOVE PAG-DATA-PAGAMENTO                                  
047300             TO VP-DATA-PAGAMENTO (WS-QTD-PAGTO)                  
047400         MOVE PAG-VALOR-DIA  TO VP-VALOR (WS-QTD-PAGTO)           
047500         MOVE PAG-FORMA-PAGAMENTO TO VP-FORMA (WS-QTD-PAGTO)      
047600     END-IF.                                                      
047700     PERFORM LER-PAGAMENTO THRU LER-PAGAMENTO-EXIT.               
047800 CARREGAR-UM-PAGTO-EXIT.                                          
047900     EXIT.                                                        
048000*                                                                 
048100 IMPRIMIR-CABECALHO.                                              
048200     MOVE SPACES TO LINHA-MENSAL.                                 
048300     MOVE WS-CAB1 TO LINHA-MENSAL.                                
048400     WRITE LINHA-MENSAL.                                          
048500     MOVE WS-PARM-MES  TO WSC2-MM.                                
048600     MOVE WS-PARM-ANO  TO WSC2-AAAA.                              
048700     MOVE WS-H8-DD     TO WSC2-DD.                                
048800     MOVE WS-H8-MM     TO WSC2-GMM.                               
048900     MOVE WS-H8-AAAA   TO WSC2-GAAAA.                             
049000     MOVE SPACES TO LINHA-MENSAL.                                 
049100     MOVE WS-CAB2 TO LINHA-MENSAL.                                
049200     WRITE LINHA-MENSAL.                                          
049300     MOVE ALL "-" TO LINHA-MENSAL.                                
049400     WRITE LINHA-MENSAL.                                          
049500 IMPRIMIR-CABECALHO-EXIT.                                         
049600     EXIT.                                                        
049700*                                                                 
049800 RESET-MARCAS-CRED.                                               
049900     PERFORM LIMPAR-MARCA-CRED THRU LIMPAR-MARCA-CRED-EXIT        
050000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-CRED.       
050100 RESET-MARCAS-CRED-EXIT.                                          
050200     EXIT.                                                        
050300*                                                                 
050400 LIMPAR-MARCA-CRED.                                               
050500     MOVE "N" TO VC-MARCA (WS-I).                                 
050600 LIMPAR-MARCA-CRED-EXIT.                                          
050700     EXIT.                                                        
050800*                                                                 
050900*    SECAO 1 - CREDITOS ABERTOS NO MES, ASCENDENTE POR DATA       
051000*    DE INICIO - SELECAO DO MINIMO REPETIDA ATE ESGOTAR.          
051100 SECAO1-CREDITOS-MES.                                             
051200     MOVE SPACES TO LINHA-MENSAL.                                 
051300     MOVE "CREDITOS CRIADOS NO MES" TO LINHA-MENSAL.              
051400     WRITE LINHA-MENSAL.                                          
051500     PERFORM RESET-MARCAS-CRED THRU RESET-MARCAS-CRED-EXIT.       
051600     MOVE ZERO TO WS-CONT-SECAO1.                                 
051700     MOVE "N" TO WS-FIM-SECAO.                                    
051800     PERFORM PROCESSAR-CREDITO-MES THRU PROCESSAR-CREDITO-MES-EXIT
051900         UNTIL WS-FIM-SECAO = "S".                                
052000     IF WS-CONT-SECAO1 = ZERO                                     
052100         MOVE "  (NENHUM CREDITO NO PERIODO)" TO LINHA-MENSAL     
052200         WRITE LINHA-MENSAL                                       
052300     END-IF.                                                      
052400     MOVE ALL "-" TO LINHA-MENSAL.                                
052500     WRITE LINHA-MENSAL.                                          
052600 SECAO1-CREDITOS-MES-EXIT.                                        
052700     EXIT.                                                        
052800*                                                                 
052900 PROCESSAR-CREDITO-MES.                                           
053000     MOVE ZERO TO WS-MELHOR-IX.                                   
053100     PERFORM COMPARAR-INICIO-MES THRU COMPARAR-INICIO-MES-EXIT    
053200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-CRED.       
053300     IF WS-MELHOR-IX = ZERO                                       
053400         MOVE "S" TO WS-FIM-SECAO                                 
053500     ELSE                                                         
053600         MOVE "S" TO VC-MARCA (WS-MELHOR-IX)                      
053700         ADD 1 TO WS-CONT-SECAO1                                  
053800         PERFORM IMPRIMIR-CREDITO-MES                             
053900             THRU IMPRIMIR-CREDITO-MES-EXIT                       
054000     END-IF.                                                      
054100 PROCESSAR-CREDITO-MES-EXIT.                                      
054200     EXIT.                                                        
054300*                                                                 
054400 COMPARAR-INICIO-MES.                                             
054500     IF VC-MARCA (WS-I) = "N"                                     
054600             AND VC-DATA-INICIO (WS-I) >= WS-MES-INICIO           
054700             AND VC-DATA-INICIO (WS-I) <= WS-MES-FIM              
054800         IF WS-MELHOR-IX = ZERO                                   
054900             MOVE WS-I TO WS-MELHOR-IX                            
055000         ELSE                                                     
055100             IF VC-DATA-INICIO (WS-I) <                           
055200                     VC-DATA-INICIO (WS-MELHOR-IX)                
055300                 MOVE WS-I TO WS-MELHOR-IX                        
055400             END-IF                                               
055500         END-IF                                                   
055600     END-IF.                                                      
055700 COMPARAR-INICIO-MES-EXIT.                                        
055800     EXIT.                                                        
055900*                                                                 
056000 IMPRIMIR-CREDITO-MES.                                            
056100     MOVE VC-DATA-INICIO (WS-MELHOR-IX) TO WS-MELHOR-DATA.        
056200     PERFORM EDITAR-DATA THRU EDITAR-DATA-EXIT.                   
056300     MOVE SPACES TO WS-LINHA-SECAO1.                              
056400     MOVE VC-ID-CREDITO (WS-MELHOR-IX)   TO WL1-ID.               
056500     MOVE VC-NOME (WS-MELHOR-IX)         TO WL1-NOME.             
056600     MOVE WS-DATA-EDITADA                TO WL1-DATA.             
056700     MOVE VC-VALOR-SOLIC (WS-MELHOR-IX)  TO WL1-VALOR.            
056800     MOVE VC-ESTADO (WS-MELHOR-IX)       TO WL1-ESTADO.           
056900     MOVE SPACES TO LINHA-MENSAL.                                 
057000     MOVE WS-LINHA-SECAO1 TO LINHA-MENSAL.                        
057100     WRITE LINHA-MENSAL.                                          
057200 IMPRIMIR-CREDITO-MES-EXIT.                                       
057300     EXIT.                                                        
057400*                                                                 
057500*    CONVERTE UMA DATA AAAAMMDD (EM WS-MELHOR-DATA) PARA O        
057600*    FORMATO DD/MM/AAAA USADO NAS LINHAS DO RELATORIO.            
057700 EDITAR-DATA.                                                     
057800     MOVE WS-MELHOR-DATA TO WS-DATA-MONTADA-N.                    
057900     MOVE WS-DM-DD   TO WDE-DD.                                   
058000     MOVE WS-DM-MM   TO WDE-MM.                                   
058100     MOVE WS-DM-AAAA TO WDE-AAAA.                                 
058200 EDITAR-DATA-EXIT.                                                
058300     EXIT.                                                        
058400*                                                                 
058500*    SECAO 2 - PAGAMENTOS DO MES, ASCENDENTE POR DATA DE          
058600*    PAGAMENTO - MESMA TECNICA DE SELECAO DO MINIMO.              
058700 SECAO2-PAGAMENTOS-MES.                                           
058800     MOVE SPACES TO LINHA-MENSAL.                                 
058900     MOVE "PAGAMENTOS DO MES" TO LINHA-MENSAL.                    
059000     WRITE LINHA-MENSAL.                                          
059100     MOVE ZERO TO WS-CONT-SECAO2.                                 
059200     MOVE "N" TO WS-FIM-SECAO.                                    
059300     PERFORM PROCESSAR-PAGTO-MES THRU PROCESSAR-PAGTO-MES-EXIT    
059400         UNTIL WS-FIM-SECAO = "S".                                
059500     IF WS-CONT-SECAO2 = ZERO                                     
059600         MOVE "  (NENHUM PAGAMENTO NO PERIODO)" TO LINHA-MENSAL   
059700         WRITE LINHA-MENSAL                                       
059800     END-IF.                                                      
059900     MOVE ALL "-" TO LINHA-MENSAL.                                
060000     WRITE LINHA-MENSAL.                                          
060100 SECAO2-PAGAMENTOS-MES-EXIT.                                      
060200     EXIT.                                                        
060300*                                                                 
060400 PROCESSAR-PAGTO-MES.                                             
060500     MOVE ZERO TO WS-MELHOR-IX.                                   
060600     PERFORM COMPARAR-PAGTO-MES THRU COMPARAR-PAGTO-MES-EXIT      
060700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-PAGTO.      
060800     IF WS-MELHOR-IX = ZERO                                       
060900         MOVE "S" TO WS-FIM-SECAO                                 
061000     ELSE                                                         
061100         MOVE "S" TO VP-MARCA (WS-MELHOR-IX)                      
061200         ADD 1 TO WS-CONT-SECAO2                                  
061300         PERFORM IMPRIMIR-PAGTO-MES THRU IMPRIMIR-PAGTO-MES-EXIT  
061400     END-IF.                                                      
061500 PROCESSAR-PAGTO-MES-EXIT.                                        
061600     EXIT.                                                        
061700*                                                                 
061800 COMPARAR-PAGTO-MES.                                              
061900     IF VP-MARCA (WS-I) = "N"                                     
062000             AND VP-DATA-PAGAMENTO (WS-I) >= WS-MES-INICIO        
062100             AND VP-DATA-PAGAMENTO (WS-I) <= WS-MES-FIM           
062200         IF WS-MELHOR-IX = ZERO                                   
062300             MOVE WS-I TO WS-MELHOR-IX                            
062400         ELSE                                                     
062500             IF VP-DATA-PAGAMENTO (WS-I) <                        
062600                     VP-DATA-PAGAMENTO (WS-MELHOR-IX)             
062700                 MOVE WS-I TO WS-MELHOR-IX                        
062800             END-IF                                               
062900         END-IF                                                   
063000     END-IF.                                                      
063100 COMPARAR-PAGTO-MES-EXIT.                                         
063200     EXIT.                                                        
063300*                                                                 
063400 IMPRIMIR-PAGTO-MES.                                              
063500     MOVE VP-DATA-PAGAMENTO (WS-MELHOR-IX) TO WS-MELHOR-DATA.     
063600     PERFORM EDITAR-DATA THRU EDITAR-DATA-EXIT.                   
063700     MOVE SPACES TO WS-LINHA-SECAO2.                              
063800     MOVE WS-DATA-EDITADA                TO WL2-DATA.             
063900     MOVE VP-ID-CREDITO (WS-MELHOR-IX)   TO WL2-ID.               
064000     MOVE VP-VALOR (WS-MELHOR-IX)        TO WL2-VALOR.            
064100     MOVE VP-FORMA (WS-MELHOR-IX)        TO WL2-FORMA.            
064200     MOVE SPACES TO LINHA-MENSAL.                                 
064300     MOVE WS-LINHA-SECAO2 TO LINHA-MENSAL.                        
064400     WRITE LINHA-MENSAL.                                          
064500 IMPRIMIR-PAGTO-MES-EXIT.                                         
064600     EXIT.                                                        
064700*                                                                 
064800*    SECAO 3 - TOP DEVEDORES POR SALDO EM ABERTO (SALDO > 0),     
064900*    LIMITADO A LIMITE_TOP - SELECAO DO MAXIMO REPETIDA.          
065000 SECAO3-TOP-DEVEDORES.                                            
065100     MOVE SPACES TO LINHA-MENSAL.                                 
065200     MOVE "TOP DEVEDORES" TO LINHA-MENSAL.                        
065300     WRITE LINHA-MENSAL.                                          
065400     PERFORM RESET-MARCAS-CRED THRU RESET-MARCAS-CRED-EXIT.       
065500     MOVE ZERO TO WS-CONT-SECAO3.                                 
065600     MOVE "N" TO WS-FIM-SECAO.                                    
065700     PERFORM PROCESSAR-DEVEDOR-MES THRU PROCESSAR-DEVEDOR-MES-EXIT
065800         UNTIL WS-FIM-SECAO = "S"                                 
065900             OR WS-CONT-SECAO3 >= WS-PARM-LIMITE-TOP.             
066000     IF WS-CONT-SECAO3 = ZERO                                     
066100         MOVE "  (SEM DEVEDORES)" TO LINHA-MENSAL                 
066200         WRITE LINHA-MENSAL                                       
066300     END-IF.                                                      
066400     MOVE ALL "-" TO LINHA-MENSAL.                                
066500     WRITE LINHA-MENSAL.                                          
066600 SECAO3-TOP-DEVEDORES-EXIT.                                       
066700     EXIT.                                                        
066800*                                                                 
066900 PROCESSAR-DEVEDOR-MES.                                           
067000     MOVE ZERO TO WS-MELHOR-IX.                                   
067100     MOVE ZERO TO WS-MELHOR-SALDO.                                
067200     PERFORM COMPARAR-DEVEDOR-MES THRU COMPARAR-DEVEDOR-MES-EXIT  
067300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-CRED.       
067400     IF WS-MELHOR-IX = ZERO                                       
067500         MOVE "S" TO WS-FIM-SECAO                                 
067600     ELSE                                                         
067700         MOVE "S" TO VC-MARCA (WS-MELHOR-IX)                      
067800         ADD 1 TO WS-CONT-SECAO3                                  
067900         PERFORM IMPRIMIR-DEVEDOR-MES                             
068000             THRU IMPRIMIR-DEVEDOR-MES-EXIT                       
068100     END-IF.                                                      
068200 PROCESSAR-DEVEDOR-MES-EXIT.                                      
068300     EXIT.                                                        
068400*                                                                 
068500 COMPARAR-DEVEDOR-MES.                                            
068600     IF VC-MARCA (WS-I) = "N" AND VC-SALDO (WS-I) > ZERO          
068700         IF WS-MELHOR-IX = ZERO                                   
068800             MOVE WS-I TO WS-MELHOR-IX                            
068900             MOVE VC-SALDO (WS-I) TO WS-MELHOR-SALDO              
069000         ELSE                                                     
069100             IF VC-SALDO (WS-I) > WS-MELHOR-SALDO                 
069200                 MOVE WS-I TO WS-MELHOR-IX                        
069300                 MOVE VC-SALDO (WS-I) TO WS-MELHOR-SALDO          
069400             END-IF                                               
069500         END-IF                                                   
069600     END-IF.                                                      
069700 COMPARAR-DEVEDOR-MES-EXIT.                                       
069800     EXIT.                                                        
069900*                                                                 
070000 IMPRIMIR-DEVEDOR-MES.                                            
070100     MOVE SPACES TO WS-LINHA-SECAO3.                              
070200     MOVE VC-ID-CREDITO (WS-MELHOR-IX) TO WL3-ID.                 
070300     MOVE VC-NOME (WS-MELHOR-IX)       TO WL3-NOME.               
070400     MOVE VC-SALDO (WS-MELHOR-IX)      TO WL3-SALDO.              
070500     MOVE SPACES TO LINHA-MENSAL.                                 
070600     MOVE WS-LINHA-SECAO3 TO LINHA-MENSAL.                        
070700     WRITE LINHA-MENSAL.                                          
070800 IMPRIMIR-DEVEDOR-MES-EXIT.                                       
070900     EXIT.                                                        
071000*                                                                 
071100*    SECAO 4 - VENCIMENTOS PROXIMOS: SALDO > 0 E DATA_FIM         
071200*    ENTRE HOJE E A DATA DE ALERTA, ASCENDENTE POR DATA_FIM.      
071300 SECAO4-VENCIMENTOS.                                              
071400     MOVE SPACES TO LINHA-MENSAL.                                 
071500     MOVE "PROXIMOS VENCIMENTOS" TO LINHA-MENSAL.                 
071600     WRITE LINHA-MENSAL.                                          
071700     PERFORM RESET-MARCAS-CRED THRU RESET-MARCAS-CRED-EXIT.       
071800     MOVE ZERO TO WS-CONT-SECAO4.                                 
071900     MOVE "N" TO WS-FIM-SECAO.                                    
072000     PERFORM PROCESSAR-VENCIMENTO THRU PROCESSAR-VENCIMENTO-EXIT  
072100         UNTIL WS-FIM-SECAO = "S".                                
072200     IF WS-CONT-SECAO4 = ZERO                                     
072300         MOVE "  (SEM VENCIMENTOS PROXIMOS)" TO LINHA-MENSAL      
072400         WRITE LINHA-MENSAL                                       
072500     END-IF.                                                      
072600     MOVE ALL "-" TO LINHA-MENSAL.                                
072700     WRITE LINHA-MENSAL.                                          
072800 SECAO4-VENCIMENTOS-EXIT.                                         
072900     EXIT.                                                        
073000*                                                                 
073100 PROCESSAR-VENCIMENTO.                                            
073200     MOVE ZERO TO WS-MELHOR-IX.                                   
073300     PERFORM COMPARAR-VENCIMENTO THRU COMPARAR-VENCIMENTO-EXIT    
073400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-CRED.       
073500     IF WS-MELHOR-IX = ZERO                                       
073600         MOVE "S" TO WS-FIM-SECAO                                 
073700     ELSE                                                         
073800         MOVE "S" TO VC-MARCA (WS-MELHOR-IX)                      
073900         ADD 1 TO WS-CONT-SECAO4                                  
074000         PERFORM IMPRIMIR-VENCIMENTO THRU IMPRIMIR-VENCIMENTO-EXIT
074100     END-IF.                                                      
074200 PROCESSAR-VENCIMENTO-EXIT.                                       
074300     EXIT.                                                        
074400*                                                                 
074500 COMPARAR-VENCIMENTO.                                             
074600     IF VC-MARCA (WS-I) = "N" AND VC-SALDO (WS-I) > ZERO          
074700             AND VC-DATA-FIM (WS-I) >= WS-HOJE-8                  
074800             AND VC-DATA-FIM (WS-I) <= WS-DATA-ALERTA             
074900         IF WS-MELHOR-IX = ZERO                                   
075000             MOVE WS-I TO WS-MELHOR-IX                            
075100         ELSE                                                     
075200             IF VC-DATA-FIM (WS-I) <                              
075300                     VC-DATA-FIM (WS-MELHOR-IX)                   
075400                 MOVE WS-I TO WS-MELHOR-IX                        
075500             END-IF                                               
075600         END-IF                                                   
075700     END-IF.                                                      
075800 COMPARAR-VENCIMENTO-EXIT.                                        
075900     EXIT.                                                        
076000*                                                                 
076100 IMPRIMIR-VENCIMENTO.                                             
076200     MOVE VC-DATA-FIM (WS-MELHOR-IX) TO WS-MELHOR-DATA.           
076300     PERFORM EDITAR-DATA THRU EDITAR-DATA-EXIT.                   
076400     MOVE SPACES TO WS-LINHA-SECAO4.                              
076500     MOVE VC-ID-CREDITO (WS-MELHOR-IX) TO WL4-ID.                 
076600     MOVE VC-NOME (WS-MELHOR-IX)       TO WL4-NOME.               
076700     MOVE WS-DATA-EDITADA               TO WL4-DATA.              
076800     MOVE VC-SALDO (WS-MELHOR-IX)      TO WL4-SALDO.              
076900     MOVE SPACES TO LINHA-MENSAL.                                 
077000     MOVE WS-LINHA-SECAO4 TO LINHA-MENSAL.                        
077100     WRITE LINHA-MENSAL.                                          
077200 IMPRIMIR-VENCIMENTO-EXIT.                                        
077300     EXIT.                                                        
