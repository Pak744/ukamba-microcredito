000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. BUSCA-ATEND.                                         
000300 AUTHOR. L. T. XAVIER.                                            
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 05/06/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  BUSCA-ATEND                                            *  
001100*    *  SUBROTINA DE CONSULTA AO CADASTRO DE ATENDENTES.        * 
001200*    *  CARREGA O FICHEIRO SEQUENCIAL ATTENDANTS-IN NUMA        * 
001300*    *  TABELA EM MEMORIA E DEVOLVE O NOME DO ATENDENTE PARA    * 
001400*    *  UM DADO ID_ATENDENTE.  CHAMADA POR PAINEL-CART E POR    * 
001500*    *  RECIBO-PAG.                                             * 
001600*    ***********************************************************  
001700*                                                                 
001800*    HISTORICO DE ALTERACOES                                      
001900*    DATA      PROGR.  PEDIDO      DESCRICAO                      
002000*    --------  ------  ----------  ---------------------------    
002100*    05/06/90  LTX     CR-0090     VERSAO INICIAL - OPCOES        
002200*                                  A (ABRIR) / P (PROCESSAR) /    
002300*                                  C (FECHAR)                     
002400*    12/03/94  AGL     CR-0155     AMPLIADA A TABELA DE 500       
002500*                                  PARA 2000 ATENDENTES           
002600*    09/09/98  JMK     CR-0248     DEVOLVE "-" QUANDO O ID DE     
002700*                                  ATENDENTE VEM A ZEROS          
002800*                                  (PAGAMENTO SEM ATENDENTE)      
002900*    30/06/2000 LTX    CR-0253     TABELA DE ATENDENTES AMPLIADA  
003000*                                  DE 2000 PARA 3000 POSICOES,    
003100*                                  ACOMPANHANDO O CRESCIMENTO DA  
003200*                                  REDE DE AGENTES                
003300*    03/07/2001 LTX    CR-0268     RETIRADO O SPECIAL-NAMES       
003400*                                  (C01/CLASS/UPSI-0) - NENHUMA   
003500*                                  DAS TRES CLAUSULAS CHEGOU A    
003600*                                  SER TESTADA EM PARTE ALGUMA    
003700*                                  DO PROGRAMA.                   
003800*                                                                 
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SOURCE-COMPUTER. IBM-4381.                                       
004200 OBJECT-COMPUTER. IBM-4381.                                       
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT ATTENDANTS-IN ASSIGN TO ATENDIN                       
004600         ORGANIZATION IS SEQUENTIAL                               
004700         FILE STATUS IS FS-ATENDIN.                               
004800*                                                                 
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100*                                                                 
005200 FD  ATTENDANTS-IN                                                
005300     LABEL RECORD STANDARD.                                       
005400 01  REG-ATENDENTE-IN.                                            
005500     03  ATIN-ID-ATENDENTE       PIC 9(04).                       
005600     03  ATIN-NOME               PIC X(30).                       
005700     03  ATIN-EMAIL              PIC X(30).                       
005800     03  ATIN-ATIVO              PIC X(01).                       
005900     03  FILLER                  PIC X(15).                       
006000*                                                                 
006100 WORKING-STORAGE SECTION.                                         
006200*                                                                 
006300 01  FS-ATENDIN                  PIC X(02).                       
006400     88  OK-ATENDIN                      VALUE "00".              
006500     88  EOF-ATENDIN                     VALUE "10".              
006600 01  FS-ATENDIN-R REDEFINES FS-ATENDIN.                           
006700     03  FS-ATENDIN-MAJOR          PIC X(01).                     
006800     03  FS-ATENDIN-MINOR          PIC X(01).                     
006900*                                                                 
007000 01  WS-QTD-ATEND                PIC 9(04)   COMP VALUE ZERO.     
007100*                                                                 
007200 01  VEC-ATENDENTES.                                              
007300     03  VA-ELEMENTO OCCURS 3000 TIMES                            
007400         ASCENDING KEY IS VA-ID-ATENDENTE                         
007500         INDEXED BY IX-ATEND.                                     
007600         05  VA-ID-ATENDENTE       PIC 9(04).                     
007700         05  VA-NOME               PIC X(30).                     
007800 01  VEC-ATENDENTES-FLAT REDEFINES VEC-ATENDENTES.                
007900     03  FILLER PIC X(34) OCCURS 3000 TIMES.                      
008000*                                                                 
008100 01  WS-ID-ZERO-R.                                                
008200     03  WS-ID-ZERO               PIC 9(04) VALUE ZERO.           
008300 01  WS-ID-ZERO-X REDEFINES WS-ID-ZERO-R PIC X(04).               
008400*                                                                 
008500 LINKAGE SECTION.                                                 
008600*                                                                 
008700 01  IN-OPCAO                    PIC X(01).                       
008800 01  IN-ID-ATENDENTE             PIC 9(04).                       
008900 01  OUT-CODIGO-ESTADO           PIC X(02).                       
009000 01  OUT-NOME-ATENDENTE          PIC X(30).                       
009100*                                                                 
009200 PROCEDURE DIVISION USING IN-OPCAO, IN-ID-ATENDENTE,              
009300         OUT-CODIGO-ESTADO, OUT-NOME-ATENDENTE.                   
009400*                                                                 
009500 ROTINA-PRINCIPAL.                                                
009600     IF IN-OPCAO = "A"                                            
009700         PERFORM ABRIR-ATENDENTES THRU ABRIR-ATENDENTES-EXIT      
009800     END-IF.                                                      
009900     IF IN-OPCAO = "P"                                            
010000         PERFORM PROCESSAR-ATENDENTE THRU PROCESSAR-ATENDENTE-EXIT
010100     END-IF.                                                      
010200     IF IN-OPCAO = "C"                                            
010300         PERFORM FECHAR-ATENDENTES THRU FECHAR-ATENDENTES-EXIT    
010400     END-IF.                                                      
010500     GOBACK.                                                      
010600*                                                                 
010700*    CARREGA O CADASTRO INTEIRO NA TABELA UMA UNICA VEZ - O       
010800*    FICHEIRO E SEQUENCIAL, NAO HA ACESSO DIRETO POR CHAVE.       
010900 ABRIR-ATENDENTES.                                                
011000     MOVE SPACES TO VEC-ATENDENTES-FLAT.                          
011100     OPEN INPUT ATTENDANTS-IN.                                    
011200     IF NOT OK-ATENDIN                                            
011300         DISPLAY "BUSCA-ATEND - ERRO ABRIR ATTENDANTS-IN "        
011400             FS-ATENDIN-MAJOR FS-ATENDIN-MINOR                    
011500         MOVE FS-ATENDIN TO OUT-CODIGO-ESTADO                     
011600         GO TO ABRIR-ATENDENTES-EXIT                              
011700     END-IF.                                                      
011800     PERFORM LER-ATENDENTE THRU LER-ATENDENTE-EXIT.               
011900     PERFORM CARREGAR-UM-ATENDENTE THRU CARREGAR-UM-ATEND-EXIT    
012000         UNTIL EOF-ATENDIN OR WS-QTD-ATEND > 2999.                
012100     CLOSE ATTENDANTS-IN.                                         
012200     MOVE "00" TO OUT-CODIGO-ESTADO.                              
012300 ABRIR-ATENDENTES-EXIT.                                           
012400     EXIT.                                                        
012500*                                                                 
012600 LER-ATENDENTE.                                                   
012700     READ ATTENDANTS-IN                                           
012800         AT END SET EOF-ATENDIN TO TRUE                           
012900     END-READ.                                                    
013000 LER-ATENDENTE-EXIT.                                              
013100     EXIT.                                                        
013200*                                                                 
013300 CARREGAR-UM-ATENDENTE.                                           
013400     ADD 1 TO WS-QTD-ATEND.                                       
013500     SET IX-ATEND TO WS-QTD-ATEND.                                
013600     MOVE ATIN-ID-ATENDENTE TO VA-ID-ATENDENTE (IX-ATEND).        
013700     MOVE ATIN-NOME         TO VA-NOME (IX-ATEND).                
013800     PERFORM LER-ATENDENTE THRU LER-ATENDENTE-EXIT.               
013900 CARREGAR-UM-ATEND-EXIT.                                          
014000     EXIT.                                                        
014100*                                                                 
014200*    UM ID DE ATENDENTE A ZEROS SIGNIFICA PAGAMENTO SEM           
014300*    ATENDENTE IDENTIFICADO - VER CR-0248 NO HISTORICO.           
014400 PROCESSAR-ATENDENTE.                                             
014500     IF IN-ID-ATENDENTE = ZERO                                    
014600         MOVE "-" TO OUT-NOME-ATENDENTE                           
014700         MOVE "00" TO OUT-CODIGO-ESTADO                           
014800         GO TO PROCESSAR-ATENDENTE-EXIT                           
014900     END-IF.                                                      
015000     SET IX-ATEND TO 1.                                           
015100     SEARCH ALL VA-ELEMENTO                                       
015200         AT END                                                   
015300             MOVE "-" TO OUT-NOME-ATENDENTE                       
015400             MOVE "23" TO OUT-CODIGO-ESTADO                       
015500         WHEN VA-ID-ATENDENTE (IX-ATEND) = IN-ID-ATENDENTE        
015600             MOVE VA-NOME (IX-ATEND) TO OUT-NOME-ATENDENTE        
015700             MOVE "00" TO OUT-CODIGO-ESTADO                       
015800     END-SEARCH.                                                  
015900 PROCESSAR-ATENDENTE-EXIT.                                        
016000     EXIT.                                                        
016100*                                                                 
016200 FECHAR-ATENDENTES.                                               
016300     MOVE "00" TO OUT-CODIGO-ESTADO.                              
016400 FECHAR-ATENDENTES-EXIT.                                          
016500     EXIT.                                                        
