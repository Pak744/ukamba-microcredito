000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. EXPORTA-CRED.                                        
000300 AUTHOR. L. T. XAVIER.                                            
000400 INSTALLATION. UKAMBA MICROCREDITO - CPD LUANDA.                  
000500 DATE-WRITTEN. 03/10/1990.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE CREDITO.                 
000800*                                                                 
000900*    ***********************************************************  
001000*    *  EXPORTA-CRED                                           *  
001100*    *  EXPORTA O CADASTRO DE CREDITOS ATUALIZADO PARA UM      *  
001200*    *  FICHEIRO DE TEXTO DELIMITADO POR PONTO E VIRGULA, PARA *  
001300*    *  CARGA EM FOLHA DE CALCULO OU OUTRO SISTEMA.            *  
001400*    ***********************************************************  
001500*                                                                 
001600*    HISTORICO DE ALTERACOES                                      
001700*    DATA      PROGR.  PEDIDO      DESCRICAO                      
001800*    --------  ------  ----------  ---------------------------    
001900*    03/10/90  LTX     CR-0118     VERSAO INICIAL                 
002000*    19/04/95  AGL     CR-0163     SANITIZACAO DO COMENTARIO      
002100*                                  LIVRE (PONTO E VIRGULA VIRA    
002200*                                  VIRGULA)                       
002300*    30/11/98  JMK     CR-0250     DATAS EM FORMATO ISO DE 4      
002400*                                  DIGITOS DE ANO NA EXPORTACAO   
002500*    14/02/2001 AGL    CR-0254     ACRESCENTADO RESUMO NO FIM DO  
002600*                                  LOTE (QUANTOS REGISTOS FORAM   
002700*                                  EXPORTADOS) PARA CONFERENCIA   
002800*                                  NA SALA DE PROCESSO            
002900*    19/06/2001 MIP    CR-0263     SANITIZACAO DO COMENTARIO      
003000*                                  LIVRE (CR-0163) SO TROCAVA O   
003100*                                  PONTO E VIRGULA - QUEBRAS DE   
003200*                                  LINHA EMBUTIDAS FICAVAM E      
003300*                                  PARTIAM O REGISTO DO CSV EM    
003400*                                  DOIS. PASSAM A VIRAR ESPACO.   
003500*    03/07/2001 LTX    CR-0269     RETIRADO O SPECIAL-NAMES       
003600*                                  (C01/CLASS/UPSI-0) - NENHUMA   
003700*                                  DAS TRES CLAUSULAS CHEGOU A    
003800*                                  SER TESTADA EM PARTE ALGUMA    
003900*                                  DO PROGRAMA.                   
004000*                                                                 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SOURCE-COMPUTER. IBM-4381.                                       
004400 OBJECT-COMPUTER. IBM-4381.                                       
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT CREDITS-UPD ASSIGN TO CREDOUT                         
004800         ORGANIZATION IS SEQUENTIAL                               
004900         FILE STATUS IS FS-CREDOUT.                               
005000     SELECT CREDITS-CSV ASSIGN TO CREDCSV                         
005100         ORGANIZATION IS LINE SEQUENTIAL                          
005200         FILE STATUS IS FS-CREDCSV.                               
005300*                                                                 
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600*                                                                 
005700 FD  CREDITS-UPD                                                  
005800     LABEL RECORD STANDARD.                                       
005900 01  REG-CREDITO-IN.                                              
006000     03  CRED-ID-CREDITO         PIC 9(06).                       
006100     03  CRED-NOME               PIC X(30).                       
006200     03  CRED-TELEFONE           PIC X(15).                       
006300     03  CRED-PROFISSAO          PIC X(20).                       
006400     03  CRED-SALARIO-MENSAL     PIC S9(09)V99.                   
006500     03  CRED-VALOR-SOLICITADO   PIC S9(09)V99.                   
006600     03  CRED-DURACAO-MESES      PIC 9(02).                       
006700     03  CRED-TAXA-JUROS         PIC 9V9(04).                     
006800     03  CRED-VALOR-TOTAL        PIC S9(09)V99.                   
006900     03  CRED-PRESTACAO-MENSAL   PIC S9(09)V99.                   
007000     03  CRED-VALOR-PAGO         PIC S9(09)V99.                   
007100     03  CRED-SALDO-ABERTO       PIC S9(09)V99.                   
007200     03  CRED-DATA-INICIO        PIC 9(08).                       
007300     03  CRED-DATA-FIM           PIC 9(08).                       
007400     03  CRED-ESTADO             PIC X(10).                       
007500     03  CRED-COMENTARIO         PIC X(40).                       
007600     03  FILLER                  PIC X(10).                       
007700*                                                                 
007800 FD  CREDITS-CSV                                                  
007900     LABEL RECORD STANDARD.                                       
008000 01  LINHA-CSV                   PIC X(200).                      
008100*                                                                 
008200 WORKING-STORAGE SECTION.                                         
008300*                                                                 
008400 77  FS-CREDOUT                  PIC X(02).                       
008500     88  OK-CREDOUT                       VALUE "00".             
008600     88  EOF-CREDOUT                      VALUE "10".             
008700 77  FS-CREDCSV                  PIC X(02).                       
008800     88  OK-CREDCSV                       VALUE "00".             
008900*                                                                 
009000 01  WS-CONT-EXPORTADOS           PIC 9(05)   COMP VALUE ZERO.    
009100*                                                                 
009200 01  WS-VAL-SALARIO                PIC X(20)   VALUE SPACES.      
009300 01  WS-VAL-SOLICITADO             PIC X(20)   VALUE SPACES.      
009400 01  WS-VAL-TOTAL                  PIC X(20)   VALUE SPACES.      
009500 01  WS-VAL-PRESTACAO              PIC X(20)   VALUE SPACES.      
009600 01  WS-VAL-PAGO                   PIC X(20)   VALUE SPACES.      
009700 01  WS-VAL-SALDO                  PIC X(20)   VALUE SPACES.      
009800 01  WS-DATA-INICIO-CSV            PIC X(10)   VALUE SPACES.      
009900 01  WS-DATA-FIM-CSV               PIC X(10)   VALUE SPACES.      
010000*                                                                 
010100*    CAMPOS DE TRABALHO PARA A EDICAO DE VALORES MONETARIOS       
010200*    SEM SEPARADOR DE MILHAR - FORMATO SIMPLES PARA O CSV.        
010300 01  WS-VALOR-ENTRADA             PIC S9(09)V99.                  
010400 01  WS-SINAL-VALOR                PIC X(01).                     
010500 01  WS-VALOR-ABS                 PIC 9(09)V99.                   
010600 01  WS-VALOR-ABS-R REDEFINES WS-VALOR-ABS.                       
010700     03  WS-VALOR-INTEIRO          PIC 9(09).                     
010800     03  WS-VALOR-DECIMAL          PIC 9(02).                     
010900     03  WS-VALOR-DECIMAL-R REDEFINES WS-VALOR-DECIMAL.           
011000         05  WS-VALOR-DECIMAL-CAR    PIC X OCCURS 2 TIMES.        
011100 01  WS-INTEIRO-ED                PIC Z(08)9.                     
011200 01  WS-INTEIRO-ED-R REDEFINES WS-INTEIRO-ED.                     
011300     03  WS-INTEIRO-ED-CAR OCCURS 9 TIMES  PIC X.                 
011400 01  WS-POS-INICIO-CSV            PIC 9(02)   COMP.               
011500 01  WS-SAIDA-CSV                 PIC X(20)   VALUE SPACES.       
011600 01  WS-SAIDA-CSV-R REDEFINES WS-SAIDA-CSV.                       
011700     03  WS-SAIDA-CSV-CAR OCCURS 20 TIMES   PIC X.                
011800 01  WS-POS-CSV                   PIC 9(02)   COMP.               
011900 01  WS-J-CSV                     PIC 9(02)   COMP.               
012000*                                                                 
012100*    CAMPOS DE TRABALHO PARA A EDICAO DA TAXA DE JUROS            
012200*    (9V9(4)) COM PONTO DECIMAL.                                  
012300 01  WS-TAXA-ENTRADA               PIC 9V9(04).                   
012400 01  WS-TAXA-ENTRADA-R REDEFINES WS-TAXA-ENTRADA.                 
012500     03  WS-TAXA-INT                 PIC 9(01).                   
012600     03  WS-TAXA-DEC                 PIC 9(04).                   
012700 01  WS-TAXA-ED.                                                  
012800     03  WTX-INT                     PIC 9(01).                   
012900     03  FILLER                      PIC X(01) VALUE ".".         
013000     03  WTX-DEC                     PIC 9(04).                   
013100*                                                                 
013200*    CAMPOS DE TRABALHO PARA A EDICAO DE DATAS EM FORMATO         
013300*    ISO (AAAA-MM-DD); DATA A ZEROS EXPORTA EM BRANCO.            
013400 01  WS-DATA-ENTRADA               PIC 9(08).                     
013500 01  WS-DATA-ENTRADA-R REDEFINES WS-DATA-ENTRADA.                 
013600     03  WS-DE-AAAA                   PIC 9(04).                  
013700     03  WS-DE-MM                     PIC 9(02).                  
013800     03  WS-DE-DD                     PIC 9(02).                  
013900 01  WS-DATA-ISO                   PIC X(10)   VALUE SPACES.      
014000 01  WS-DATA-ISO-G.                                               
014100     03  WSDI-AAAA                    PIC 9(04).                  
014200     03  FILLER                       PIC X(01) VALUE "-".        
014300     03  WSDI-MM                      PIC 9(02).                  
014400     03  FILLER                       PIC X(01) VALUE "-".        
014500     03  WSDI-DD                      PIC 9(02).                  
014600*                                                                 
014700*    COMENTARIO LIVRE SANITIZADO - PONTO E VIRGULA VIRA           
014800*    VIRGULA PARA NAO QUEBRAR O DELIMITADOR DO CSV.               
014900 01  WS-TEXTO-SANIT                PIC X(40)   VALUE SPACES.      
015000 01  WS-TEXTO-SANIT-R REDEFINES WS-TEXTO-SANIT.                   
015100     03  WS-TEXTO-SANIT-CAR OCCURS 40 TIMES  PIC X.               
015200 01  WS-K-SANIT                    PIC 9(02)   COMP.              
015300*                                                                 
015400 PROCEDURE DIVISION.                                              
015500*                                                                 
015600 ROTINA-PRINCIPAL.                                                
015700     PERFORM ABRIR-ARQUIVOS THRU ABRIR-ARQUIVOS-EXIT.             
015800     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
015900     PERFORM PROCESSAR-UM-CREDITO THRU PROCESSAR-UM-CREDITO-EXIT  
016000         UNTIL EOF-CREDOUT.                                       
016100     PERFORM FECHAR-ARQUIVOS THRU FECHAR-ARQUIVOS-EXIT.           
016200*    CR-0254 - RESUMO DO LOTE PARA O OPERADOR DA SALA DE PROCESSO.
016300     DISPLAY "EXPORTA-CRED - REGISTOS EXPORTADOS: "               
016400         WS-CONT-EXPORTADOS.                                      
016500     STOP RUN.                                                    
016600*                                                                 
016700 ABRIR-ARQUIVOS.                                                  
016800     OPEN INPUT CREDITS-UPD.                                      
016900     OPEN OUTPUT CREDITS-CSV.                                     
017000 ABRIR-ARQUIVOS-EXIT.                                             
017100     EXIT.                                                        
017200*                                                                 
017300 FECHAR-ARQUIVOS.                                                 
017400     CLOSE CREDITS-UPD.                                           
017500     CLOSE CREDITS-CSV.                                           
017600 FECHAR-ARQUIVOS-EXIT.                                            
017700     EXIT.                                                        
017800*                                                                 
017900 LER-CREDITO.                                                     
018000     READ CREDITS-UPD                                             
018100         AT END SET EOF-CREDOUT TO TRUE                           
018200     END-READ.                                                    
018300 LER-CREDITO-EXIT.                                                
018400     EXIT.                                                        
018500*                                                                 
018600 PROCESSAR-UM-CREDITO.                                            
018700     PERFORM ESCREVER-LINHA-CRED THRU ESCREVER-LINHA-CRED-EXIT.   
018800     ADD 1 TO WS-CONT-EXPORTADOS.                                 
018900     PERFORM LER-CREDITO THRU LER-CREDITO-EXIT.                   
019000 PROCESSAR-UM-CREDITO-EXIT.                                       
019100     EXIT.                                                        
019200*                                                                 
019300*    MONTA UMA LINHA DO CSV COM OS 16 CAMPOS DO CREDITO,          
019400*    NA ORDEM DO LAYOUT DE CADASTRO.                              
019500 ESCREVER-LINHA-CRED.                                             
019600     MOVE CRED-DATA-INICIO TO WS-DATA-ENTRADA.                    
019700     PERFORM EDITAR-DATA-ISO THRU EDITAR-DATA-ISO-EXIT.           
019800     MOVE WS-DATA-ISO TO WS-DATA-INICIO-CSV.                      
019900     MOVE CRED-DATA-FIM TO WS-DATA-ENTRADA.                       
020000     PERFORM EDITAR-DATA-ISO THRU EDITAR-DATA-ISO-EXIT.           
020100     MOVE WS-DATA-ISO TO WS-DATA-FIM-CSV.                         
020200     MOVE CRED-TAXA-JUROS TO WS-TAXA-ENTRADA.                     
020300     PERFORM EDITAR-TAXA THRU EDITAR-TAXA-EXIT.                   
020400     MOVE CRED-COMENTARIO TO WS-TEXTO-SANIT.                      
020500     PERFORM SANITIZAR-COMENTARIO THRU SANITIZAR-COMENTARIO-EXIT. 
020600     MOVE CRED-SALARIO-MENSAL TO WS-VALOR-ENTRADA.                
020700     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
020800     MOVE WS-SAIDA-CSV TO WS-VAL-SALARIO.                         
020900     MOVE CRED-VALOR-SOLICITADO TO WS-VALOR-ENTRADA.              
021000     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
021100     MOVE WS-SAIDA-CSV TO WS-VAL-SOLICITADO.                      
021200     MOVE CRED-VALOR-TOTAL TO WS-VALOR-ENTRADA.                   
021300     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
021400     MOVE WS-SAIDA-CSV TO WS-VAL-TOTAL.                           
021500     MOVE CRED-PRESTACAO-MENSAL TO WS-VALOR-ENTRADA.              
021600     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
021700     MOVE WS-SAIDA-CSV TO WS-VAL-PRESTACAO.                       
021800     MOVE CRED-VALOR-PAGO TO WS-VALOR-ENTRADA.                    
021900     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
022000     MOVE WS-SAIDA-CSV TO WS-VAL-PAGO.                            
022100     MOVE CRED-SALDO-ABERTO TO WS-VALOR-ENTRADA.                  
022200     PERFORM EDITAR-VALOR-CSV THRU EDITAR-VALOR-CSV-EXIT.         
022300     MOVE WS-SAIDA-CSV TO WS-VAL-SALDO.                           
022400     MOVE SPACES TO LINHA-CSV.                                    
022500     STRING                                                       
022600         CRED-ID-CREDITO    DELIMITED BY SIZE                     
022700         ";"                DELIMITED BY SIZE                     
022800         CRED-NOME          DELIMITED BY SPACE                    
022900         ";"                DELIMITED BY SIZE                     
023000         CRED-TELEFONE      DELIMITED BY SPACE                    
023100         ";"                DELIMITED BY SIZE                     
023200         CRED-PROFISSAO     DELIMITED BY SPACE                    
023300         ";"                DELIMITED BY SIZE                     
023400         WS-VAL-SALARIO     DELIMITED BY SPACE                    
023500         ";"                DELIMITED BY SIZE                     
023600         WS-VAL-SOLICITADO  DELIMITED BY SPACE                    
023700         ";"                DELIMITED BY SIZE                     
023800         CRED-DURACAO-MESES DELIMITED BY SIZE                     
023900         ";"                DELIMITED BY SIZE                     
024000         WS-TAXA-ED         DELIMITED BY SIZE                     
024100         ";"                DELIMITED BY SIZE                     
024200         WS-VAL-TOTAL       DELIMITED BY SPACE                    
024300         ";"                DELIMITED BY SIZE                     
024400         WS-VAL-PRESTACAO   DELIMITED BY SPACE                    
024500         ";"                DELIMITED BY SIZE                     
024600         WS-VAL-PAGO        DELIMITED BY SPACE                    
024700         ";"                DELIMITED BY SIZE                     
024800         WS-VAL-SALDO       DELIMITED BY SPACE                    
024900         ";"                DELIMITED BY SIZE                     
025000         WS-DATA-INICIO-CSV DELIMITED BY SPACE                    
025100         ";"                DELIMITED BY SIZE                     
025200         WS-DATA-FIM-CSV    DELIMITED BY SPACE                    
025300         ";"                DELIMITED BY SIZE                     
025400         CRED-ESTADO        DELIMITED BY SPACE                    
025500         ";"                DELIMITED BY SIZE                     
025600         WS-TEXTO-SANIT     DELIMITED BY SPACE                    
025700         INTO LINHA-CSV.                                          
025800     WRITE LINHA-CSV.                                             
025900 ESCREVER-LINHA-CRED-EXIT.                                        
026000     EXIT.                                                        
026100*                                                                 
026200 EDITAR-TAXA.                                                     
026300     MOVE WS-TAXA-INT TO WTX-INT.                                 
026400     MOVE WS-TAXA-DEC TO WTX-DEC.                                 
026500 EDITAR-TAXA-EXIT.                                                
026600     EXIT.                                                        
026700*                                                                 
026800 EDITAR-DATA-ISO.                                                 
026900     IF WS-DATA-ENTRADA = ZERO                                    
027000         MOVE SPACES TO WS-DATA-ISO                               
027100     ELSE                                                         
027200         MOVE WS-DE-AAAA TO WSDI-AAAA                             
027300         MOVE WS-DE-MM   TO WSDI-MM                               
027400         MOVE WS-DE-DD   TO WSDI-DD                               
027500         MOVE WS-DATA-ISO-G TO WS-DATA-ISO                        
027600     END-IF.                                                      
027700 EDITAR-DATA-ISO-EXIT.                                            
027800     EXIT.                                                        
027900*                                                                 
028000*    EDITA UM VALOR MONETARIO SEM SEPARADOR DE MILHAR, NO         
028100*    FORMATO SIMPLES "SINAL DIGITOS.DECIMAIS" PARA O CSV.         
028200 EDITAR-VALOR-CSV.                                                
028300     MOVE SPACE TO WS-SINAL-VALOR.                                
028400     IF WS-VALOR-ENTRADA < ZERO                                   
028500         MOVE "-" TO WS-SINAL-VALOR                               
028600     END-IF.                                                      
028700     MOVE WS-VALOR-ENTRADA TO WS-VALOR-ABS.                       
028800     MOVE WS-VALOR-INTEIRO TO WS-INTEIRO-ED.                      
028900     MOVE 1 TO WS-POS-INICIO-CSV.                                 
029000     PERFORM AVANCAR-POS-CSV THRU AVANCAR-POS-CSV-EXIT            
029100         UNTIL WS-POS-INICIO-CSV > 9                              
029200             OR WS-INTEIRO-ED-CAR (WS-POS-INICIO-CSV) NOT = SPACE.
029300     MOVE SPACES TO WS-SAIDA-CSV.                                 
029400     MOVE ZERO TO WS-POS-CSV.                                     
029500     IF WS-SINAL-VALOR NOT = SPACE                                
029600         ADD 1 TO WS-POS-CSV                                      
029700         MOVE WS-SINAL-VALOR TO WS-SAIDA-CSV-CAR (WS-POS-CSV)     
029800     END-IF.                                                      
029900     PERFORM COPIAR-DIGITO-CSV THRU COPIAR-DIGITO-CSV-EXIT        
030000         VARYING WS-J-CSV FROM WS-POS-INICIO-CSV BY 1             
030100         UNTIL WS-J-CSV > 9.                                      
030200     ADD 1 TO WS-POS-CSV.                                         
030300     MOVE "." TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                   
030400     ADD 1 TO WS-POS-CSV.                                         
030500     MOVE WS-VALOR-DECIMAL-CAR (1)                                
030600         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
030700     ADD 1 TO WS-POS-CSV.                                         
030800     MOVE WS-VALOR-DECIMAL-CAR (2)                                
030900         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
031000 EDITAR-VALOR-CSV-EXIT.                                           
031100     EXIT.                                                        
031200*                                                                 
031300 AVANCAR-POS-CSV.                                                 
031400     ADD 1 TO WS-POS-INICIO-CSV.                                  
031500 AVANCAR-POS-CSV-EXIT.                                            
031600     EXIT.                                                        
031700*                                                                 
031800 COPIAR-DIGITO-CSV.                                               
031900     ADD 1 TO WS-POS-CSV.                                         
032000     MOVE WS-INTEIRO-ED-CAR (WS-J-CSV)                            
032100         TO WS-SAIDA-CSV-CAR (WS-POS-CSV).                        
032200 COPIAR-DIGITO-CSV-EXIT.                                          
032300     EXIT.                                                        
032400*                                                                 
032500 SANITIZAR-COMENTARIO.                                            
032600     PERFORM TROCAR-UM-CARACTER THRU TROCAR-UM-CARACTER-EXIT      
032700         VARYING WS-K-SANIT FROM 1 BY 1 UNTIL WS-K-SANIT > 40.    
032800 SANITIZAR-COMENTARIO-EXIT.                                       
032900     EXIT.                                                        
033000*                                                                 
033100 TROCAR-UM-CARACTER.                                              
033200*    CR-0263 - QUEBRA DE LINHA EMBUTIDA NO COMENTARIO LIVRE       
033300*    VIRA ESPACO, TAL COMO O PONTO E VIRGULA VIRA VIRGULA -       
033400*    SENAO PARTIA A LINHA DO CSV EM DUAS.                         
033500     IF WS-TEXTO-SANIT-CAR (WS-K-SANIT) = ";"                     
033600         MOVE "," TO WS-TEXTO-SANIT-CAR (WS-K-SANIT)              
033700     END-IF.                                                      
033800     IF WS-TEXTO-SANIT-CAR (WS-K-SANIT) = X"0D"                   
033900         OR WS-TEXTO-SANIT-CAR (WS-K-SANIT) = X"0A"               
034000         MOVE SPACE TO WS-TEXTO-SANIT-CAR (WS-K-SANIT)            
034100     END-IF.                                                      
034200 TROCAR-UM-CARACTER-EXIT.                                         
034300     EXIT.                                                        
